      *****************************************************************
      * CLBATC.cpybk                                                  *
      * AMENDMENT HISTORY:                                            *
      *****************************************************************
      * CLK0022 04/11/1994 RTN    - ADD THE THREE EXCLUSION COUNTERS,  *
      *                    MOVED HERE FROM A SEPARATE TCLBATX TABLE    *
      *                    SO CLKRC01 UPDATES ONE ROW, NOT TWO          *
      *                    - RECORD LEN 70 TO 88                       *
      * CLK0001 14/01/1991 DPN    - INITIAL VERSION                    *
      *****************************************************************
           05  CLBATC-RECORD                PIC X(088).
      *
      *  I-O FORMAT: CLBATCR  FROM FILE TCLBATC  OF LIBRARY CLIOLIB
      *
           05  CLBATCR  REDEFINES CLBATC-RECORD.
               06  CLBATC-BATCH-ID            PIC 9(09).
      *                                SURROGATE KEY, ASSIGNED SEQUENTLY
               06  CLBATC-CREATE-CCYYMMDD     PIC 9(08).
               06  CLBATC-CREATE-HHMMSS       PIC 9(06).
      *                                BATCH START TIMESTAMP
               06  CLBATC-SOLR-CCYYMMDD       PIC 9(08).
               06  CLBATC-SOLR-HHMMSS         PIC 9(06).
      *                                LATEST SEARCH-INDEX UPDATE SEEN
               06  CLBATC-METIS-CCYYMMDD      PIC 9(08).
               06  CLBATC-METIS-HHMMSS        PIC 9(06).
      *                                LATEST METADATA-CATALOG UPDATE SEEN
               06  CLBATC-EXCL-RUNNING        PIC 9(06).
      *                                SKIPPED - ALREADY RUNNING
               06  CLBATC-EXCL-NOT-INDEXED    PIC 9(06).
      *                                SKIPPED - NOT PUBLISHED/INDEXED
               06  CLBATC-EXCL-NO-LINKS       PIC 9(06).
      *                                SKIPPED - SAMPLE HAD NO LINKS
               06  FILLER                     PIC X(18).
      *                                RESERVED
