      * CLCHKS.cpybk - CLCHKSTB LINK-CHECK OUTCOME STUB LAYOUT
      * SUBSTITUTE FOR THE LIVE REMOTE-SERVER PROBE OF THE LINK'S
      * URL - TEST DATA SUPPLIES THE CHECK OUTCOME FOR EACH LINK-ID.
      * AMENDMENT HISTORY:
      * CLK0001 14/01/1991 DPN - INITIAL VERSION
       01  CLCHKS-RECORD.
           05  CLCHKS-LINK-ID                PIC 9(09).
           05  CLCHKS-OUTCOME-SW             PIC X(01).
               88  CLCHKS-SUCCESS                VALUE "S".
               88  CLCHKS-ERROR                  VALUE "E".
           05  CLCHKS-CAUSE-COUNT            PIC 9(01).
           05  CLCHKS-CAUSE-MSG              PIC X(120)
                                             OCCURS 5 TIMES.
      *                                OUTERMOST CAUSE FIRST - SEE
      *                                CLKLC01 D000-RECORD-RESULT
           05  FILLER                        PIC X(04).
