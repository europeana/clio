      *-----------------------------------------------------------*
      *CLCOM - COMMON WORKING STORAGE FOR THE CLIO LINK CHECKING  *
      *        AND REPORTING SUITE.  COPY UNDER A GROUP ITEM, E.G.*
      *        01  WK-C-COMMON.                                   *
      *           COPY CLCOM.                                     *
      *-----------------------------------------------------------*
      * AMENDMENT HISTORY:                                        *
      *-----------------------------------------------------------*
      * CLK0001 14/01/1991 DPN  - INITIAL VERSION, LIFTED THE      *
      *                    SUCCESSFUL/RECORD-NOT-FOUND CONDITION   *
      *                    NAMES OUT OF CLKRC01 SO EVERY MODULE IN *
      *                    THE SUITE SHARES ONE COPYBOOK.          *
      * CLK0014 20/09/1993 RTN  - ADDED WK-C-DUPLICATE-KEY FOR THE *
      *                    TCLRUN/TCLLINK ALTERNATE-KEY READS.     *
      *-----------------------------------------------------------*
           05  WK-C-FILE-STATUS            PIC X(02).
               88  WK-C-SUCCESSFUL                  VALUE "00".
               88  WK-C-DUPLICATE-KEY               VALUE "22".
               88  WK-C-RECORD-NOT-FOUND            VALUE "23".
               88  WK-C-END-OF-FILE                 VALUE "10".
               88  WK-C-PERMANENT-ERROR             VALUE "30" "35"
                                                           "37" "39"
                                                           "41" "42"
                                                           "43" "46"
                                                           "47" "48"
                                                           "49".
           05  WK-C-TODAY-CCYYMMDD          PIC 9(08).
           05  WK-C-TODAY-HHMMSS            PIC 9(06).
      *        "NOW" AS STAMPED BY Z010-GET-CURRENT-TIMESTAMP IN
      *        EACH DRIVER PROGRAM - A RUN OR LINK ROW SHOULD SHOW
      *        THE INSTANT IT WAS WRITTEN, NOT THE CALLER'S STAMP.
           05  FILLER                       PIC X(04).
