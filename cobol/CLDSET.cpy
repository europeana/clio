      *****************************************************************
      * CLDSET.cpybk                                                  *
      * AMENDMENT HISTORY:                                            *
      *****************************************************************
      * CLK0030 09/11/1996 VENKPL - ADD CLDSET-DATA-PROVIDER (WAS      *
      *                    FOLDED INTO CLDSET-PROVIDER UNTIL THE       *
      *                    METIS DATASET EXTRACT STARTED CARRYING      *
      *                    THE TWO SEPARATELY) - RECORD LEN 217 TO 240 *
      * CLK0006 23/08/1993 DPN    - WIDEN CLDSET-NAME FROM 40 TO 64    *
      *                    TO MATCH METIS DATASET NAME LIMIT           *
      * CLK0001 14/01/1991 DPN    - INITIAL VERSION                    *
      *****************************************************************
           05  CLDSET-RECORD                PIC X(240).
      *
      *  I-O FORMAT: CLDSETR  FROM FILE TCLDSET  OF LIBRARY CLIOLIB
      *
           05  CLDSETR  REDEFINES CLDSET-RECORD.
               06  CLDSET-DATASET-ID         PIC X(16).
      *                                METIS DATASET ID - PRIMARY KEY
               06  CLDSET-NAME               PIC X(64).
      *                                DATASET DISPLAY NAME
               06  CLDSET-SIZE               PIC 9(09).
      *                                NO. OF PUBLISHED RECORDS
               06  CLDSET-PROVIDER           PIC X(64).
      *                                CONTENT PROVIDER NAME
               06  CLDSET-DATA-PROVIDER      PIC X(64).
      *                                DATA PROVIDER NAME
               06  FILLER                    PIC X(23).
      *                                RESERVED FOR FUTURE METIS FIELDS
