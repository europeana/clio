000100***********************
000200 IDENTIFICATION DIVISION.
000300***********************
000400 PROGRAM-ID. CLKLC01.
000500 AUTHOR. R T NG.
000600 INSTALLATION. METIS BATCH OPERATIONS.
000700 DATE-WRITTEN. 03 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY. NONE.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : MAIN DRIVER - DRAINS THE UNCHECKED LINK QUEUE ON   *
001200*              TCLLINK ONE ROW AT A TIME.  THE LIVE HTTP CALL OUT *
001300*              TO A LINK'S SERVER IS SUBSTITUTED BY A LOOKUP      *
001400*              AGAINST TCLCHKS, A TEST-DATA TABLE CARRYING THE    *
001500*              CHECK OUTCOME (SUCCESS, OR A CHAIN OF CAUSE         *
001600*              MESSAGES) FOR EACH LINK-ID.  EVERY ROW DRAINED GETS *
001700*              CHECKING-TIME = NOW AND ERROR = THE COMPOSED CAUSE  *
001800*              CHAIN OR BLANK.  ALSO MAINTAINS CLRUN-CHECKED-SW -  *
001900*              WHEN THE LINK JUST DRAINED WAS A RUN'S LAST         *
002000*              UNCHECKED ROW, THE RUN'S FLAG GOES TO "Y" SO THE    *
002100*              ACTIVE-RUN RULE, THE REPORTING PASS AND THE BATCH   *
002200*              SUMMARY ALL SEE THE RUN AS COMPLETE.                *
002300*-----------------------------------------------------------------*
002400* HISTORY OF AMENDMENT :                                          *
002500*-----------------------------------------------------------------*
002600* CLK0063 08/09/2009 RTN  - CLIO-REQ-0063 - CAP THE CHAINED CAUSE CLK0063 
002700*                   MESSAGES E000 STRINGS TOGETHER AT TCLPARM CODECLK0063 
002800*                   "MAXCAUSES" (SEE CLKPM01) INSTEAD OF ALWAYS   CLK0063 
002900*                   GOING TO CLCHKS-CAUSE-COUNT, DEFAULTS TO 5 IF CLK0063 
003000*                   THE CODE IS NOT SET UP                        CLK0063 
003100* CLK0061 18/08/2003 RTN  - CLIO-REQ-0061 - MAINTAIN CLRUN-CHKD   CLK0061 
003200*                   SW HERE, NOT JUST AT RUN-CREATION TIME (CLKRC02
003300*                   CLK0040) - RECHECK THE RUN'S OTHER LINK ROWS
003400*                   EVERY TIME ONE IS DRAINED, AND FLIP THE RUN'S
003500*                   FLAG TO "Y" ONCE NONE ARE LEFT UNCHECKED
003600* CLK0055 14/12/1999 RTN  - Y2K REMEDIATION - WK-C-TODAY-CCYYMMDD CLK0055 
003700*                   ALREADY CARRIES A 4-DIGIT YEAR (SEE CLCOM
003800*                   CLK0001) - NO CHANGE NEEDED HERE, ENTRY ADDED
003900*                   FOR THE PROGRAM'S Y2K SIGN-OFF FILE.
004000* CLK0041 02/02/1998 VENKPL - DRIVE OFF THE NEW CLLINK-CHECKED-SW CLK0041 
004100*                   ALTERNATE KEY (CLK0040) INSTEAD OF A FULL
004200*                   TCLLINK SCAN TESTING CHK-CCYYMMDD FOR ZERO
004300* CLK0018 30/05/1994 RTN  - WIDEN THE COMPOSED ERROR WORK AREA TO CLK0018 
004400*                   512 TO MATCH CLLINK-ERROR (E-REQ CLIO-118)
004500* CLK0001 14/01/1991 DPN  - INITIAL VERSION                       CLK0001 
004600*-----------------------------------------------------------------*
004700        EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-AS400.
005300 OBJECT-COMPUTER. IBM-AS400.
005400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005500        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TCLLINK ASSIGN TO DATABASE-TCLLINK
005900     ORGANIZATION IS INDEXED
006000     ACCESS MODE IS DYNAMIC
006100     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006200     ALTERNATE RECORD KEY IS CLLINK-CHECKED-SW WITH DUPLICATES
006300     ALTERNATE RECORD KEY IS CLLINK-RUN-ID WITH DUPLICATES
006400 FILE STATUS IS WK-C-FILE-STATUS.
006500     SELECT TCLRUN ASSIGN TO DATABASE-TCLRUN
006600     ORGANIZATION IS INDEXED
006700     ACCESS MODE IS DYNAMIC
006800     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006900 FILE STATUS IS WK-C-FILE-STATUS.
007000     SELECT TCLCHKS ASSIGN TO DATABASE-TCLCHKS
007100     ORGANIZATION IS INDEXED
007200     ACCESS MODE IS RANDOM
007300     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
007400 FILE STATUS IS WK-C-FILE-STATUS.
007500 EJECT
007600***************
007700 DATA DIVISION.
007800***************
007900 FILE SECTION.
008000***************
008100 FD  TCLLINK
008200        LABEL RECORDS ARE OMITTED
008300 DATA RECORD IS TCLLINK-REC.
008400 01  TCLLINK-REC.
008500        COPY DDS-ALL-FORMATS OF TCLLINK.
008600 01  TCLLINK-REC-1.
008700        COPY CLLINK.
008800 
008900 FD  TCLRUN
009000        LABEL RECORDS ARE OMITTED
009100 DATA RECORD IS TCLRUN-REC.
009200 01  TCLRUN-REC.
009300        COPY DDS-ALL-FORMATS OF TCLRUN.
009400 01  TCLRUN-REC-1.
009500        COPY CLRUN.
009600 
009700 FD  TCLCHKS
009800        LABEL RECORDS ARE OMITTED
009900 DATA RECORD IS TCLCHKS-REC.
010000 01  TCLCHKS-REC.
010100        COPY DDS-ALL-FORMATS OF TCLCHKS.
010200 01  TCLCHKS-REC-1.
010300        COPY CLCHKS.
010400*************************
010500 WORKING-STORAGE SECTION.
010600*************************
010700 01  FILLER                  PIC X(24) VALUE
010800        "** PROGRAM CLKLC01  **".
010900 
011000* ------------------ PROGRAM WORKING STORAGE -------------------*
011100 01  WK-C-COMMON.
011200        COPY CLCOM.
011300 
011400*-------------- LINKAGE-SHAPED WORK AREA FOR CLKPM01 ---------------*
011500        COPY CLPARM.
011600 
011700 01  WK-C-WORK-AREA.
011800     05  WK-C-DRAIN-DONE-SW    PIC X(01) VALUE "N".
011900         88  WK-C-DRAIN-DONE          VALUE "Y".
012000     05  WK-C-HAS-ERROR-SW     PIC X(01) VALUE "N".
012100         88  WK-C-OUTCOME-HAS-ERROR   VALUE "Y".
012200     05  WK-C-STRING-PTR       PIC 9(04) COMP VALUE 0.
012300     05  WK-C-CAUSE-SUBS       PIC 9(01) COMP VALUE 0.
012400     05  WK-C-CAUSE-CAP        PIC 9(01) COMP VALUE 0.
012500     05  WK-C-MSG-LEN          PIC 9(03) COMP VALUE 0.
012600     05  WK-C-SCAN-IDX         PIC 9(03) COMP VALUE 0.
012700     05  WK-C-RUN-SCAN-DONE-SW PIC X(01) VALUE "N".
012800         88  WK-C-RUN-SCAN-DONE       VALUE "Y".
012900     05  WK-C-RUN-UNCHECKED-SW PIC X(01) VALUE "N".
013000         88  WK-C-RUN-HAS-UNCHECKED   VALUE "Y".
013100 
013200 77  WK-C-LINKS-CHECKED        PIC 9(07) COMP VALUE 0.
013300*        RUN-TOTAL OF LINKS DRAINED THIS EXECUTION - DISPLAYED ONLY
013400*        IF UPSI-0 IS EVER TURNED ON FOR THIS PROGRAM.
013500 
013600 77  WK-C-RUNS-CLOSED-OUT      PIC 9(07) COMP VALUE 0.
013700*        RUN-TOTAL OF RUNS WHOSE CHECKED-SW WENT TO "Y" THIS
013800*        EXECUTION - SEE CLK0061 - DISPLAYED ONLY IF UPSI-0 IS ON.
013900 
014000 77  WK-C-MAX-CAUSES           PIC 9(01) COMP VALUE 5.
014100*        CEILING ON HOW MANY CHAINED CAUSE MESSAGES E000 WILL
014200*        STRING TOGETHER PER LINK - FETCHED ONCE AT STARTUP FROM
014300*        TCLPARM CODE "MAXCAUSES" (CLK0063), DEFAULTED TO THE
014400*        TABLE'S OWN OCCURS 5 LIMIT IF THE CODE IS NOT SET UP.
014500 
014600 01  WK-C-COMPOSED-ERROR       PIC X(512).
014700*        BUILT UP ONE CAUSE MESSAGE AT A TIME BY E000 BELOW - A
014800*        FIELD THIS WIDE NATURALLY TRUNCATES THE COMPOSED CHAIN AT
014900*        512 CHARACTERS, WHICH IS ALL CLLINK-ERROR CAN HOLD ANYWAY.
015000 
015100*-------------------- CAUSED-BY SEPARATOR LITERAL -------------------*
015200 01  WK-C-CAUSE-SEP.
015300     05  WK-C-SEP-NL1          PIC X(01) VALUE X"0A".
015400     05  WK-C-SEP-TEXT         PIC X(12) VALUE "  caused by:".
015500     05  WK-C-SEP-NL2          PIC X(01) VALUE X"0A".
015600 
015700*-------------------- TRACE-ONLY STEP NUMBER ----------------------*
015800 01  WK-C-TRACE-STEP           PIC 9(02) COMP VALUE 0.
015900 01  WK-C-TRACE-STEP-X REDEFINES WK-C-TRACE-STEP
016000                               PIC X(02).
016100*        1=FIND-NEXT-UNCHECKED 2=LOOKUP-OUTCOME 3=COMPOSE-ERROR
016200*        4=RECORD-RESULT 5=MAYBE-CLOSE-RUN 6=SCAN-RUN-LINKS - NOT
016300*        TESTED ANYWHERE, DISPLAY ONLY IF UPSI-0 IS EVER TURNED ON.
016400 
016500*-------------------- LAST LINK-ID PROCESSED -----------------------*
016600 01  WK-C-LAST-LINK-ID         PIC 9(09) COMP VALUE 0.
016700 01  WK-C-LAST-LINK-ID-SPLIT REDEFINES WK-C-LAST-LINK-ID.
016800     05  WK-C-LLI-HI               PIC 9(05) COMP.
016900     05  WK-C-LLI-LO               PIC 9(04) COMP.
017000*                                RESERVED - A POSSIBLE FUTURE
017100*                                TWO-PART LINK-ID DISPLAY ROUTINE
017200*                                COULD SPLIT IT THIS WAY; NOT
017300*                                REFERENCED ANYWHERE TODAY.
017400 
017500*-------------------- LAST RUN-ID PROCESSED -----------------------*
017600 01  WK-C-LAST-RUN-ID          PIC 9(09) COMP VALUE 0.
017700*        SAVED OFF CLLINK-RUN-ID BEFORE D000 REWRITES THE LINK
017800*        ROW, SO F000 BELOW KNOWS WHICH RUN TO RE-CHECK - CLK0061.
017900 
018000*-------------------- CAUSE COUNT, DISPLAY FORM ---------------------*
018100 01  WK-C-CAUSE-COUNT-DISPLAY  PIC 9(01) COMP VALUE 0.
018200 01  WK-C-CAUSE-COUNT-DISPLAY-X REDEFINES WK-C-CAUSE-COUNT-DISPLAY
018300                               PIC X(01).
018400*                                RESERVED - NOT REFERENCED ANYWHERE
018500*                                TODAY.
018600 
018700*------------------- LOCAL DATA AREA -----------------------*
018800 
018900****************
019000 LINKAGE SECTION.
019100****************
019200*        NONE - THIS IS A MAIN/BATCH-ENTRY PROGRAM, NO PARAMETERS.
019300 
019400 PROCEDURE DIVISION.
019500****************
019600 MAIN-MODULE.
019700     PERFORM A000-PROCESS-LINK-CHECKING-PASS
019800        THRU A099-PROCESS-LINK-CHECKING-PASS-EX.
019900     PERFORM Z000-END-PROGRAM-ROUTINE
020000        THRU Z999-END-PROGRAM-ROUTINE-EX.
020100     GOBACK.
020200 
020300*------------------------------------------------------------------*
020400 A000-PROCESS-LINK-CHECKING-PASS.
020500*------------------------------------------------------------------*
020600     OPEN I-O TCLLINK.
020700     IF NOT WK-C-SUCCESSFUL
020800        DISPLAY "CLKLC01 - OPEN FILE ERROR - TCLLINK"
020900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021000        GO TO Y900-ABNORMAL-TERMINATION
021100 END-IF.
021200     OPEN I-O TCLRUN.
021300     IF NOT WK-C-SUCCESSFUL
021400        DISPLAY "CLKLC01 - OPEN FILE ERROR - TCLRUN"
021500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021600        GO TO Y900-ABNORMAL-TERMINATION
021700 END-IF.
021800     OPEN INPUT TCLCHKS.
021900     IF NOT WK-C-SUCCESSFUL
022000        DISPLAY "CLKLC01 - OPEN FILE ERROR - TCLCHKS"
022100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022200        GO TO Y900-ABNORMAL-TERMINATION
022300 END-IF.
022400     MOVE 0                TO WK-C-LINKS-CHECKED.
022500     MOVE 0                TO WK-C-RUNS-CLOSED-OUT.
022600     MOVE "N"              TO WK-C-DRAIN-DONE-SW.
022700     INITIALIZE            WK-C-PARM.
022800     MOVE "MAXCAUSES"      TO WK-C-PARM-CODE.
022900     CALL "CLKPM01" USING WK-C-PARM.
023000     IF WK-C-PARM-NO-ERROR = "Y"
023100           AND WK-C-PARM-NUM-VALUE > 0
023200        MOVE WK-C-PARM-NUM-VALUE TO WK-C-MAX-CAUSES
023300     END-IF.
023400     PERFORM B000-DRAIN-ONE-LINK
023500        THRU B099-DRAIN-ONE-LINK-EX
023600        UNTIL WK-C-DRAIN-DONE.
023700 A099-PROCESS-LINK-CHECKING-PASS-EX.
023800 EXIT.
023900*------------------------------------------------------------------*
024000 B000-DRAIN-ONE-LINK.
024100*------------------------------------------------------------------*
024200*        ONE LINK AT A TIME UNTIL THE UNCHECKED QUEUE IS EMPTY -
024300*        EVERY PASS RE-POSITIONS ON THE ALTERNATE KEY SINCE THE ROW
024400*        JUST REWRITTEN BY D000 BELOW NO LONGER QUALIFIES.
024500     PERFORM Z010-GET-CURRENT-TIMESTAMP
024600        THRU Z019-GET-CURRENT-TIMESTAMP-EX.
024700     MOVE 1                TO WK-C-TRACE-STEP.
024800     MOVE "N"              TO CLLINK-CHECKED-SW.
024900     START TCLLINK KEY IS EQUAL TO CLLINK-CHECKED-SW.
025000     IF NOT WK-C-SUCCESSFUL
025100        IF NOT WK-C-RECORD-NOT-FOUND
025200           DISPLAY "CLKLC01 - START FILE ERROR - TCLLINK"
025300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025400           GO TO Y900-ABNORMAL-TERMINATION
025500        END-IF
025600        MOVE "Y"           TO WK-C-DRAIN-DONE-SW
025700        GO TO B099-DRAIN-ONE-LINK-EX
025800 END-IF.
025900     READ TCLLINK NEXT RECORD.
026000     IF NOT WK-C-SUCCESSFUL OR CLLINK-CHECKED
026100        MOVE "Y"           TO WK-C-DRAIN-DONE-SW
026200        GO TO B099-DRAIN-ONE-LINK-EX
026300 END-IF.
026400     MOVE CLLINK-LINK-ID   TO WK-C-LAST-LINK-ID.
026500     MOVE CLLINK-RUN-ID    TO WK-C-LAST-RUN-ID.
026600     MOVE 2                TO WK-C-TRACE-STEP.
026700     PERFORM C000-LOOKUP-OUTCOME
026800        THRU C099-LOOKUP-OUTCOME-EX.
026900     MOVE 4                TO WK-C-TRACE-STEP.
027000     PERFORM D000-RECORD-RESULT
027100        THRU D099-RECORD-RESULT-EX.
027200     MOVE 5                TO WK-C-TRACE-STEP.
027300     PERFORM F000-MAYBE-CLOSE-RUN
027400        THRU F099-MAYBE-CLOSE-RUN-EX.
027500     ADD 1                 TO WK-C-LINKS-CHECKED.
027600 B099-DRAIN-ONE-LINK-EX.
027700 EXIT.
027800*------------------------------------------------------------------*
027900 C000-LOOKUP-OUTCOME.
028000*------------------------------------------------------------------*
028100*        THE LIVE CALL OUT TO THE LINK'S SERVER IS
028200*        SUBSTITUTED HERE BY A LOOKUP AGAINST TCLCHKS - TEST DATA
028300*        SUPPLIES THE OUTCOME FOR EACH LINK-ID.  A LINK-ID CARRYING
028400*        NO TCLCHKS ROW IS TREATED AS A SUCCESSFUL CHECK, SINCE NO
028500*        FAILURE OUTCOME WAS SUPPLIED FOR IT.
028600     MOVE "N"              TO WK-C-HAS-ERROR-SW.
028700     MOVE SPACES           TO WK-C-COMPOSED-ERROR.
028800     MOVE CLLINK-LINK-ID   TO CLCHKS-LINK-ID.
028900     READ TCLCHKS KEY IS EXTERNALLY-DESCRIBED-KEY.
029000     IF WK-C-SUCCESSFUL
029100        MOVE CLCHKS-CAUSE-COUNT TO WK-C-CAUSE-COUNT-DISPLAY
029200        IF CLCHKS-ERROR
029300           MOVE "Y"        TO WK-C-HAS-ERROR-SW
029400           MOVE 3          TO WK-C-TRACE-STEP
029500           PERFORM E000-COMPOSE-ERROR-MESSAGE
029600              THRU E099-COMPOSE-ERROR-MESSAGE-EX
029700        END-IF
029800     ELSE
029900        IF NOT WK-C-RECORD-NOT-FOUND
030000           DISPLAY "CLKLC01 - READ FILE ERROR - TCLCHKS"
030100           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030200           GO TO Y900-ABNORMAL-TERMINATION
030300        END-IF
030400 END-IF.
030500 C099-LOOKUP-OUTCOME-EX.
030600 EXIT.
030700*------------------------------------------------------------------*
030800 D000-RECORD-RESULT.
030900*------------------------------------------------------------------*
031000     IF WK-C-OUTCOME-HAS-ERROR
031100        MOVE WK-C-COMPOSED-ERROR TO CLLINK-ERROR
031200     ELSE
031300        MOVE SPACES        TO CLLINK-ERROR
031400 END-IF.
031500     MOVE WK-C-TODAY-CCYYMMDD TO CLLINK-CHK-CCYYMMDD.
031600     MOVE WK-C-TODAY-HHMMSS   TO CLLINK-CHK-HHMMSS.
031700     MOVE "Y"              TO CLLINK-CHECKED-SW.
031800     REWRITE TCLLINK-REC-1.
031900     IF NOT WK-C-SUCCESSFUL
032000        DISPLAY "CLKLC01 - REWRITE FILE ERROR - TCLLINK"
032100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032200        GO TO Y900-ABNORMAL-TERMINATION
032300 END-IF.
032400 D099-RECORD-RESULT-EX.
032500 EXIT.
032600*------------------------------------------------------------------*
032700 E000-COMPOSE-ERROR-MESSAGE.
032800*------------------------------------------------------------------*
032900*        OUTERMOST CAUSE FIRST, EACH PAIR JOINED BY WK-C-CAUSE-SEP -
033000*        A BLANK CAUSE MESSAGE IS STILL CARRIED INTO THE CHAIN AS
033100*        THE LITERAL TEXT "null" RATHER THAN BEING SKIPPED.
033200     MOVE 1                TO WK-C-STRING-PTR.
033300     IF CLCHKS-CAUSE-COUNT > WK-C-MAX-CAUSES
033400        MOVE WK-C-MAX-CAUSES    TO WK-C-CAUSE-CAP
033500     ELSE
033600        MOVE CLCHKS-CAUSE-COUNT TO WK-C-CAUSE-CAP
033700     END-IF.
033800     PERFORM E100-APPEND-ONE-CAUSE
033900        THRU E199-APPEND-ONE-CAUSE-EX
034000        VARYING WK-C-CAUSE-SUBS FROM 1 BY 1
034100           UNTIL WK-C-CAUSE-SUBS > WK-C-CAUSE-CAP.
034200 E099-COMPOSE-ERROR-MESSAGE-EX.
034300 EXIT.
034400*------------------------------------------------------------------*
034500 E100-APPEND-ONE-CAUSE.
034600*------------------------------------------------------------------*
034700     IF WK-C-CAUSE-SUBS > 1
034800        STRING WK-C-CAUSE-SEP DELIMITED BY SIZE
034900           INTO WK-C-COMPOSED-ERROR WITH POINTER WK-C-STRING-PTR
035000 END-IF.
035100     PERFORM E110-FIND-MESSAGE-LENGTH
035200        THRU E119-FIND-MESSAGE-LENGTH-EX.
035300     IF WK-C-MSG-LEN = 0
035400        STRING "null" DELIMITED BY SIZE
035500           INTO WK-C-COMPOSED-ERROR WITH POINTER WK-C-STRING-PTR
035600     ELSE
035700        STRING CLCHKS-CAUSE-MSG (WK-C-CAUSE-SUBS) (1:WK-C-MSG-LEN)
035800               DELIMITED BY SIZE
035900           INTO WK-C-COMPOSED-ERROR WITH POINTER WK-C-STRING-PTR
036000 END-IF.
036100 E199-APPEND-ONE-CAUSE-EX.
036200 EXIT.
036300*------------------------------------------------------------------*
036400 E110-FIND-MESSAGE-LENGTH.
036500*------------------------------------------------------------------*
036600*        CLCHKS-CAUSE-MSG IS A FIXED X(120) SLOT - SCAN BACK FROM
036700*        THE LAST BYTE TO FIND HOW MUCH OF IT IS REAL TEXT, SINCE A
036800*        MESSAGE MAY ITSELF CONTAIN EMBEDDED SPACES.
036900     MOVE 0                TO WK-C-MSG-LEN.
037000     MOVE 120              TO WK-C-SCAN-IDX.
037100     PERFORM E120-SCAN-ONE-BYTE
037200        THRU E129-SCAN-ONE-BYTE-EX
037300        UNTIL WK-C-SCAN-IDX = 0
037400           OR WK-C-MSG-LEN NOT = 0.
037500 E119-FIND-MESSAGE-LENGTH-EX.
037600 EXIT.
037700*------------------------------------------------------------------*
037800 E120-SCAN-ONE-BYTE.
037900*------------------------------------------------------------------*
038000     IF CLCHKS-CAUSE-MSG (WK-C-CAUSE-SUBS) (WK-C-SCAN-IDX:1)
038100           NOT = SPACE
038200        MOVE WK-C-SCAN-IDX TO WK-C-MSG-LEN
038300     ELSE
038400        SUBTRACT 1         FROM WK-C-SCAN-IDX
038500 END-IF.
038600 E129-SCAN-ONE-BYTE-EX.
038700 EXIT.
038800*------------------------------------------------------------------*
038900 F000-MAYBE-CLOSE-RUN.
039000*------------------------------------------------------------------*
039100*        CLK0061 - THE LINK ROW JUST REWRITTEN BY D000 MAY HAVE
039200*        BEEN THE LAST UNCHECKED ROW OF ITS RUN.  RE-SCAN THE RUN'S
039300*        OTHER LINK ROWS ON THE CLLINK-RUN-ID ALTERNATE KEY; IF NONE
039400*        COME BACK UNCHECKED, FLIP CLRUN-CHECKED-SW TO "Y" SO THE
039500*        ACTIVE-RUN RULE, THE REPORTING PASS AND THE BATCH SUMMARY
039600*        ALL SEE THE RUN AS DONE.
039700     MOVE "N"              TO WK-C-RUN-SCAN-DONE-SW.
039800     MOVE "N"              TO WK-C-RUN-UNCHECKED-SW.
039900     MOVE WK-C-LAST-RUN-ID TO CLLINK-RUN-ID.
040000     MOVE 6                TO WK-C-TRACE-STEP.
040100     START TCLLINK KEY IS EQUAL TO CLLINK-RUN-ID.
040200     IF NOT WK-C-SUCCESSFUL
040300        IF NOT WK-C-RECORD-NOT-FOUND
040400           DISPLAY "CLKLC01 - START FILE ERROR - TCLLINK"
040500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040600           GO TO Y900-ABNORMAL-TERMINATION
040700        END-IF
040800        MOVE "Y"           TO WK-C-RUN-SCAN-DONE-SW
040900 END-IF.
041000     PERFORM F100-SCAN-ONE-RUN-LINK
041100        THRU F199-SCAN-ONE-RUN-LINK-EX
041200        UNTIL WK-C-RUN-SCAN-DONE.
041300     IF WK-C-RUN-HAS-UNCHECKED
041400        GO TO F099-MAYBE-CLOSE-RUN-EX
041500 END-IF.
041600     MOVE WK-C-LAST-RUN-ID TO CLRUN-RUN-ID.
041700     READ TCLRUN KEY IS EXTERNALLY-DESCRIBED-KEY.
041800     IF NOT WK-C-SUCCESSFUL
041900        DISPLAY "CLKLC01 - READ FILE ERROR - TCLRUN"
042000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042100        GO TO Y900-ABNORMAL-TERMINATION
042200 END-IF.
042300     IF CLRUN-SOME-UNCHECKED
042400        MOVE "Y"           TO CLRUN-CHECKED-SW
042500        REWRITE TCLRUN-REC-1
042600        IF NOT WK-C-SUCCESSFUL
042700           DISPLAY "CLKLC01 - REWRITE FILE ERROR - TCLRUN"
042800           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042900           GO TO Y900-ABNORMAL-TERMINATION
043000        END-IF
043100        ADD 1              TO WK-C-RUNS-CLOSED-OUT
043200 END-IF.
043300 F099-MAYBE-CLOSE-RUN-EX.
043400 EXIT.
043500*------------------------------------------------------------------*
043600 F100-SCAN-ONE-RUN-LINK.
043700*------------------------------------------------------------------*
043800     READ TCLLINK NEXT RECORD.
043900     IF NOT WK-C-SUCCESSFUL OR CLLINK-RUN-ID NOT = WK-C-LAST-RUN-ID
044000        MOVE "Y"           TO WK-C-RUN-SCAN-DONE-SW
044100        GO TO F199-SCAN-ONE-RUN-LINK-EX
044200 END-IF.
044300     IF CLLINK-UNCHECKED
044400        MOVE "Y"           TO WK-C-RUN-UNCHECKED-SW
044500        MOVE "Y"           TO WK-C-RUN-SCAN-DONE-SW
044600 END-IF.
044700 F199-SCAN-ONE-RUN-LINK-EX.
044800 EXIT.
044900*------------------------------------------------------------------*
045000 Y900-ABNORMAL-TERMINATION.
045100*------------------------------------------------------------------*
045200     PERFORM Z000-END-PROGRAM-ROUTINE
045300        THRU Z999-END-PROGRAM-ROUTINE-EX.
045400     EXIT PROGRAM.
045500*------------------------------------------------------------------*
045600 Z000-END-PROGRAM-ROUTINE.
045700*------------------------------------------------------------------*
045800     CLOSE TCLLINK.
045900     IF NOT WK-C-SUCCESSFUL
046000        DISPLAY "CLKLC01 - CLOSE FILE ERROR - TCLLINK"
046100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046200 END-IF.
046300     CLOSE TCLRUN.
046400     IF NOT WK-C-SUCCESSFUL
046500        DISPLAY "CLKLC01 - CLOSE FILE ERROR - TCLRUN"
046600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046700 END-IF.
046800     CLOSE TCLCHKS.
046900     IF NOT WK-C-SUCCESSFUL
047000        DISPLAY "CLKLC01 - CLOSE FILE ERROR - TCLCHKS"
047100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047200 END-IF.
047300 Z999-END-PROGRAM-ROUTINE-EX.
047400 EXIT.
047500*------------------------------------------------------------------*
047600 Z010-GET-CURRENT-TIMESTAMP.
047700*------------------------------------------------------------------*
047800*        STAMPED FRESH FOR EVERY LINK DRAINED SO CHECKING-TIME
047900*        REFLECTS THE INSTANT THIS ROW WAS ACTUALLY CHECKED.
048000     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
048100     ACCEPT WK-C-TODAY-HHMMSS FROM TIME.
048200 Z019-GET-CURRENT-TIMESTAMP-EX.
048300 EXIT.
048400 
048500 
048600 
048700 
048800 
048900 

