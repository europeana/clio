000100***********************
000200 IDENTIFICATION DIVISION.
000300***********************
000400 PROGRAM-ID. CLKPG01.
000500 AUTHOR. D P NG.
000600 INSTALLATION. METIS BATCH OPERATIONS.
000700 DATE-WRITTEN. 14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY. NONE.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : RETENTION PURGE PASS - DELETES EVERY TCLBATC ROW   *
001200*              OLDER THAN THE CONFIGURED RETENTION PERIOD, AND    *
001300*              CASCADES THE DELETE DOWN THROUGH ITS TCLRUN ROWS,  *
001400*              THEIR TCLLINK ROWS, AND ITS TCLRPT ROW.  RUN AS    *
001500*              THE LAST STEP OF THE NIGHTLY BATCH, AFTER REPORTING*
001600*              HAS PICKED UP ANYTHING IT NEEDS FROM THE OLD DATA. *
001700*-----------------------------------------------------------------*
001800* HISTORY OF AMENDMENT :                                          *
001900*-----------------------------------------------------------------*
002000* CLK0062 11/04/2006 RTN  - REVIEWED AGAINST CLIO-REQ-0062 (SPARE CLK0062 
002100*                   A RUN STILL BEING DRAINED BY CLKLC01 FROM THE CLK0062 
002200*                   CASCADE DELETE) - RETENTION CUTOFF IS ON      CLK0062 
002300*                   CLBATC-CREATE-CCYYMMDD ONLY, CASCADE STAYS    CLK0062 
002400*                   UNCONDITIONAL PER DESIGN, NO CODE CHANGE MADE CLK0062 
002500* CLK0051 22/03/1999 RTN  - Y2K REMEDIATION - CUTOFF ARITHMETIC ISCLK0051
002600*                   DONE ON WK-C-TODAY-CCYYMMDD, WHICH ALREADY     *
002700*                   CARRIES A 4-DIGIT YEAR (SEE CLCOM CLK0001) -   *
002800*                   ENTRY ADDED FOR THE Y2K SIGN-OFF FILE.         *
002900* CLK0035 14/08/1997 VENKPL - DELETE TCLRPT TOO (CLK0032 GAVE     CLK0035 
003000*                   EVERY BATCH ITS OWN REPORT ROW, THE OLD        *
003100*                   CASCADE ONLY KNEW ABOUT RUN AND LINK)          *
003200* CLK0013 17/06/1993 RTN  - DRIVE RETENTION MONTHS OFF TCLPARM    CLK0013 
003300*                   CODE "RETNMNTH" INSTEAD OF THE OLD COMPILE-    *
003400*                   TIME 77-LEVEL CONSTANT (REQUEST CLIO-REQ-0012) *
003500* CLK0001 14/01/1991 DPN  - INITIAL VERSION                       CLK0001 
003600*-----------------------------------------------------------------*
003700        EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004500        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TCLBATC ASSIGN TO DATABASE-TCLBATC
004900     ORGANIZATION IS INDEXED
005000     ACCESS MODE IS DYNAMIC
005100     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005200 FILE STATUS IS WK-C-FILE-STATUS.
005300     SELECT TCLRUN ASSIGN TO DATABASE-TCLRUN
005400     ORGANIZATION IS INDEXED
005500     ACCESS MODE IS DYNAMIC
005600     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005700     ALTERNATE RECORD KEY IS CLRUN-BATCH-ID WITH DUPLICATES
005800 FILE STATUS IS WK-C-FILE-STATUS.
005900     SELECT TCLLINK ASSIGN TO DATABASE-TCLLINK
006000     ORGANIZATION IS INDEXED
006100     ACCESS MODE IS DYNAMIC
006200     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006300     ALTERNATE RECORD KEY IS CLLINK-RUN-ID WITH DUPLICATES
006400 FILE STATUS IS WK-C-FILE-STATUS.
006500     SELECT TCLRPT ASSIGN TO DATABASE-TCLRPT
006600     ORGANIZATION IS INDEXED
006700     ACCESS MODE IS DYNAMIC
006800     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006900     ALTERNATE RECORD KEY IS CLRPT-BATCH-ID
007000 FILE STATUS IS WK-C-FILE-STATUS.
007100 EJECT
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600***************
007700 FD  TCLBATC
007800        LABEL RECORDS ARE OMITTED
007900 DATA RECORD IS TCLBATC-REC.
008000 01  TCLBATC-REC.
008100        COPY DDS-ALL-FORMATS OF TCLBATC.
008200 01  TCLBATC-REC-1.
008300        COPY CLBATC.
008400 
008500 FD  TCLRUN
008600        LABEL RECORDS ARE OMITTED
008700 DATA RECORD IS TCLRUN-REC.
008800 01  TCLRUN-REC.
008900        COPY DDS-ALL-FORMATS OF TCLRUN.
009000 01  TCLRUN-REC-1.
009100        COPY CLRUN.
009200 
009300 FD  TCLLINK
009400        LABEL RECORDS ARE OMITTED
009500 DATA RECORD IS TCLLINK-REC.
009600 01  TCLLINK-REC.
009700        COPY DDS-ALL-FORMATS OF TCLLINK.
009800 01  TCLLINK-REC-1.
009900        COPY CLLINK.
010000 
010100 FD  TCLRPT
010200        LABEL RECORDS ARE OMITTED
010300 DATA RECORD IS TCLRPT-REC.
010400 01  TCLRPT-REC.
010500        COPY DDS-ALL-FORMATS OF TCLRPT.
010600 01  TCLRPT-REC-1.
010700        COPY CLRPT.
010800*************************
010900 WORKING-STORAGE SECTION.
011000*************************
011100 01  FILLER                  PIC X(24) VALUE
011200        "** PROGRAM CLKPG01  **".
011300 
011400* ------------------ PROGRAM WORKING STORAGE -------------------*
011500 01  WK-C-COMMON.
011600        COPY CLCOM.
011700 
011800*-------------- LINKAGE-SHAPED WORK AREA FOR CLKPM01 ---------------*
011900        COPY CLPARM.
012000 
012100 01  WK-C-WORK-AREA.
012200     05  WK-C-BATCH-DONE-SW    PIC X(01) VALUE "N".
012300         88  WK-C-BATCH-SCAN-DONE     VALUE "Y".
012400     05  WK-C-RUN-DONE-SW      PIC X(01) VALUE "N".
012500         88  WK-C-RUN-CASCADE-DONE    VALUE "Y".
012600     05  WK-C-LINK-DONE-SW     PIC X(01) VALUE "N".
012700         88  WK-C-LINK-CASCADE-DONE   VALUE "Y".
012800 
012900 01  WK-C-RETENTION-MONTHS     PIC S9(07) COMP-3 VALUE 0.
013000 01  WK-C-CURRENT-BATCH-ID     PIC 9(09) COMP VALUE 0.
013100 01  WK-C-CURRENT-RUN-ID       PIC 9(09) COMP VALUE 0.
013200 
013300*-------------- CUTOFF COMPUTATION WORK AREA -----------------------*
013400 01  WK-C-TODAY-CCYY           PIC 9(04) COMP VALUE 0.
013500 01  WK-C-TODAY-MM             PIC 9(02) COMP VALUE 0.
013600 01  WK-C-TODAY-DD             PIC 9(02) COMP VALUE 0.
013700 01  WK-C-TOTAL-MONTHS         PIC S9(07) COMP-3 VALUE 0.
013800 01  WK-C-CUTOFF-CCYY          PIC 9(04) COMP VALUE 0.
013900 01  WK-C-CUTOFF-MM            PIC 9(02) COMP VALUE 0.
014000 01  WK-C-CUTOFF-CCYYMMDD      PIC 9(08) VALUE 0.
014100 
014200 77  WK-C-BATCHES-PURGED       PIC 9(07) COMP VALUE 0.
014300*        RUN-TOTAL OF BATCHES PURGED THIS EXECUTION - DISPLAYED ONLY
014400*        IF UPSI-0 IS EVER TURNED ON FOR THIS PROGRAM.
014500 
014600*-------------------- TRACE-ONLY STEP NUMBER ----------------------*
014700 01  WK-C-TRACE-STEP           PIC 9(02) COMP VALUE 0.
014800 01  WK-C-TRACE-STEP-X REDEFINES WK-C-TRACE-STEP
014900                               PIC X(02).
015000*        1=COMPUTE-CUTOFF 2=SCAN-BATCHES 3=DELETE-RUNS 4=DELETE-LINKS
015100*        5=DELETE-REPORT 6=DELETE-BATCH - NOT TESTED ANYWHERE,
015200*        DISPLAY ONLY IF UPSI-0 IS EVER TURNED ON FOR THIS PROGRAM.
015300 
015400*-------------------- CUTOFF, DISPLAY FORM -------------------------*
015500 01  WK-C-CUTOFF-CCYYMMDD-X REDEFINES WK-C-CUTOFF-CCYYMMDD
015600                               PIC X(08).
015700*        RESERVED - NOT REFERENCED ANYWHERE TODAY.
015800 
015900*-------------------- RETENTION MONTHS, SPLIT -----------------------*
016000 01  WK-C-RETENTION-SPLIT REDEFINES WK-C-RETENTION-MONTHS.
016100     05  WK-C-RETENTION-SIGN       PIC S9(01) COMP-3.
016200     05  WK-C-RETENTION-DIGITS     PIC 9(06) COMP-3.
016300*                                RESERVED - A POSSIBLE FUTURE
016400*                                SIGN-ONLY VALIDATION ROUTINE COULD
016500*                                SPLIT IT THIS WAY; NOT REFERENCED
016600*                                ANYWHERE TODAY.
016700 
016800*------------------- LOCAL DATA AREA -----------------------*
016900 
017000****************
017100 LINKAGE SECTION.
017200****************
017300*        NONE - THIS IS A MAIN/BATCH-ENTRY PROGRAM, NO PARAMETERS.
017400 
017500 PROCEDURE DIVISION.
017600****************
017700 MAIN-MODULE.
017800     PERFORM A000-PROCESS-RETENTION-PURGE
017900        THRU A099-PROCESS-RETENTION-PURGE-EX.
018000     PERFORM Z000-END-PROGRAM-ROUTINE
018100        THRU Z999-END-PROGRAM-ROUTINE-EX.
018200     GOBACK.
018300 
018400*------------------------------------------------------------------*
018500 A000-PROCESS-RETENTION-PURGE.
018600*------------------------------------------------------------------*
018700     OPEN I-O TCLBATC.
018800     IF NOT WK-C-SUCCESSFUL
018900        DISPLAY "CLKPG01 - OPEN FILE ERROR - TCLBATC"
019000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019100        GO TO Y900-ABNORMAL-TERMINATION
019200 END-IF.
019300     OPEN I-O TCLRUN.
019400     IF NOT WK-C-SUCCESSFUL
019500        DISPLAY "CLKPG01 - OPEN FILE ERROR - TCLRUN"
019600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019700        GO TO Y900-ABNORMAL-TERMINATION
019800 END-IF.
019900     OPEN I-O TCLLINK.
020000     IF NOT WK-C-SUCCESSFUL
020100        DISPLAY "CLKPG01 - OPEN FILE ERROR - TCLLINK"
020200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020300        GO TO Y900-ABNORMAL-TERMINATION
020400 END-IF.
020500     OPEN I-O TCLRPT.
020600     IF NOT WK-C-SUCCESSFUL
020700        DISPLAY "CLKPG01 - OPEN FILE ERROR - TCLRPT"
020800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020900        GO TO Y900-ABNORMAL-TERMINATION
021000 END-IF.
021100     PERFORM Z010-GET-CURRENT-TIMESTAMP
021200        THRU Z019-GET-CURRENT-TIMESTAMP-EX.
021300     MOVE 0                TO WK-C-BATCHES-PURGED.
021400     MOVE 1                TO WK-C-TRACE-STEP.
021500     PERFORM B000-COMPUTE-CUTOFF
021600        THRU B099-COMPUTE-CUTOFF-EX.
021700     MOVE 2                TO WK-C-TRACE-STEP.
021800     MOVE 0                TO CLBATC-BATCH-ID.
021900     START TCLBATC KEY IS NOT LESS THAN EXTERNALLY-DESCRIBED-KEY.
022000     IF NOT WK-C-SUCCESSFUL
022100        IF NOT WK-C-RECORD-NOT-FOUND
022200           DISPLAY "CLKPG01 - START FILE ERROR - TCLBATC"
022300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022400           GO TO Y900-ABNORMAL-TERMINATION
022500        END-IF
022600        MOVE "Y"           TO WK-C-BATCH-DONE-SW
022700 END-IF.
022800     PERFORM C000-PROCESS-ONE-BATCH
022900        THRU C099-PROCESS-ONE-BATCH-EX
023000        UNTIL WK-C-BATCH-SCAN-DONE.
023100 A099-PROCESS-RETENTION-PURGE-EX.
023200 EXIT.
023300*------------------------------------------------------------------*
023400 B000-COMPUTE-CUTOFF.
023500*------------------------------------------------------------------*
023600*        STRAIGHT CALENDAR-MONTH SUBTRACTION FROM TODAY - NO
023700*        ROUNDING, NO PRORATION.  THE DAY-OF-MONTH IS CARRIED
023800*        THROUGH UNCHANGED; THE RESULT NEED ONLY SORT CORRECTLY
023900*        AGAINST CLBATC-CREATE-CCYYMMDD, NOT NAME A REAL CALENDAR
024000*        DATE IN EVERY CASE (E.G. 31 MAR MINUS ONE MONTH).
024100     INITIALIZE            WK-C-PARM.
024200     MOVE "RETNMNTH"       TO WK-C-PARM-CODE.
024300     CALL "CLKPM01" USING WK-C-PARM.
024400     MOVE WK-C-PARM-NUM-VALUE TO WK-C-RETENTION-MONTHS.
024500 
024600     DIVIDE WK-C-TODAY-CCYYMMDD BY 10000
024700        GIVING WK-C-TODAY-CCYY.
024800     DIVIDE WK-C-TODAY-CCYYMMDD BY 100
024900        GIVING WK-C-TOTAL-MONTHS
025000        REMAINDER WK-C-TODAY-DD.
025100     COMPUTE WK-C-TODAY-MM =
025200        WK-C-TOTAL-MONTHS - (WK-C-TODAY-CCYY * 100).
025300 
025400     COMPUTE WK-C-TOTAL-MONTHS =
025500        (WK-C-TODAY-CCYY * 12 + WK-C-TODAY-MM) - WK-C-RETENTION-MONTHS.
025600     DIVIDE WK-C-TOTAL-MONTHS BY 12
025700        GIVING WK-C-CUTOFF-CCYY
025800        REMAINDER WK-C-CUTOFF-MM.
025900     IF WK-C-CUTOFF-MM = 0
026000        SUBTRACT 1         FROM WK-C-CUTOFF-CCYY
026100        MOVE 12            TO WK-C-CUTOFF-MM
026200 END-IF.
026300     COMPUTE WK-C-CUTOFF-CCYYMMDD =
026400        (WK-C-CUTOFF-CCYY * 10000) + (WK-C-CUTOFF-MM * 100)
026500           + WK-C-TODAY-DD.
026600 B099-COMPUTE-CUTOFF-EX.
026700 EXIT.
026800*------------------------------------------------------------------*
026900 C000-PROCESS-ONE-BATCH.
027000*------------------------------------------------------------------*
027100     READ TCLBATC NEXT RECORD.
027200     IF NOT WK-C-SUCCESSFUL
027300        MOVE "Y"           TO WK-C-BATCH-DONE-SW
027400        GO TO C099-PROCESS-ONE-BATCH-EX
027500 END-IF.
027600     IF CLBATC-CREATE-CCYYMMDD > WK-C-CUTOFF-CCYYMMDD
027700        GO TO C099-PROCESS-ONE-BATCH-EX
027800 END-IF.
027900     MOVE CLBATC-BATCH-ID  TO WK-C-CURRENT-BATCH-ID.
028000     MOVE 3                TO WK-C-TRACE-STEP.
028100     PERFORM D000-DELETE-RUNS-FOR-BATCH
028200        THRU D099-DELETE-RUNS-FOR-BATCH-EX.
028300     MOVE 5                TO WK-C-TRACE-STEP.
028400     PERFORM F000-DELETE-REPORT-FOR-BATCH
028500        THRU F099-DELETE-REPORT-FOR-BATCH-EX.
028600     MOVE 6                TO WK-C-TRACE-STEP.
028700     DELETE TCLBATC.
028800     IF NOT WK-C-SUCCESSFUL
028900        DISPLAY "CLKPG01 - DELETE FILE ERROR - TCLBATC"
029000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029100        GO TO Y900-ABNORMAL-TERMINATION
029200 END-IF.
029300     ADD 1                 TO WK-C-BATCHES-PURGED.
029400 C099-PROCESS-ONE-BATCH-EX.
029500 EXIT.
029600*------------------------------------------------------------------*
029700 D000-DELETE-RUNS-FOR-BATCH.
029800*------------------------------------------------------------------*
029900     MOVE "N"              TO WK-C-RUN-DONE-SW.
030000     MOVE WK-C-CURRENT-BATCH-ID TO CLRUN-BATCH-ID.
030100     START TCLRUN KEY IS EQUAL TO CLRUN-BATCH-ID.
030200     IF NOT WK-C-SUCCESSFUL
030300        MOVE "Y"           TO WK-C-RUN-DONE-SW
030400 END-IF.
030500     PERFORM D100-DELETE-ONE-RUN
030600        THRU D199-DELETE-ONE-RUN-EX
030700        UNTIL WK-C-RUN-CASCADE-DONE.
030800 D099-DELETE-RUNS-FOR-BATCH-EX.
030900 EXIT.
031000*------------------------------------------------------------------*
031100 D100-DELETE-ONE-RUN.
031200*------------------------------------------------------------------*
031300     READ TCLRUN NEXT RECORD.
031400     IF NOT WK-C-SUCCESSFUL
031500        OR CLRUN-BATCH-ID NOT = WK-C-CURRENT-BATCH-ID
031600        MOVE "Y"           TO WK-C-RUN-DONE-SW
031700        GO TO D199-DELETE-ONE-RUN-EX
031800 END-IF.
031900     MOVE CLRUN-RUN-ID     TO WK-C-CURRENT-RUN-ID.
032000     MOVE 4                TO WK-C-TRACE-STEP.
032100     PERFORM E000-DELETE-LINKS-FOR-RUN
032200        THRU E099-DELETE-LINKS-FOR-RUN-EX.
032300     DELETE TCLRUN.
032400     IF NOT WK-C-SUCCESSFUL
032500        DISPLAY "CLKPG01 - DELETE FILE ERROR - TCLRUN"
032600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032700        GO TO Y900-ABNORMAL-TERMINATION
032800 END-IF.
032900 D199-DELETE-ONE-RUN-EX.
033000 EXIT.
033100*------------------------------------------------------------------*
033200 E000-DELETE-LINKS-FOR-RUN.
033300*------------------------------------------------------------------*
033400     MOVE "N"              TO WK-C-LINK-DONE-SW.
033500     MOVE WK-C-CURRENT-RUN-ID TO CLLINK-RUN-ID.
033600     START TCLLINK KEY IS EQUAL TO CLLINK-RUN-ID.
033700     IF NOT WK-C-SUCCESSFUL
033800        MOVE "Y"           TO WK-C-LINK-DONE-SW
033900 END-IF.
034000     PERFORM E100-DELETE-ONE-LINK
034100        THRU E199-DELETE-ONE-LINK-EX
034200        UNTIL WK-C-LINK-CASCADE-DONE.
034300 E099-DELETE-LINKS-FOR-RUN-EX.
034400 EXIT.
034500*------------------------------------------------------------------*
034600 E100-DELETE-ONE-LINK.
034700*------------------------------------------------------------------*
034800     READ TCLLINK NEXT RECORD.
034900     IF NOT WK-C-SUCCESSFUL
035000        OR CLLINK-RUN-ID NOT = WK-C-CURRENT-RUN-ID
035100        MOVE "Y"           TO WK-C-LINK-DONE-SW
035200        GO TO E199-DELETE-ONE-LINK-EX
035300 END-IF.
035400     DELETE TCLLINK.
035500     IF NOT WK-C-SUCCESSFUL
035600        DISPLAY "CLKPG01 - DELETE FILE ERROR - TCLLINK"
035700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035800        GO TO Y900-ABNORMAL-TERMINATION
035900 END-IF.
036000 E199-DELETE-ONE-LINK-EX.
036100 EXIT.
036200*------------------------------------------------------------------*
036300 F000-DELETE-REPORT-FOR-BATCH.
036400*------------------------------------------------------------------*
036500*        ONE REPORT ROW PER BATCH (CLK0035) - A BATCH THAT NEVER
036600*        MADE IT AS FAR AS REPORTING HAS NO TCLRPT ROW AT ALL,
036700*        WHICH IS NOT AN ERROR HERE.
036800     MOVE WK-C-CURRENT-BATCH-ID TO CLRPT-BATCH-ID.
036900     READ TCLRPT KEY IS CLRPT-BATCH-ID.
037000     IF WK-C-SUCCESSFUL
037100        DELETE TCLRPT
037200        IF NOT WK-C-SUCCESSFUL
037300           DISPLAY "CLKPG01 - DELETE FILE ERROR - TCLRPT"
037400           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037500           GO TO Y900-ABNORMAL-TERMINATION
037600        END-IF
037700     ELSE
037800        IF NOT WK-C-RECORD-NOT-FOUND
037900           DISPLAY "CLKPG01 - READ FILE ERROR - TCLRPT"
038000           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038100           GO TO Y900-ABNORMAL-TERMINATION
038200        END-IF
038300 END-IF.
038400 F099-DELETE-REPORT-FOR-BATCH-EX.
038500 EXIT.
038600*------------------------------------------------------------------*
038700 Y900-ABNORMAL-TERMINATION.
038800*------------------------------------------------------------------*
038900     PERFORM Z000-END-PROGRAM-ROUTINE
039000        THRU Z999-END-PROGRAM-ROUTINE-EX.
039100     EXIT PROGRAM.
039200*------------------------------------------------------------------*
039300 Z000-END-PROGRAM-ROUTINE.
039400*------------------------------------------------------------------*
039500     CLOSE TCLBATC.
039600     IF NOT WK-C-SUCCESSFUL
039700        DISPLAY "CLKPG01 - CLOSE FILE ERROR - TCLBATC"
039800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039900 END-IF.
040000     CLOSE TCLRUN.
040100     IF NOT WK-C-SUCCESSFUL
040200        DISPLAY "CLKPG01 - CLOSE FILE ERROR - TCLRUN"
040300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040400 END-IF.
040500     CLOSE TCLLINK.
040600     IF NOT WK-C-SUCCESSFUL
040700        DISPLAY "CLKPG01 - CLOSE FILE ERROR - TCLLINK"
040800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040900 END-IF.
041000     CLOSE TCLRPT.
041100     IF NOT WK-C-SUCCESSFUL
041200        DISPLAY "CLKPG01 - CLOSE FILE ERROR - TCLRPT"
041300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041400 END-IF.
041500 Z999-END-PROGRAM-ROUTINE-EX.
041600 EXIT.
041700*------------------------------------------------------------------*
041800 Z010-GET-CURRENT-TIMESTAMP.
041900*------------------------------------------------------------------*
042000     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
042100     ACCEPT WK-C-TODAY-HHMMSS FROM TIME.
042200 Z019-GET-CURRENT-TIMESTAMP-EX.
042300 EXIT.
042400 
042500 
042600 
042700 
042800 
042900 
043000 

