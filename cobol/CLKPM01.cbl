000100***********************
000200 IDENTIFICATION DIVISION.
000300***********************
000400 PROGRAM-ID. CLKPM01.
000500 AUTHOR. D P NG.
000600 INSTALLATION. METIS BATCH OPERATIONS.
000700 DATE-WRITTEN. 14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY. NONE.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : THIS IS A CALLED ROUTINE TO RETRIEVE A SINGLE      *
001200*              CONFIGURATION PARAMETER FROM THE TCLPARM TABLE,   *
001300*              BY PARAMETER CODE.  SUPERSEDES THE OLD SEPARATE   *
001400*              "GET GLOBAL PARM" AND "GET BANK-EXT ROW" SHAPES - *
001500*              ONE TABLE, ONE LOOKUP ROUTINE, FOR EVERY KNOB     *
001600*              THE LINK-CHECKING SUITE NEEDS EXTERNALIZED.       *
001700*-----------------------------------------------------------------*
001800* HISTORY OF AMENDMENT :                                          *
001900*-----------------------------------------------------------------*
002000* CLK0063 08/09/2009 RTN  - CLIO-REQ-0063 - NEW CODE "MAXCAUSES"  CLK0063 
002100*                   NEEDED NO CHANGE HERE, THIS ROUTINE'S LOOKUP  CLK0063 
002200*                   IS GENERIC BY CODE ALREADY (SAME PATTERN AS   CLK0063 
002300*                   RETNMNTH/RPTNBATS BELOW) - THE CAP ITSELF IS  CLK0063 
002400*                   APPLIED BY THE CALLER, SEE CLKLC01            CLK0063 
002500* CLK0050 11/03/1999 RTN  - Y2K REMEDIATION - CLPARMT-NUM-VALUE   CLK0050
002600*                   AND CENTURY WINDOW CHECKED, NO CHANGE NEEDED  *
002700*                   (PARAMETERS CARRY NO DATE VALUES)             *
002800* CLK0038 14/04/1998 VENKPL - ADD CODE "RPTNBATS" FOR THE NUMBER  CLK0038
002900*                   OF BATCHES CLKRP02 LISTS ON THE SUMMARY       *
003000*                   REPORT, REQUEST CLIO-REQ-0038                *
003100* CLK0029 02/09/1996 DPN  - ADD CODE "RPTURLTP" FOR THE METIS     CLK0029
003200*                   DATASET PAGE URL TEMPLATE USED BY CLKRP01     *
003300* CLK0012 17/06/1993 RTN  - ADD CODES "RETNMNTH" AND "SAMPLESZ"   CLK0012 
003400*                   REQUEST CLIO-REQ-0012                        *
003500* CLK0001 14/01/1991 DPN  - INITIAL VERSION                       CLK0001 
003600*-----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004500        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800        SELECT TCLPARM ASSIGN TO DATABASE-TCLPARM
004900        ORGANIZATION IS INDEXED
005000        ACCESS MODE IS RANDOM
005100        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005200 FILE STATUS IS WK-C-FILE-STATUS.
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800***************
005900 FD  TCLPARM
006000        LABEL RECORDS ARE OMITTED
006100 DATA RECORD IS TCLPARM-REC.
006200 01  TCLPARM-REC.
006300        COPY DDS-ALL-FORMATS OF TCLPARM.
006400 01  TCLPARM-REC-1.
006500        COPY CLPARMT.
006600*************************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                  PIC X(24) VALUE
007000        "** PROGRAM CLKPM01  **".
007100 
007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300 01  WK-C-COMMON.
007400        COPY CLCOM.
007500 
007600 01  WK-C-WORK-AREA.
007700     05  WK-C-FOUND            PIC X(01) VALUE "Y".
007800     05  WK-C-NOT-FOUND        PIC X(01) VALUE "N".
007900     05  WS-C-REC-FOUND        PIC X(01).
008000 
008100 01  WK-C-LITERALS.
008200     05  C-SUP0016            PIC X(07) VALUE "SUP0016".
008300     05  C-COM0206            PIC X(07) VALUE "COM0206".
008400 
008500 77  WK-C-CALL-COUNT          PIC 9(05) COMP VALUE 0.             CLK0012 
008600*        TALLIES CALLS SINCE PROGRAM LOAD - DISPLAYED ONLY WHEN
008700*        UPSI-0 IS ON (AD-HOC TRACE SWITCH, SEE CLK0012).
008800 
008900 01  WK-C-CODE-AS-GROUP.
009000     05  WK-C-CODE-PREFIX      PIC X(04).
009100     05  WK-C-CODE-SUFFIX      PIC X(04).
009200 01  WK-C-CODE-FLAT REDEFINES WK-C-CODE-AS-GROUP
009300                               PIC X(08).
009400 
009500 01  WK-C-NUM-VALUE-WORK      PIC S9(07) COMP-3 VALUE 0.
009600 01  WK-C-NUM-VALUE-BYTES REDEFINES WK-C-NUM-VALUE-WORK
009700                               PIC X(04).
009800 
009900*-------------------- TRACE-ONLY STEP NUMBER ----------------------*
010000 01  WK-C-TRACE-STEP          PIC 9(02) COMP VALUE 0.
010100 01  WK-C-TRACE-STEP-X REDEFINES WK-C-TRACE-STEP
010200                               PIC X(02).
010300*        1=PROCESS-CALLED-ROUTINE 2=READ-TCLPARM - NOT TESTED
010400*        ANYWHERE, DISPLAY ONLY IF UPSI-0 IS EVER TURNED ON.
010500 
010600****************
010700 LINKAGE SECTION.
010800****************
010900        COPY CLPARM.
011000 
011100        EJECT
011200****************************************
011300 PROCEDURE DIVISION USING WK-C-PARM.
011400****************************************
011500 MAIN-MODULE.
011600     PERFORM A000-PROCESS-CALLED-ROUTINE
011700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011800     PERFORM Z000-END-PROGRAM-ROUTINE
011900        THRU Z999-END-PROGRAM-ROUTINE-EX.
012000     GOBACK.
012100 
012200*-----------------------------------------------------------------*
012300 A000-PROCESS-CALLED-ROUTINE.
012400*-----------------------------------------------------------------*
012500     OPEN INPUT TCLPARM.
012600     IF NOT WK-C-SUCCESSFUL
012700        DISPLAY "CLKPM01 - OPEN FILE ERROR - TCLPARM"
012800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012900        GO TO Y900-ABNORMAL-TERMINATION
013000 END-IF.
013100 
013200     ADD 1                TO WK-C-CALL-COUNT.
013300     INITIALIZE            WK-C-PARM-OUTPUT.
013400     MOVE "Y"             TO WK-C-PARM-NO-ERROR.
013500     MOVE WK-C-PARM-CODE  TO CLPARMT-CODE.
013600     MOVE WK-C-PARM-CODE  TO WK-C-CODE-FLAT.                      CLK0029 
013700 
013800     PERFORM B100-READ-TCLPARM
013900        THRU B199-READ-TCLPARM-EX.
014000 
014100     IF WS-C-REC-FOUND = WK-C-NOT-FOUND
014200        MOVE "N"          TO WK-C-PARM-NO-ERROR
014300        MOVE C-SUP0016    TO WK-C-PARM-ERROR-CD
014400     ELSE
014500        MOVE CLPARMT-NUM-VALUE    TO WK-C-PARM-NUM-VALUE
014600        MOVE CLPARMT-TEXT-VALUE   TO WK-C-PARM-URL-TEMPLATE
014700 END-IF.
014800 
014900 A099-PROCESS-CALLED-ROUTINE-EX.
015000 EXIT.
015100*-----------------------------------------------------------------*
015200 B100-READ-TCLPARM.
015300*-----------------------------------------------------------------*
015400     MOVE WK-C-NOT-FOUND   TO WS-C-REC-FOUND.
015500     READ TCLPARM KEY IS EXTERNALLY-DESCRIBED-KEY.
015600     IF WK-C-SUCCESSFUL
015700        MOVE WK-C-FOUND    TO WS-C-REC-FOUND
015800     ELSE
015900        IF WK-C-RECORD-NOT-FOUND
016000           MOVE WK-C-NOT-FOUND TO WS-C-REC-FOUND
016100        ELSE
016200           DISPLAY "CLKPM01 - READ FILE ERROR - TCLPARM"
016300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400           MOVE "N"        TO WK-C-PARM-NO-ERROR
016500           MOVE C-COM0206  TO WK-C-PARM-ERROR-CD
016600           GO TO Y900-ABNORMAL-TERMINATION
016700        END-IF
016800 END-IF.
016900 B199-READ-TCLPARM-EX.
017000 EXIT.
017100*-----------------------------------------------------------------*
017200 Y900-ABNORMAL-TERMINATION.
017300*-----------------------------------------------------------------*
017400     PERFORM Z000-END-PROGRAM-ROUTINE.
017500     EXIT PROGRAM.
017600*-----------------------------------------------------------------*
017700 Z000-END-PROGRAM-ROUTINE.
017800*-----------------------------------------------------------------*
017900     CLOSE TCLPARM.
018000     IF NOT WK-C-SUCCESSFUL
018100        DISPLAY "CLKPM01 - CLOSE FILE ERROR - TCLPARM"
018200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018300 END-IF.
018400 Z999-END-PROGRAM-ROUTINE-EX.
018500 EXIT.
018600 
018700 
018800 
018900 
019000 
019100 
019200 
019300 

