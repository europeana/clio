000100***********************
000200 IDENTIFICATION DIVISION.
000300***********************
000400 PROGRAM-ID. CLKPM02.
000500 AUTHOR. D P NG.
000600 INSTALLATION. METIS BATCH OPERATIONS.
000700 DATE-WRITTEN. 14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY. NONE.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : CALLED ROUTINE - DRAWS THE SAMPLE OF RECORDS FOR   *
001200*              ONE DATASET OUT OF THE EXTRACT FILE CLRAWREC AND   *
001300*              HANDS THEM BACK ONE AT A TIME TO THE CALLER.       *
001400*              CLRAWREC IS PRODUCED BY THE NIGHTLY EXTRACT JOB    *
001500*              ALREADY SHUFFLED INTO RANDOM ORDER, SO "DRAW A     *
001600*              RANDOM SAMPLE" REDUCES TO "TAKE THE FIRST N        *
001700*              QUALIFYING ROWS" - NO RANDOM NUMBER GENERATION IS  *
001800*              DONE IN THIS PROGRAM.  CALLER SETS ACTION "INIT"   *
001900*              ONCE PER DATASET THEN "NEXT" UNTIL MORE-SW = "N".  *
002000*-----------------------------------------------------------------*
002100* HISTORY OF AMENDMENT :                                          *
002200*-----------------------------------------------------------------*
002300* CLK0064 17/02/2012 RTN    - WK-C-SAMPLE-TABLE NOW CARRIES THE   CLK0064 
002400*                   DATASET'S edm:isShownAt/isShownBy COUNTS      CLK0064 
002500*                   SEPARATELY, REQUEST CLIO-REQ-0064             CLK0064 
002600* CLK0057 23/06/2001 RTN    - Y2K REMEDIATION FOLLOW-UP - THE     CLK0057 
002700*                   SAMPLE TABLE'S LAST-INDEX-TIME FIELDS WERE    CLK0057 
002800*                   MISSED IN THE ORIGINAL CLK0051 SIGN-OFF PASS -CLK0057 
002900*                   CONFIRMED ALREADY 4-DIGIT YEAR, NO CODE CHANGECLK0057 
003000* CLK0041 03/03/1998 VENKPL - WK-C-SAMPLE-TABLE ENTRIES NOW      *CLK0041
003100*                   SHAPED THROUGH CLKRC03 AT INIT TIME RATHER   *
003200*                   THAN AT EACH NEXT CALL - CUTS THE NUMBER OF  *
003300*                   CALL STATEMENTS WHEN A DATASET'S SAMPLE IS   *
003400*                   RE-WALKED BY A RESTARTED JOB STEP            *
003500* CLK0009 03/11/1992 DPN    - WIDEN LINK OCCURS TABLES FROM 5 TO *CLK0009 
003600*                   10 PER TYPE TO MATCH CLRAWREC/CLSAMP         *
003700* CLK0001 14/01/1991 DPN    - INITIAL VERSION                    *CLK0001 
003800*-----------------------------------------------------------------*
003900        EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004700        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CLRAWREC ASSIGN TO DATABASE-CLRAWREC
005100     ORGANIZATION IS SEQUENTIAL
005200 FILE STATUS IS WK-C-FILE-STATUS.
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800***************
005900 FD  CLRAWREC
006000        LABEL RECORDS ARE OMITTED
006100 DATA RECORD IS CLRAWR-RECORD.
006200        COPY CLRAWR.
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                  PIC X(24) VALUE
006700        "** PROGRAM CLKPM02  **".
006800 
006900* ------------------ PROGRAM WORKING STORAGE -------------------*
007000 01  WK-C-COMMON.
007100        COPY CLCOM.
007200 
007300 01  WK-C-WORK-AREA.
007400     05  WK-C-AT-EOF-SW        PIC X(01) VALUE "N".
007500         88  WK-C-AT-EOF             VALUE "Y".
007600         88  WK-C-NOT-AT-EOF          VALUE "N".
007700     05  WK-C-SAMPLE-COUNT     PIC 9(02) COMP VALUE 0.
007800     05  WK-C-NEXT-SUBS        PIC 9(02) COMP VALUE 0.
007900     05  WK-C-MAX-WANTED       PIC 9(04) COMP VALUE 0.
008000     05  WK-C-SUBS             PIC 9(02) COMP VALUE 0.
008100 
008200 77  WK-C-MAX-TABLE-ENTRIES   PIC 9(02) COMP VALUE 20.
008300*        HARD CEILING ON THE SAMPLE TABLE BELOW - CLSAMP-I-
008400*        MAX-SAMPLE IS NEVER CONFIGURED ABOVE THIS IN PRACTICE.
008500 
008600*-------------------- TRACE-ONLY STEP NUMBER ----------------------*
008700 01  WK-C-TRACE-STEP          PIC 9(02) COMP VALUE 0.
008800 01  WK-C-TRACE-STEP-X REDEFINES WK-C-TRACE-STEP
008900                               PIC X(02).
009000*        1=DRAW-SAMPLE 2=RETURN-NEXT-SAMPLE - NOT TESTED ANYWHERE,
009100*        DISPLAY ONLY IF UPSI-0 IS EVER TURNED ON FOR THIS PROGRAM.
009200 
009300*-------------------- SAMPLE-COUNT, DISPLAY FORM -------------------*
009400 01  WK-C-SAMPLE-COUNT-ECHO   PIC 9(02) COMP VALUE 0.
009500 01  WK-C-SAMPLE-COUNT-ECHO-X REDEFINES WK-C-SAMPLE-COUNT-ECHO
009600                               PIC X(02).
009700*        RESERVED - NOT REFERENCED ANYWHERE TODAY.
009800 
009900*-------------------- TABLE-INDEX, DISPLAY FORM ---------------------*
010000 01  WK-C-TBL-IDX-ECHO        PIC 9(02) COMP VALUE 0.
010100 01  WK-C-TBL-IDX-ECHO-X REDEFINES WK-C-TBL-IDX-ECHO
010200                               PIC X(02).
010300*        RESERVED - NOT REFERENCED ANYWHERE TODAY.
010400 
010500*-------------------- ONE SAMPLE ENTRY, SHAPED ------------------*
010600 01  WK-C-SAMPLE-TABLE.
010700     05  WK-C-SAMPLE-ENTRY OCCURS 20 TIMES
010800                             INDEXED BY WK-C-TBL-IDX.
010900         10  WK-C-SE-RECORD-ID        PIC X(256).
011000         10  WK-C-SE-IDX-CCYYMMDD     PIC 9(08).
011100         10  WK-C-SE-IDX-HHMMSS       PIC 9(06).
011200         10  WK-C-SE-EDM-TYPE         PIC X(05).
011300         10  WK-C-SE-CONTENT-TIER     PIC X(01).
011400         10  WK-C-SE-METADATA-TIER    PIC X(01).
011500         10  WK-C-SE-ISAT-COUNT       PIC 9(02) COMP.
011600         10  WK-C-SE-ISAT-LINK        PIC X(768)
011700                                      OCCURS 10 TIMES.
011800         10  WK-C-SE-ISBY-COUNT       PIC 9(02) COMP.
011900         10  WK-C-SE-ISBY-LINK        PIC X(768)
012000                                      OCCURS 10 TIMES.
012100 
012200*-------------- LINKAGE-SHAPED WORK AREA FOR CLKRC03 -------------*
012300        COPY RC03.
012400 
012500*------------------- LOCAL DATA AREA -----------------------*
012600 
012700********************
012800 LINKAGE SECTION.
012900********************
013000        COPY CLSAMP.
013100 
013200****************************************
013300 PROCEDURE DIVISION USING WK-C-SAMP-RECORD.
013400****************************************
013500 MAIN-MODULE.
013600     PERFORM A000-PROCESS-CALLED-ROUTINE
013700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013800     GOBACK.
013900 
014000*------------------------------------------------------------------*
014100 A000-PROCESS-CALLED-ROUTINE.
014200*------------------------------------------------------------------*
014300     MOVE "       " TO CLSAMP-O-ERROR-CD.
014400     IF CLSAMP-ACTION-INIT
014500        PERFORM B000-DRAW-SAMPLE
014600           THRU B099-DRAW-SAMPLE-EX
014700     ELSE
014800        IF CLSAMP-ACTION-NEXT
014900           PERFORM C000-RETURN-NEXT-SAMPLE
015000              THRU C099-RETURN-NEXT-SAMPLE-EX
015100        ELSE
015200           MOVE "N"       TO CLSAMP-O-MORE-SW
015300           MOVE "SUP0016" TO CLSAMP-O-ERROR-CD
015400        END-IF
015500 END-IF.
015600 
015700 A099-PROCESS-CALLED-ROUTINE-EX.
015800 EXIT.
015900*------------------------------------------------------------------*
016000 B000-DRAW-SAMPLE.
016100*------------------------------------------------------------------*
016200*        SCAN CLRAWREC FOR THE NAMED DATASET AND KEEP THE FIRST
016300*        CLSAMP-I-MAX-SAMPLE ROWS THAT CARRY AT LEAST ONE LINK -
016400*        THE EXTRACT FILE IS PRE-SHUFFLED SO THIS IS ALREADY A
016500*        RANDOM SELECTION.  NO-LINKS RULE: IF NONE QUALIFY, THE
016600*        TABLE COMES BACK EMPTY AND THE FIRST NEXT CALL RETURNS
016700*        MORE-SW = "N" - THE CALLER TREATS THAT AS "EXCLUDE THE
016800*        DATASET, NO RUN CREATED".
016900     MOVE 0                TO WK-C-SAMPLE-COUNT.
017000     MOVE 1                TO WK-C-NEXT-SUBS.
017100     MOVE CLSAMP-I-MAX-SAMPLE TO WK-C-MAX-WANTED.
017200     IF WK-C-MAX-WANTED > WK-C-MAX-TABLE-ENTRIES
017300        MOVE WK-C-MAX-TABLE-ENTRIES TO WK-C-MAX-WANTED
017400 END-IF.
017500 
017600     OPEN INPUT CLRAWREC.
017700     IF NOT WK-C-SUCCESSFUL
017800        DISPLAY "CLKPM02 - OPEN FILE ERROR - CLRAWREC"
017900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018000        MOVE "N"          TO CLSAMP-O-MORE-SW
018100        GO TO B099-DRAW-SAMPLE-EX
018200 END-IF.
018300 
018400     MOVE "N"              TO WK-C-AT-EOF-SW.
018500     PERFORM B100-READ-ONE-CLRAWREC
018600        THRU B199-READ-ONE-CLRAWREC-EX.
018700     PERFORM B200-KEEP-QUALIFYING-ROWS
018800        THRU B299-KEEP-QUALIFYING-ROWS-EX
018900        UNTIL WK-C-AT-EOF
019000           OR WK-C-SAMPLE-COUNT NOT LESS THAN WK-C-MAX-WANTED.
019100 
019200     CLOSE CLRAWREC.
019300 B099-DRAW-SAMPLE-EX.
019400 EXIT.
019500*------------------------------------------------------------------*
019600 B100-READ-ONE-CLRAWREC.
019700*------------------------------------------------------------------*
019800     READ CLRAWREC.
019900     IF WK-C-END-OF-FILE
020000        MOVE "Y"          TO WK-C-AT-EOF-SW
020100     ELSE
020200        IF NOT WK-C-SUCCESSFUL
020300           DISPLAY "CLKPM02 - READ FILE ERROR - CLRAWREC"
020400           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020500           MOVE "Y"       TO WK-C-AT-EOF-SW
020600        END-IF
020700 END-IF.
020800 B199-READ-ONE-CLRAWREC-EX.
020900 EXIT.
021000*------------------------------------------------------------------*
021100 B200-KEEP-QUALIFYING-ROWS.
021200*------------------------------------------------------------------*
021300     IF CLRAWR-DATASET-ID = CLSAMP-I-DATASET-ID
021400           AND (CLRAWR-ISAT-COUNT > 0 OR CLRAWR-ISBY-COUNT > 0)
021500        ADD 1             TO WK-C-SAMPLE-COUNT
021600        PERFORM B210-SHAPE-ONE-SAMPLE-ENTRY
021700           THRU B219-SHAPE-ONE-SAMPLE-ENTRY-EX
021800 END-IF.
021900     PERFORM B100-READ-ONE-CLRAWREC
022000        THRU B199-READ-ONE-CLRAWREC-EX.
022100 B299-KEEP-QUALIFYING-ROWS-EX.
022200 EXIT.
022300*------------------------------------------------------------------*
022400 B210-SHAPE-ONE-SAMPLE-ENTRY.
022500*------------------------------------------------------------------*
022600*        CLK0041 - SHAPE (DE-DUP edm:type, DEFAULT LAST-INDEX)    CLK0041 
022700*        THROUGH CLKRC03 NOW, NOT AT EVERY SUBSEQUENT NEXT CALL.
022800     INITIALIZE            WK-C-RC03-RECORD.
022900     MOVE CLRAWR-EDM-COUNT TO WK-C-RC03-RAW-EDM-COUNT.
023000     PERFORM B220-COPY-ONE-EDM-TYPE
023100        THRU B229-COPY-ONE-EDM-TYPE-EX
023200        VARYING WK-C-SUBS FROM 1 BY 1
023300           UNTIL WK-C-SUBS > 10.
023400     MOVE CLRAWR-IDX-PRESENT-SW TO WK-C-RC03-RAW-IDX-SW.
023500     MOVE CLRAWR-IDX-CCYYMMDD   TO WK-C-RC03-RAW-CCYYMMDD.
023600     MOVE CLRAWR-IDX-HHMMSS     TO WK-C-RC03-RAW-HHMMSS.
023700 
023800     CALL "CLKRC03" USING WK-C-RC03-RECORD.
023900 
024000     SET WK-C-TBL-IDX TO WK-C-SAMPLE-COUNT.
024100     MOVE CLRAWR-RECORD-ID        TO WK-C-SE-RECORD-ID (WK-C-TBL-IDX).
024200     MOVE WK-C-RC03-CCYYMMDD      TO WK-C-SE-IDX-CCYYMMDD (WK-C-TBL-IDX).
024300     MOVE WK-C-RC03-HHMMSS        TO WK-C-SE-IDX-HHMMSS (WK-C-TBL-IDX).
024400     MOVE WK-C-RC03-EDM-TYPE      TO WK-C-SE-EDM-TYPE (WK-C-TBL-IDX).
024500     MOVE CLRAWR-CONTENT-TIER     TO WK-C-SE-CONTENT-TIER (WK-C-TBL-IDX).
024600     MOVE CLRAWR-METADATA-TIER    TO WK-C-SE-METADATA-TIER (WK-C-TBL-IDX).
024700     MOVE CLRAWR-ISAT-COUNT       TO WK-C-SE-ISAT-COUNT (WK-C-TBL-IDX).
024800     MOVE CLRAWR-ISBY-COUNT       TO WK-C-SE-ISBY-COUNT (WK-C-TBL-IDX).
024900     PERFORM B230-COPY-ONE-LINK-PAIR-IN
025000        THRU B239-COPY-ONE-LINK-PAIR-IN-EX
025100        VARYING WK-C-SUBS FROM 1 BY 1
025200           UNTIL WK-C-SUBS > 10.
025300 B219-SHAPE-ONE-SAMPLE-ENTRY-EX.
025400 EXIT.
025500*------------------------------------------------------------------*
025600 B220-COPY-ONE-EDM-TYPE.
025700*------------------------------------------------------------------*
025800     MOVE CLRAWR-EDM-TYPE (WK-C-SUBS)
025900        TO WK-C-RC03-RAW-EDM-TYPE (WK-C-SUBS).
026000 B229-COPY-ONE-EDM-TYPE-EX.
026100 EXIT.
026200*------------------------------------------------------------------*
026300 B230-COPY-ONE-LINK-PAIR-IN.
026400*------------------------------------------------------------------*
026500     MOVE CLRAWR-ISAT-LINK (WK-C-SUBS)
026600        TO WK-C-SE-ISAT-LINK (WK-C-TBL-IDX, WK-C-SUBS).
026700     MOVE CLRAWR-ISBY-LINK (WK-C-SUBS)
026800        TO WK-C-SE-ISBY-LINK (WK-C-TBL-IDX, WK-C-SUBS).
026900 B239-COPY-ONE-LINK-PAIR-IN-EX.
027000 EXIT.
027100*------------------------------------------------------------------*
027200 C000-RETURN-NEXT-SAMPLE.
027300*------------------------------------------------------------------*
027400     IF WK-C-NEXT-SUBS > WK-C-SAMPLE-COUNT
027500        MOVE "N"          TO CLSAMP-O-MORE-SW
027600        GO TO C099-RETURN-NEXT-SAMPLE-EX
027700 END-IF.
027800     SET WK-C-TBL-IDX      TO WK-C-NEXT-SUBS.
027900     MOVE "Y"              TO CLSAMP-O-MORE-SW.
028000     MOVE WK-C-SE-RECORD-ID (WK-C-TBL-IDX)    TO CLSAMP-O-RECORD-ID.
028100     MOVE WK-C-SE-IDX-CCYYMMDD (WK-C-TBL-IDX) TO CLSAMP-O-IDX-CCYYMMDD.
028200     MOVE WK-C-SE-IDX-HHMMSS (WK-C-TBL-IDX)   TO CLSAMP-O-IDX-HHMMSS.
028300     MOVE WK-C-SE-EDM-TYPE (WK-C-TBL-IDX)     TO CLSAMP-O-EDM-TYPE.
028400     MOVE WK-C-SE-CONTENT-TIER (WK-C-TBL-IDX) TO CLSAMP-O-CONTENT-TIER.
028500     MOVE WK-C-SE-METADATA-TIER (WK-C-TBL-IDX)
028600        TO CLSAMP-O-METADATA-TIER.
028700     MOVE WK-C-SE-ISAT-COUNT (WK-C-TBL-IDX)   TO CLSAMP-O-ISAT-COUNT.
028800     MOVE WK-C-SE-ISBY-COUNT (WK-C-TBL-IDX)   TO CLSAMP-O-ISBY-COUNT.
028900     PERFORM C010-COPY-ONE-LINK-PAIR-OUT
029000        THRU C019-COPY-ONE-LINK-PAIR-OUT-EX
029100        VARYING WK-C-SUBS FROM 1 BY 1
029200           UNTIL WK-C-SUBS > 10.
029300     ADD 1                 TO WK-C-NEXT-SUBS.
029400 C099-RETURN-NEXT-SAMPLE-EX.
029500 EXIT.
029600*------------------------------------------------------------------*
029700 C010-COPY-ONE-LINK-PAIR-OUT.
029800*------------------------------------------------------------------*
029900     MOVE WK-C-SE-ISAT-LINK (WK-C-TBL-IDX, WK-C-SUBS)
030000        TO CLSAMP-O-ISAT-LINK (WK-C-SUBS).
030100     MOVE WK-C-SE-ISBY-LINK (WK-C-TBL-IDX, WK-C-SUBS)
030200        TO CLSAMP-O-ISBY-LINK (WK-C-SUBS).
030300 C019-COPY-ONE-LINK-PAIR-OUT-EX.
030400 EXIT.
030500 
030600 
030700 
030800 
030900 

