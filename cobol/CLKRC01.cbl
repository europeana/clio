000100***********************
000200 IDENTIFICATION DIVISION.
000300***********************
000400 PROGRAM-ID. CLKRC01.
000500 AUTHOR. D P NG.
000600 INSTALLATION. METIS BATCH OPERATIONS.
000700 DATE-WRITTEN. 14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY. NONE.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : MAIN RUN-CREATION DRIVER.  OPENS THE CLPUBDS        *
001200*              PUBLISHED-DATASET EXTRACT, CREATES ONE BATCH ROW   *
001300*              FOR THIS PASS, AND CALLS CLKRC02 ONCE PER          *
001400*              PUBLISHED DATASET-ID FOUND ON THE EXTRACT.  EVERY  *
001500*              RESULT CLKRC02 RETURNS - RUN CREATED, ALREADY      *
001600*              RUNNING, NOT INDEXED, OR NO LINKS - IS TALLIED     *
001700*              ONTO THE BATCH ROW'S EXCLUSION COUNTERS AND THE    *
001800*              ROW IS REWRITTEN WHEN THE EXTRACT IS EXHAUSTED.    *
001900*-----------------------------------------------------------------*
002000* HISTORY OF AMENDMENT :                                          *
002100*-----------------------------------------------------------------*
002200* CLK0065 14/05/2011 RTN  - STAMP CLBATC-CREATE-HHMMSS FROM THE   CLK0065 
002300*                   SAME ACCEPT AS THE CCYYMMDD RATHER THAN A     CLK0065 
002400*                   SEPARATE CALL, SO THE TWO CANNOT DRIFT ACROSS CLK0065 
002500*                   A MIDNIGHT ROLLOVER (REQUEST CLIO-REQ-0065)   CLK0065 
002600* CLK0053 19/10/1999 RTN  - Y2K REMEDIATION - CLBATC-CREATE-      CLK0053
002700*                   CCYYMMDD STAMPED VIA ACCEPT...FROM DATE       CLK0053 
002800*                   YYYYMMDD, NOT THE OLD 2-DIGIT-YEAR FORM       CLK0053 
002900* CLK0031 12/11/1996 VENKPL - THE SOLR/METIS "LATEST UPDATE SEEN" CLK0031 
003000*                   TIMESTAMPS STAMPED ON CLBATC ARE INFORMATIONALCLK0031 
003100*                   ONLY (NOTHING DOWNSTREAM READS THEM) - STAMP  CLK0031 
003200*                   BOTH TO THE BATCH'S OWN START TIME RATHER     CLK0031 
003300*                   THAN PRETENDING TO POLL THE LIVE FEEDS        CLK0031 
003400* CLK0001 14/01/1991 DPN  - INITIAL VERSION                       CLK0001 
003500*-----------------------------------------------------------------*
003600         EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004400        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT TCLBATC ASSIGN TO DATABASE-TCLBATC
004800     ORGANIZATION IS INDEXED
004900     ACCESS MODE IS DYNAMIC
005000     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005100 FILE STATUS IS WK-C-FILE-STATUS.
005200     SELECT CLPUBDS ASSIGN TO DATABASE-CLPUBDS
005300     ORGANIZATION IS SEQUENTIAL
005400 FILE STATUS IS WK-C-FILE-STATUS.
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000***************
006100 FD  TCLBATC
006200        LABEL RECORDS ARE OMITTED
006300 DATA RECORD IS TCLBATC-REC.
006400 01  TCLBATC-REC.
006500        COPY DDS-ALL-FORMATS OF TCLBATC.
006600 01  TCLBATC-REC-1.
006700        COPY CLBATC.
006800 
006900 FD  CLPUBDS
007000        LABEL RECORDS ARE OMITTED
007100 DATA RECORD IS CLPUBDS-REC.
007200 01  CLPUBDS-REC.
007300        COPY CLPUBD.
007400*************************
007500 WORKING-STORAGE SECTION.
007600*************************
007700 01  FILLER                  PIC X(24) VALUE
007800        "** PROGRAM CLKRC01  **".
007900 
008000* ------------------ PROGRAM WORKING STORAGE -------------------*
008100 01  WK-C-COMMON.
008200        COPY CLCOM.
008300 
008400 01  WK-C-WORK-AREA.
008500     05  WK-C-PUBDS-EOF-SW     PIC X(01) VALUE "N".
008600         88  WK-C-PUBDS-EOF            VALUE "Y".
008700     05  WK-C-NEXT-BATCH-ID    PIC 9(09) COMP VALUE 0.
008800     05  WK-C-NEXT-BATCH-ID-SPLIT REDEFINES WK-C-NEXT-BATCH-ID.
008900         10  WK-C-NBI-HI           PIC 9(05) COMP.
009000         10  WK-C-NBI-LO           PIC 9(04) COMP.
009100*                                RESERVED - A POSSIBLE FUTURE
009200*                                TWO-PART BATCH-ID DISPLAY ROUTINE
009300*                                COULD SPLIT IT THIS WAY; NOT
009400*                                REFERENCED ANYWHERE TODAY.
009500     05  WK-C-DATASET-COUNT    PIC 9(06) COMP VALUE 0.
009600     05  WK-C-EXCL-RUNNING     PIC 9(06) COMP VALUE 0.
009700     05  WK-C-EXCL-NOT-INDEXED PIC 9(06) COMP VALUE 0.
009800     05  WK-C-EXCL-NO-LINKS    PIC 9(06) COMP VALUE 0.
009900 
010000*-------------------- TRACE-ONLY STEP NUMBER ----------------------*
010100 01  WK-C-TRACE-STEP           PIC 9(02) COMP VALUE 0.
010200 01  WK-C-TRACE-STEP-X REDEFINES WK-C-TRACE-STEP
010300                               PIC X(02).
010400*        1=CREATE-BATCH 2=PROCESS-DATASETS 3=UPDATE-COUNTERS -
010500*        NOT TESTED ANYWHERE, DISPLAY ONLY IF UPSI-0 IS EVER
010600*        TURNED ON FOR THIS PROGRAM.
010700 
010800*-------------------- CURRENT-DATASET DISPLAY LINE -------------------*
010900 01  WK-C-TRACE-LINE.
011000     05  WK-C-TL-DATASET-ID    PIC X(16).
011100     05  WK-C-TL-RESULT-CD     PIC X(08).
011200 01  WK-C-TRACE-LINE-FLAT REDEFINES WK-C-TRACE-LINE
011300                               PIC X(24).
011400 
011500*-------------- LINKAGE-SHAPED WORK AREA FOR CLKRC02 ---------------*
011600        COPY RC02.
011700 
011800*------------------- LOCAL DATA AREA -----------------------*
011900 
012000********************
012100 LINKAGE SECTION.
012200********************
012300 
012400****************************
012500 PROCEDURE DIVISION.
012600****************************
012700 MAIN-MODULE.
012800     PERFORM A000-START-PROGRAM-ROUTINE
012900        THRU A099-START-PROGRAM-ROUTINE-EX.
013000 
013100     MOVE 1                TO WK-C-TRACE-STEP.
013200     PERFORM B000-CREATE-BATCH-ROUTINE
013300        THRU B099-CREATE-BATCH-ROUTINE-EX.
013400 
013500     MOVE 2                TO WK-C-TRACE-STEP.
013600     PERFORM C000-PROCESS-DATASETS
013700        THRU C099-PROCESS-DATASETS-EX
013800        UNTIL WK-C-PUBDS-EOF.
013900 
014000     MOVE 3                TO WK-C-TRACE-STEP.
014100     PERFORM D000-UPDATE-BATCH-COUNTERS
014200        THRU D099-UPDATE-BATCH-COUNTERS-EX.
014300 
014400     PERFORM Z000-END-PROGRAM-ROUTINE
014500        THRU Z999-END-PROGRAM-ROUTINE-EX.
014600     GOBACK.
014700 
014800*------------------------------------------------------------------*
014900 A000-START-PROGRAM-ROUTINE.
015000*------------------------------------------------------------------*
015100     OPEN I-O TCLBATC.
015200     IF NOT WK-C-SUCCESSFUL
015300        DISPLAY "CLKRC01 - OPEN FILE ERROR - TCLBATC"
015400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015500        GO TO Y900-ABNORMAL-TERMINATION
015600 END-IF.
015700     OPEN INPUT CLPUBDS.
015800     IF NOT WK-C-SUCCESSFUL
015900        DISPLAY "CLKRC01 - OPEN FILE ERROR - CLPUBDS"
016000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016100        GO TO Y900-ABNORMAL-TERMINATION
016200 END-IF.
016300     PERFORM Z010-GET-CURRENT-TIMESTAMP
016400        THRU Z019-GET-CURRENT-TIMESTAMP-EX.
016500     MOVE 0                TO WK-C-DATASET-COUNT.
016600 A099-START-PROGRAM-ROUTINE-EX.
016700 EXIT.
016800*------------------------------------------------------------------*
016900 B000-CREATE-BATCH-ROUTINE.
017000*------------------------------------------------------------------*
017100*        SURROGATE KEY ASSIGNMENT - SAME MAX-KEY-PLUS-ONE IDIOM
017200*        USED FOR TCLRUN/TCLLINK IN CLKRC02.
017300     MOVE ALL "9"          TO CLBATC-BATCH-ID.
017400     START TCLBATC KEY IS NOT GREATER THAN EXTERNALLY-DESCRIBED-KEY.
017500     IF WK-C-SUCCESSFUL
017600        READ TCLBATC NEXT RECORD
017700        IF WK-C-SUCCESSFUL
017800           COMPUTE WK-C-NEXT-BATCH-ID = CLBATC-BATCH-ID + 1
017900        ELSE
018000           MOVE 1          TO WK-C-NEXT-BATCH-ID
018100        END-IF
018200     ELSE
018300        MOVE 1             TO WK-C-NEXT-BATCH-ID
018400 END-IF.
018500 
018600     MOVE WK-C-NEXT-BATCH-ID  TO CLBATC-BATCH-ID.
018700     MOVE WK-C-TODAY-CCYYMMDD TO CLBATC-CREATE-CCYYMMDD.
018800     MOVE WK-C-TODAY-HHMMSS   TO CLBATC-CREATE-HHMMSS.
018900*        CLK0031 - SOLR/METIS "LATEST UPDATE SEEN" TIMESTAMPS ARE
019000*        INFORMATIONAL ONLY - STAMPED HERE TO THE BATCH'S OWN
019100*        START TIME, NOT POLLED FROM A LIVE FEED.
019200     MOVE WK-C-TODAY-CCYYMMDD TO CLBATC-SOLR-CCYYMMDD.
019300     MOVE WK-C-TODAY-HHMMSS   TO CLBATC-SOLR-HHMMSS.
019400     MOVE WK-C-TODAY-CCYYMMDD TO CLBATC-METIS-CCYYMMDD.
019500     MOVE WK-C-TODAY-HHMMSS   TO CLBATC-METIS-HHMMSS.
019600     MOVE 0                   TO CLBATC-EXCL-RUNNING.
019700     MOVE 0                   TO CLBATC-EXCL-NOT-INDEXED.
019800     MOVE 0                   TO CLBATC-EXCL-NO-LINKS.
019900 
020000     WRITE TCLBATC-REC-1.
020100     IF NOT WK-C-SUCCESSFUL
020200        DISPLAY "CLKRC01 - WRITE FILE ERROR - TCLBATC"
020300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020400        GO TO Y900-ABNORMAL-TERMINATION
020500 END-IF.
020600 B099-CREATE-BATCH-ROUTINE-EX.
020700 EXIT.
020800*------------------------------------------------------------------*
020900 C000-PROCESS-DATASETS.
021000*------------------------------------------------------------------*
021100     READ CLPUBDS.
021200     IF WK-C-END-OF-FILE
021300        MOVE "Y"           TO WK-C-PUBDS-EOF-SW
021400        GO TO C099-PROCESS-DATASETS-EX
021500 END-IF.
021600     IF NOT WK-C-SUCCESSFUL
021700        DISPLAY "CLKRC01 - READ FILE ERROR - CLPUBDS"
021800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021900        GO TO Y900-ABNORMAL-TERMINATION
022000 END-IF.
022100     ADD 1                 TO WK-C-DATASET-COUNT.
022200 
022300     INITIALIZE            WK-C-RC02-RECORD.
022400     MOVE CLPUBD-DATASET-ID    TO WK-C-RC02-DATASET-ID.
022500     MOVE WK-C-NEXT-BATCH-ID   TO WK-C-RC02-BATCH-ID.
022600     MOVE CLPUBD-NAME          TO WK-C-RC02-NAME.
022700     MOVE CLPUBD-SIZE          TO WK-C-RC02-SIZE.
022800     MOVE CLPUBD-PROVIDER      TO WK-C-RC02-PROVIDER.
022900     MOVE CLPUBD-DATA-PROVIDER TO WK-C-RC02-DATA-PROVIDER.
023000     CALL "CLKRC02" USING WK-C-RC02-RECORD.
023100 
023200     MOVE CLPUBD-DATASET-ID    TO WK-C-TL-DATASET-ID.
023300     MOVE WK-C-RC02-RESULT-CD  TO WK-C-TL-RESULT-CD.
023400 
023500     EVALUATE TRUE
023600        WHEN WK-C-RC02-ALREADY-RUN
023700           ADD 1 TO WK-C-EXCL-RUNNING
023800        WHEN WK-C-RC02-NOT-INDEXED
023900           ADD 1 TO WK-C-EXCL-NOT-INDEXED
024000        WHEN WK-C-RC02-NO-LINKS
024100           ADD 1 TO WK-C-EXCL-NO-LINKS
024200        WHEN OTHER
024300           CONTINUE
024400 END-EVALUATE.
024500 C099-PROCESS-DATASETS-EX.
024600 EXIT.
024700*------------------------------------------------------------------*
024800 D000-UPDATE-BATCH-COUNTERS.
024900*------------------------------------------------------------------*
025000*        THE BATCH ROW ITSELF WAS WRITTEN BACK IN B000 BEFORE ANY
025100*        DATASET WAS PROCESSED - THE COUNTERS ARE KEPT RUNNING IN
025200*        WORKING STORAGE (NOT IN THE TCLBATC BUFFER, WHICH LOSES
025300*        CURRENCY EVERY TIME CLKRC02 TOUCHES ITS OWN FILES) AND
025400*        ARE ONLY MOVED ONTO THE ROW HERE, JUST BEFORE THE REWRITE.
025500     MOVE WK-C-NEXT-BATCH-ID TO CLBATC-BATCH-ID.
025600     READ TCLBATC KEY IS EXTERNALLY-DESCRIBED-KEY.
025700     IF NOT WK-C-SUCCESSFUL
025800        DISPLAY "CLKRC01 - READ FILE ERROR - TCLBATC"
025900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026000        GO TO Y900-ABNORMAL-TERMINATION
026100 END-IF.
026200     MOVE WK-C-EXCL-RUNNING     TO CLBATC-EXCL-RUNNING.
026300     MOVE WK-C-EXCL-NOT-INDEXED TO CLBATC-EXCL-NOT-INDEXED.
026400     MOVE WK-C-EXCL-NO-LINKS    TO CLBATC-EXCL-NO-LINKS.
026500     REWRITE TCLBATC-REC-1.
026600     IF NOT WK-C-SUCCESSFUL
026700        DISPLAY "CLKRC01 - REWRITE FILE ERROR - TCLBATC"
026800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026900        GO TO Y900-ABNORMAL-TERMINATION
027000 END-IF.
027100 D099-UPDATE-BATCH-COUNTERS-EX.
027200 EXIT.
027300*------------------------------------------------------------------*
027400 Y900-ABNORMAL-TERMINATION.
027500*------------------------------------------------------------------*
027600     PERFORM Z000-END-PROGRAM-ROUTINE
027700        THRU Z999-END-PROGRAM-ROUTINE-EX.
027800     EXIT PROGRAM.
027900*------------------------------------------------------------------*
028000 Z000-END-PROGRAM-ROUTINE.
028100*------------------------------------------------------------------*
028200     CLOSE TCLBATC.
028300     IF NOT WK-C-SUCCESSFUL
028400        DISPLAY "CLKRC01 - CLOSE FILE ERROR - TCLBATC"
028500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028600 END-IF.
028700     CLOSE CLPUBDS.
028800     IF NOT WK-C-SUCCESSFUL
028900        DISPLAY "CLKRC01 - CLOSE FILE ERROR - CLPUBDS"
029000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029100 END-IF.
029200 Z999-END-PROGRAM-ROUTINE-EX.
029300 EXIT.
029400*------------------------------------------------------------------*
029500 Z010-GET-CURRENT-TIMESTAMP.
029600*------------------------------------------------------------------*
029700     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
029800     ACCEPT WK-C-TODAY-HHMMSS FROM TIME.
029900 Z019-GET-CURRENT-TIMESTAMP-EX.
030000 EXIT.
030100 
030200 
030300 

