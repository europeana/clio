000100***********************
000200 IDENTIFICATION DIVISION.
000300***********************
000400 PROGRAM-ID. CLKRC02.
000500 AUTHOR. D P NG.
000600 INSTALLATION. METIS BATCH OPERATIONS.
000700 DATE-WRITTEN. 14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY. NONE.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : CALLED ROUTINE - CARRIES OUT THE PER-DATASET RUN   *
001200*              CREATION STEP OF THE RUN-CREATION PASS.  CHECKS    *
001300*              THE ACTIVE-RUN, NOT-INDEXED AND NO-LINKS RULES IN  *
001400*              THAT ORDER, UPDATES THE TCLDSET ROW, DRAWS THE     *
001500*              SAMPLE (CALLS CLKPM02), AND - IF THE SAMPLE IS NOT *
001600*              EMPTY - CREATES ONE TCLRUN ROW AND ONE TCLLINK ROW *
001700*              PER URL FOUND ON A SAMPLED RECORD (CALLS CLKRC04   *
001800*              ONCE PER CANDIDATE URL TO VALIDATE/DERIVE SERVER). *
001900*-----------------------------------------------------------------*
002000* HISTORY OF AMENDMENT :                                          *
002100*-----------------------------------------------------------------*
002200* CLK0066 26/09/2013 RTN  - REVIEWED AGAINST CLIO-REQ-0066 (DROP  CLK0066 
002300*                   DATASETS WHOSE LATEST EXTRACT ROW CARRIES NO  CLK0066 
002400*                   SAMPLE-ELIGIBLE RECORD) - C000-CHECK-PUBLISHEDCLK0066 
002500*                   ALREADY COVERS THIS VIA THE NOT-INDEXED RULE, CLK0066 
002600*                   NO CODE CHANGE MADE                           CLK0066 
002700* CLK0052 14/09/1999 RTN  - CALLER NOW PASSES THE CLPUBDS ROW IT  CLK0052
002800*                   ALREADY READ INSTEAD OF CLKRC02 RE-OPENING    CLK0052 
002900*                   THE EXTRACT ITSELF - SEE RC02 CLK0052         CLK0052 
003000* CLK0040 27/01/1998 VENKPL - USE CLLINK-CHECKED-SW AND THE NEW   CLK0040 
003100*                   TCLRUN/TCLLINK ALTERNATE KEYS SO THE ACTIVE-  CLK0040 
003200*                   RUN CHECK NO LONGER SCANS EVERY LINK ROW      CLK0040 
003300* CLK0001 14/01/1991 DPN  - INITIAL VERSION                       CLK0001 
003400*-----------------------------------------------------------------*
003500         EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004300        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TCLDSET ASSIGN TO DATABASE-TCLDSET
004700     ORGANIZATION IS INDEXED
004800     ACCESS MODE IS DYNAMIC
004900     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005000 FILE STATUS IS WK-C-FILE-STATUS.
005100     SELECT TCLRUN ASSIGN TO DATABASE-TCLRUN
005200     ORGANIZATION IS INDEXED
005300     ACCESS MODE IS DYNAMIC
005400     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005500     ALTERNATE RECORD KEY IS CLRUN-DATASET-ID WITH DUPLICATES
005600 FILE STATUS IS WK-C-FILE-STATUS.
005700     SELECT TCLLINK ASSIGN TO DATABASE-TCLLINK
005800     ORGANIZATION IS INDEXED
005900     ACCESS MODE IS DYNAMIC
006000     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006100     ALTERNATE RECORD KEY IS CLLINK-RUN-ID WITH DUPLICATES
006200 FILE STATUS IS WK-C-FILE-STATUS.
006300 EJECT
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800***************
006900 FD  TCLDSET
007000        LABEL RECORDS ARE OMITTED
007100 DATA RECORD IS TCLDSET-REC.
007200 01  TCLDSET-REC.
007300        COPY DDS-ALL-FORMATS OF TCLDSET.
007400 01  TCLDSET-REC-1.
007500        COPY CLDSET.
007600 
007700 FD  TCLRUN
007800        LABEL RECORDS ARE OMITTED
007900 DATA RECORD IS TCLRUN-REC.
008000 01  TCLRUN-REC.
008100        COPY DDS-ALL-FORMATS OF TCLRUN.
008200 01  TCLRUN-REC-1.
008300        COPY CLRUN.
008400 
008500 FD  TCLLINK
008600        LABEL RECORDS ARE OMITTED
008700 DATA RECORD IS TCLLINK-REC.
008800 01  TCLLINK-REC.
008900        COPY DDS-ALL-FORMATS OF TCLLINK.
009000 01  TCLLINK-REC-1.
009100        COPY CLLINK.
009200*************************
009300 WORKING-STORAGE SECTION.
009400*************************
009500 01  FILLER                  PIC X(24) VALUE
009600        "** PROGRAM CLKRC02  **".
009700 
009800* ------------------ PROGRAM WORKING STORAGE -------------------*
009900 01  WK-C-COMMON.
010000        COPY CLCOM.
010100 
010200 01  WK-C-WORK-AREA.
010300     05  WK-C-ACTIVE-RUN-SW    PIC X(01) VALUE "N".
010400         88  WK-C-ACTIVE-RUN-EXISTS   VALUE "Y".
010500     05  WK-C-SCAN-DONE-SW     PIC X(01) VALUE "N".
010600         88  WK-C-SCAN-DONE           VALUE "Y".
010700     05  WK-C-PUBLISHED-SW     PIC X(01) VALUE "Y".
010800         88  WK-C-CURRENTLY-PUBLISHED VALUE "Y".
010900         88  WK-C-NOT-PUBLISHED       VALUE "N".
011000     05  WK-C-HAS-LINKS-SW     PIC X(01) VALUE "N".
011100         88  WK-C-SAMPLE-HAS-LINKS    VALUE "Y".
011200     05  WK-C-ANY-UNCHECKED-SW PIC X(01) VALUE "N".
011300         88  WK-C-SOME-LINK-UNCHECKED VALUE "Y".
011400     05  WK-C-SAMPLE-COUNT     PIC 9(02) COMP VALUE 0.
011500     05  WK-C-SUBS             PIC 9(02) COMP VALUE 0.
011600     05  WK-C-LINK-SUBS        PIC 9(02) COMP VALUE 0.
011700     05  WK-C-MAX-WANTED       PIC 9(04) COMP VALUE 0.
011800     05  WK-C-CANDIDATE-TOTAL  PIC 9(05) COMP VALUE 0.
011900     05  WK-C-TOTAL-LINKS      PIC 9(05) COMP VALUE 0.
012000     05  WK-C-NEXT-RUN-ID      PIC 9(09) COMP VALUE 0.
012100     05  WK-C-NEXT-LINK-ID     PIC 9(09) COMP VALUE 0.
012200 
012300 77  WK-C-MAX-TABLE-ENTRIES    PIC 9(02) COMP VALUE 20.
012400*        HARD CEILING ON THE SAMPLE TABLE BELOW - MATCHES THE
012500*        CEILING CLKPM02 ENFORCES ON ITS OWN SAMPLE TABLE.
012600 
012700*-------------------- TRACE-ONLY STEP NUMBER ----------------------*
012800 01  WK-C-TRACE-STEP           PIC 9(02) COMP VALUE 0.
012900 01  WK-C-TRACE-STEP-X REDEFINES WK-C-TRACE-STEP
013000                               PIC X(02).
013100*        1=ACTIVE-RUN 2=PUBLISHED 3=DATASET-ROW 4=SAMPLE
013200*        5=RUN-ROW 6=LINK-ROWS - NOT TESTED ANYWHERE, DISPLAY
013300*        ONLY IF UPSI-0 IS EVER TURNED ON FOR THIS PROGRAM.
013400 
013500*-------------------- DATASET+RUN TRACE KEY ------------------------*
013600 01  WK-C-DSET-RUN-KEY.
013700     05  WK-C-DRK-DATASET-ID   PIC X(16).
013800     05  WK-C-DRK-RUN-ID       PIC 9(09).
013900 01  WK-C-DSET-RUN-KEY-FLAT REDEFINES WK-C-DSET-RUN-KEY
014000                               PIC X(25).
014100 
014200*-------------------- LINK-ID HIGH-KEY SCAN AREA -------------------*
014300 01  WK-C-KEY-SCAN-AREA.
014400     05  WK-C-KEY-SCAN-ID      PIC 9(09).
014500 01  WK-C-KEY-SCAN-AREA-X REDEFINES WK-C-KEY-SCAN-AREA
014600                               PIC X(09).
014700 
014800 01  WK-C-CANDIDATE-URL        PIC X(768).
014900 01  WK-C-CANDIDATE-LINK-TYPE  PIC X(11).
015000 
015100*-------------------- ONE SAMPLE ENTRY, SHAPED --------------------*
015200 01  WK-C-SAMPLE-TABLE.
015300     05  WK-C-SAMPLE-ENTRY OCCURS 20 TIMES
015400                              INDEXED BY WK-C-TBL-IDX.
015500         10  WK-C-SE-RECORD-ID        PIC X(256).
015600         10  WK-C-SE-IDX-CCYYMMDD     PIC 9(08).
015700         10  WK-C-SE-IDX-HHMMSS       PIC 9(06).
015800         10  WK-C-SE-EDM-TYPE         PIC X(05).
015900         10  WK-C-SE-CONTENT-TIER     PIC X(01).
016000         10  WK-C-SE-METADATA-TIER    PIC X(01).
016100         10  WK-C-SE-ISAT-COUNT       PIC 9(02) COMP.
016200         10  WK-C-SE-ISAT-LINK        PIC X(768)
016300                                      OCCURS 10 TIMES.
016400         10  WK-C-SE-ISBY-COUNT       PIC 9(02) COMP.
016500         10  WK-C-SE-ISBY-LINK        PIC X(768)
016600                                      OCCURS 10 TIMES.
016700 
016800*-------------- LINKAGE-SHAPED WORK AREA FOR CLKPM01 ---------------*
016900        COPY CLPARM.
017000 
017100*-------------- LINKAGE-SHAPED WORK AREA FOR CLKPM02 ---------------*
017200        COPY CLSAMP.
017300 
017400*-------------- LINKAGE-SHAPED WORK AREA FOR CLKRC04 ---------------*
017500        COPY RC04.
017600 
017700*------------------- LOCAL DATA AREA -----------------------*
017800 
017900********************
018000 LINKAGE SECTION.
018100********************
018200        COPY RC02.
018300 
018400****************************************
018500 PROCEDURE DIVISION USING WK-C-RC02-RECORD.
018600****************************************
018700 MAIN-MODULE.
018800     PERFORM A000-PROCESS-CALLED-ROUTINE
018900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
019000     PERFORM Z000-END-PROGRAM-ROUTINE
019100        THRU Z999-END-PROGRAM-ROUTINE-EX.
019200     GOBACK.
019300 
019400*------------------------------------------------------------------*
019500 A000-PROCESS-CALLED-ROUTINE.
019600*------------------------------------------------------------------*
019700     OPEN I-O TCLDSET.
019800     IF NOT WK-C-SUCCESSFUL
019900        DISPLAY "CLKRC02 - OPEN FILE ERROR - TCLDSET"
020000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020100        GO TO Y900-ABNORMAL-TERMINATION
020200 END-IF.
020300     OPEN I-O TCLRUN.
020400     IF NOT WK-C-SUCCESSFUL
020500        DISPLAY "CLKRC02 - OPEN FILE ERROR - TCLRUN"
020600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020700        GO TO Y900-ABNORMAL-TERMINATION
020800 END-IF.
020900     OPEN I-O TCLLINK.
021000     IF NOT WK-C-SUCCESSFUL
021100        DISPLAY "CLKRC02 - OPEN FILE ERROR - TCLLINK"
021200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021300        GO TO Y900-ABNORMAL-TERMINATION
021400 END-IF.
021500 
021600     PERFORM Z010-GET-CURRENT-TIMESTAMP
021700        THRU Z019-GET-CURRENT-TIMESTAMP-EX.
021800     INITIALIZE            WK-C-RC02-OUTPUT.
021900     MOVE 0                TO WK-C-TOTAL-LINKS.
022000     MOVE WK-C-RC02-DATASET-ID TO WK-C-DRK-DATASET-ID.
022100 
022200     MOVE 1                TO WK-C-TRACE-STEP.
022300     PERFORM B000-CHECK-ACTIVE-RUN
022400        THRU B099-CHECK-ACTIVE-RUN-EX.
022500     IF WK-C-ACTIVE-RUN-EXISTS
022600        MOVE "ALRDYRUN"     TO WK-C-RC02-RESULT-CD
022700        GO TO A099-PROCESS-CALLED-ROUTINE-EX
022800 END-IF.
022900 
023000     MOVE 2                TO WK-C-TRACE-STEP.
023100     PERFORM C000-CHECK-PUBLISHED
023200        THRU C099-CHECK-PUBLISHED-EX.
023300     IF WK-C-NOT-PUBLISHED
023400        MOVE "NOTIDXED"     TO WK-C-RC02-RESULT-CD
023500        GO TO A099-PROCESS-CALLED-ROUTINE-EX
023600 END-IF.
023700 
023800     MOVE 3                TO WK-C-TRACE-STEP.
023900     PERFORM D000-UPDATE-DATASET-ROW
024000        THRU D099-UPDATE-DATASET-ROW-EX.
024100 
024200     MOVE 4                TO WK-C-TRACE-STEP.
024300     PERFORM E000-DRAW-SAMPLE
024400        THRU E099-DRAW-SAMPLE-EX.
024500     IF NOT WK-C-SAMPLE-HAS-LINKS
024600        MOVE "NOLINKS "     TO WK-C-RC02-RESULT-CD
024700        GO TO A099-PROCESS-CALLED-ROUTINE-EX
024800 END-IF.
024900 
025000     MOVE 5                TO WK-C-TRACE-STEP.
025100     PERFORM F000-CREATE-RUN-ROW
025200        THRU F099-CREATE-RUN-ROW-EX.
025300 
025400     MOVE 6                TO WK-C-TRACE-STEP.
025500     PERFORM G000-CREATE-LINK-ROWS
025600        THRU G099-CREATE-LINK-ROWS-EX.
025700 
025800     PERFORM H000-FINALISE-RUN-CHECKED-SW
025900        THRU H099-FINALISE-RUN-CHECKED-SW-EX.
026000 
026100     MOVE "RUNOK   "        TO WK-C-RC02-RESULT-CD.
026200     MOVE WK-C-NEXT-RUN-ID  TO WK-C-RC02-RUN-ID.
026300     MOVE WK-C-TOTAL-LINKS  TO WK-C-RC02-LINK-COUNT.
026400 
026500 A099-PROCESS-CALLED-ROUTINE-EX.
026600 EXIT.
026700*------------------------------------------------------------------*
026800 B000-CHECK-ACTIVE-RUN.
026900*------------------------------------------------------------------*
027000*        ACTIVE-RUN RULE - A DATASET IS "ALREADY RUNNING" IF A
027100*        TCLRUN ROW EXISTS FOR IT WHOSE CLRUN-CHECKED-SW IS STILL
027200*        "N" (SEE CLRUN CLK0011) - CLK0040 ADDED THE ALTERNATE KEY
027300*        BELOW SO THIS IS A SHORT SCAN OF THIS DATASET'S RUNS, NOT
027400*        A SCAN OF EVERY LINK ROW IN TCLLINK.
027500     MOVE "N"              TO WK-C-ACTIVE-RUN-SW.
027600     MOVE "N"              TO WK-C-SCAN-DONE-SW.
027700     MOVE WK-C-RC02-DATASET-ID TO CLRUN-DATASET-ID.
027800     START TCLRUN KEY IS EQUAL TO CLRUN-DATASET-ID.
027900     IF NOT WK-C-SUCCESSFUL
028000        IF NOT WK-C-RECORD-NOT-FOUND
028100           DISPLAY "CLKRC02 - START FILE ERROR - TCLRUN"
028200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028300           GO TO Y900-ABNORMAL-TERMINATION
028400        END-IF
028500        GO TO B099-CHECK-ACTIVE-RUN-EX
028600 END-IF.
028700     PERFORM B100-SCAN-ONE-RUN
028800        THRU B199-SCAN-ONE-RUN-EX
028900        UNTIL WK-C-ACTIVE-RUN-EXISTS
029000           OR WK-C-SCAN-DONE.
029100 B099-CHECK-ACTIVE-RUN-EX.
029200 EXIT.
029300*------------------------------------------------------------------*
029400 B100-SCAN-ONE-RUN.
029500*------------------------------------------------------------------*
029600     READ TCLRUN NEXT RECORD.
029700     IF NOT WK-C-SUCCESSFUL
029800        MOVE "Y"           TO WK-C-SCAN-DONE-SW
029900     ELSE
030000        IF CLRUN-DATASET-ID NOT = WK-C-RC02-DATASET-ID
030100           MOVE "Y"        TO WK-C-SCAN-DONE-SW
030200        ELSE
030300           IF CLRUN-SOME-UNCHECKED
030400              MOVE "Y"     TO WK-C-ACTIVE-RUN-SW
030500           END-IF
030600        END-IF
030700 END-IF.
030800 B199-SCAN-ONE-RUN-EX.
030900 EXIT.
031000*------------------------------------------------------------------*
031100 C000-CHECK-PUBLISHED.
031200*------------------------------------------------------------------*
031300*        NOT-INDEXED RULE.  THE EXTRACT ROW THE CALLER READ AND
031400*        PASSED DOWN (CLK0052) CARRIES NO NAME WHEN THE METADATA
031500*        CATALOG NO LONGER CONSIDERS THE DATASET PUBLISHED.
031600     IF WK-C-RC02-NAME = SPACES
031700        MOVE "N"           TO WK-C-PUBLISHED-SW
031800     ELSE
031900        MOVE "Y"           TO WK-C-PUBLISHED-SW
032000 END-IF.
032100 C099-CHECK-PUBLISHED-EX.
032200 EXIT.
032300*------------------------------------------------------------------*
032400 D000-UPDATE-DATASET-ROW.
032500*------------------------------------------------------------------*
032600     MOVE WK-C-RC02-DATASET-ID TO CLDSET-DATASET-ID.
032700     READ TCLDSET KEY IS EXTERNALLY-DESCRIBED-KEY.
032800     IF WK-C-SUCCESSFUL
032900        MOVE WK-C-RC02-NAME          TO CLDSET-NAME
033000        MOVE WK-C-RC02-SIZE          TO CLDSET-SIZE
033100        MOVE WK-C-RC02-PROVIDER      TO CLDSET-PROVIDER
033200        MOVE WK-C-RC02-DATA-PROVIDER TO CLDSET-DATA-PROVIDER
033300        REWRITE TCLDSET-REC-1
033400        IF NOT WK-C-SUCCESSFUL
033500           DISPLAY "CLKRC02 - REWRITE FILE ERROR - TCLDSET"
033600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033700           GO TO Y900-ABNORMAL-TERMINATION
033800        END-IF
033900     ELSE
034000        IF WK-C-RECORD-NOT-FOUND
034100           MOVE WK-C-RC02-DATASET-ID    TO CLDSET-DATASET-ID
034200           MOVE WK-C-RC02-NAME          TO CLDSET-NAME
034300           MOVE WK-C-RC02-SIZE          TO CLDSET-SIZE
034400           MOVE WK-C-RC02-PROVIDER      TO CLDSET-PROVIDER
034500           MOVE WK-C-RC02-DATA-PROVIDER TO CLDSET-DATA-PROVIDER
034600           WRITE TCLDSET-REC-1
034700           IF NOT WK-C-SUCCESSFUL
034800              DISPLAY "CLKRC02 - WRITE FILE ERROR - TCLDSET"
034900              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035000              GO TO Y900-ABNORMAL-TERMINATION
035100           END-IF
035200        ELSE
035300           DISPLAY "CLKRC02 - READ FILE ERROR - TCLDSET"
035400           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035500           GO TO Y900-ABNORMAL-TERMINATION
035600        END-IF
035700 END-IF.
035800 D099-UPDATE-DATASET-ROW-EX.
035900 EXIT.
036000*------------------------------------------------------------------*
036100 E000-DRAW-SAMPLE.
036200*------------------------------------------------------------------*
036300     MOVE 0                TO WK-C-SAMPLE-COUNT.
036400     MOVE 0                TO WK-C-CANDIDATE-TOTAL.
036500     MOVE "N"              TO WK-C-HAS-LINKS-SW.
036600 
036700     INITIALIZE            WK-C-PARM.
036800     MOVE "SAMPLESZ"       TO WK-C-PARM-CODE.
036900     CALL "CLKPM01" USING WK-C-PARM.
037000     MOVE WK-C-PARM-NUM-VALUE TO WK-C-MAX-WANTED.
037100     IF WK-C-MAX-WANTED = 0
037200        MOVE WK-C-MAX-TABLE-ENTRIES TO WK-C-MAX-WANTED
037300 END-IF.
037400     IF WK-C-MAX-WANTED > WK-C-MAX-TABLE-ENTRIES
037500        MOVE WK-C-MAX-TABLE-ENTRIES TO WK-C-MAX-WANTED
037600 END-IF.
037700 
037800     INITIALIZE            WK-C-SAMP-RECORD.
037900     MOVE "INIT"           TO CLSAMP-I-ACTION.
038000     MOVE WK-C-RC02-DATASET-ID TO CLSAMP-I-DATASET-ID.
038100     MOVE WK-C-MAX-WANTED  TO CLSAMP-I-MAX-SAMPLE.
038200     CALL "CLKPM02" USING WK-C-SAMP-RECORD.
038300 
038400     MOVE "NEXT"           TO CLSAMP-I-ACTION.
038500     PERFORM E100-DRAW-ONE-SAMPLE
038600        THRU E199-DRAW-ONE-SAMPLE-EX
038700        UNTIL WK-C-SAMPLE-COUNT NOT LESS THAN WK-C-MAX-TABLE-ENTRIES.
038800 
038900     IF WK-C-CANDIDATE-TOTAL > 0
039000        MOVE "Y"           TO WK-C-HAS-LINKS-SW
039100 END-IF.
039200 E099-DRAW-SAMPLE-EX.
039300 EXIT.
039400*------------------------------------------------------------------*
039500 E100-DRAW-ONE-SAMPLE.
039600*------------------------------------------------------------------*
039700     CALL "CLKPM02" USING WK-C-SAMP-RECORD.
039800     IF CLSAMP-NO-MORE-RECORDS
039900        GO TO E199-DRAW-ONE-SAMPLE-EX
040000 END-IF.
040100     ADD 1                 TO WK-C-SAMPLE-COUNT.
040200     SET WK-C-TBL-IDX      TO WK-C-SAMPLE-COUNT.
040300     MOVE CLSAMP-O-RECORD-ID     TO WK-C-SE-RECORD-ID (WK-C-TBL-IDX).
040400     MOVE CLSAMP-O-IDX-CCYYMMDD  TO WK-C-SE-IDX-CCYYMMDD (WK-C-TBL-IDX).
040500     MOVE CLSAMP-O-IDX-HHMMSS    TO WK-C-SE-IDX-HHMMSS (WK-C-TBL-IDX).
040600     MOVE CLSAMP-O-EDM-TYPE      TO WK-C-SE-EDM-TYPE (WK-C-TBL-IDX).
040700     MOVE CLSAMP-O-CONTENT-TIER  TO WK-C-SE-CONTENT-TIER (WK-C-TBL-IDX).
040800     MOVE CLSAMP-O-METADATA-TIER
040900        TO WK-C-SE-METADATA-TIER (WK-C-TBL-IDX).
041000     MOVE CLSAMP-O-ISAT-COUNT    TO WK-C-SE-ISAT-COUNT (WK-C-TBL-IDX).
041100     MOVE CLSAMP-O-ISBY-COUNT    TO WK-C-SE-ISBY-COUNT (WK-C-TBL-IDX).
041200     PERFORM E110-COPY-ONE-LINK-PAIR
041300        THRU E119-COPY-ONE-LINK-PAIR-EX
041400        VARYING WK-C-LINK-SUBS FROM 1 BY 1
041500           UNTIL WK-C-LINK-SUBS > 10.
041600     ADD CLSAMP-O-ISAT-COUNT CLSAMP-O-ISBY-COUNT
041700        TO WK-C-CANDIDATE-TOTAL.
041800 E199-DRAW-ONE-SAMPLE-EX.
041900 EXIT.
042000*------------------------------------------------------------------*
042100 E110-COPY-ONE-LINK-PAIR.
042200*------------------------------------------------------------------*
042300     MOVE CLSAMP-O-ISAT-LINK (WK-C-LINK-SUBS)
042400        TO WK-C-SE-ISAT-LINK (WK-C-TBL-IDX, WK-C-LINK-SUBS).
042500     MOVE CLSAMP-O-ISBY-LINK (WK-C-LINK-SUBS)
042600        TO WK-C-SE-ISBY-LINK (WK-C-TBL-IDX, WK-C-LINK-SUBS).
042700 E119-COPY-ONE-LINK-PAIR-EX.
042800 EXIT.
042900*------------------------------------------------------------------*
043000 F000-CREATE-RUN-ROW.
043100*------------------------------------------------------------------*
043200     PERFORM F100-ASSIGN-NEXT-RUN-ID
043300        THRU F199-ASSIGN-NEXT-RUN-ID-EX.
043400     MOVE WK-C-NEXT-RUN-ID      TO CLRUN-RUN-ID.
043500     MOVE WK-C-TODAY-CCYYMMDD   TO CLRUN-START-CCYYMMDD.
043600     MOVE WK-C-TODAY-HHMMSS     TO CLRUN-START-HHMMSS.
043700     MOVE WK-C-RC02-DATASET-ID  TO CLRUN-DATASET-ID.
043800     MOVE WK-C-RC02-BATCH-ID    TO CLRUN-BATCH-ID.
043900     MOVE "N"                   TO CLRUN-CHECKED-SW.
044000     WRITE TCLRUN-REC-1.
044100     IF NOT WK-C-SUCCESSFUL
044200        DISPLAY "CLKRC02 - WRITE FILE ERROR - TCLRUN"
044300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044400        GO TO Y900-ABNORMAL-TERMINATION
044500 END-IF.
044600     MOVE WK-C-NEXT-RUN-ID      TO WK-C-DRK-RUN-ID.
044700 F099-CREATE-RUN-ROW-EX.
044800 EXIT.
044900*------------------------------------------------------------------*
045000 F100-ASSIGN-NEXT-RUN-ID.
045100*------------------------------------------------------------------*
045200*        SURROGATE KEY ASSIGNMENT - POSITION JUST BELOW THE
045300*        HIGHEST RUN-ID ON FILE AND READ IT, THEN ADD 1.  AN
045400*        EMPTY FILE STARTS THE SEQUENCE AT 1.
045500     MOVE ALL "9"          TO CLRUN-RUN-ID.
045600     START TCLRUN KEY IS NOT GREATER THAN EXTERNALLY-DESCRIBED-KEY.
045700     IF WK-C-SUCCESSFUL
045800        READ TCLRUN NEXT RECORD
045900        IF WK-C-SUCCESSFUL
046000           COMPUTE WK-C-NEXT-RUN-ID = CLRUN-RUN-ID + 1
046100        ELSE
046200           MOVE 1          TO WK-C-NEXT-RUN-ID
046300        END-IF
046400     ELSE
046500        MOVE 1             TO WK-C-NEXT-RUN-ID
046600 END-IF.
046700 F199-ASSIGN-NEXT-RUN-ID-EX.
046800 EXIT.
046900*------------------------------------------------------------------*
047000 G000-CREATE-LINK-ROWS.
047100*------------------------------------------------------------------*
047200     PERFORM G100-ASSIGN-NEXT-LINK-ID
047300        THRU G199-ASSIGN-NEXT-LINK-ID-EX.
047400     MOVE "N"              TO WK-C-ANY-UNCHECKED-SW.
047500     PERFORM G200-CREATE-LINKS-ONE-ENTRY
047600        THRU G299-CREATE-LINKS-ONE-ENTRY-EX
047700        VARYING WK-C-SUBS FROM 1 BY 1
047800           UNTIL WK-C-SUBS > WK-C-SAMPLE-COUNT.
047900 G099-CREATE-LINK-ROWS-EX.
048000 EXIT.
048100*------------------------------------------------------------------*
048200 G100-ASSIGN-NEXT-LINK-ID.
048300*------------------------------------------------------------------*
048400     MOVE ALL "9"          TO CLLINK-LINK-ID.
048500     START TCLLINK KEY IS NOT GREATER THAN EXTERNALLY-DESCRIBED-KEY.
048600     IF WK-C-SUCCESSFUL
048700        READ TCLLINK NEXT RECORD
048800        IF WK-C-SUCCESSFUL
048900           COMPUTE WK-C-NEXT-LINK-ID = CLLINK-LINK-ID + 1
049000        ELSE
049100           MOVE 1          TO WK-C-NEXT-LINK-ID
049200        END-IF
049300     ELSE
049400        MOVE 1             TO WK-C-NEXT-LINK-ID
049500 END-IF.
049600 G199-ASSIGN-NEXT-LINK-ID-EX.
049700 EXIT.
049800*------------------------------------------------------------------*
049900 G200-CREATE-LINKS-ONE-ENTRY.
050000*------------------------------------------------------------------*
050100     SET WK-C-TBL-IDX      TO WK-C-SUBS.
050200     PERFORM G210-CREATE-ONE-ISAT-LINK
050300        THRU G219-CREATE-ONE-ISAT-LINK-EX
050400        VARYING WK-C-LINK-SUBS FROM 1 BY 1
050500           UNTIL WK-C-LINK-SUBS > WK-C-SE-ISAT-COUNT (WK-C-TBL-IDX).
050600     PERFORM G220-CREATE-ONE-ISBY-LINK
050700        THRU G229-CREATE-ONE-ISBY-LINK-EX
050800        VARYING WK-C-LINK-SUBS FROM 1 BY 1
050900           UNTIL WK-C-LINK-SUBS > WK-C-SE-ISBY-COUNT (WK-C-TBL-IDX).
051000 G299-CREATE-LINKS-ONE-ENTRY-EX.
051100 EXIT.
051200*------------------------------------------------------------------*
051300 G210-CREATE-ONE-ISAT-LINK.
051400*------------------------------------------------------------------*
051500     MOVE WK-C-SE-ISAT-LINK (WK-C-TBL-IDX, WK-C-LINK-SUBS)
051600        TO WK-C-CANDIDATE-URL.
051700     MOVE "IS_SHOWN_AT"    TO WK-C-CANDIDATE-LINK-TYPE.
051800     PERFORM G300-WRITE-ONE-LINK-ROW
051900        THRU G399-WRITE-ONE-LINK-ROW-EX.
052000 G219-CREATE-ONE-ISAT-LINK-EX.
052100 EXIT.
052200*------------------------------------------------------------------*
052300 G220-CREATE-ONE-ISBY-LINK.
052400*------------------------------------------------------------------*
052500     MOVE WK-C-SE-ISBY-LINK (WK-C-TBL-IDX, WK-C-LINK-SUBS)
052600        TO WK-C-CANDIDATE-URL.
052700     MOVE "IS_SHOWN_BY"    TO WK-C-CANDIDATE-LINK-TYPE.
052800     PERFORM G300-WRITE-ONE-LINK-ROW
052900        THRU G399-WRITE-ONE-LINK-ROW-EX.
053000 G229-CREATE-ONE-ISBY-LINK-EX.
053100 EXIT.
053200*------------------------------------------------------------------*
053300 G300-WRITE-ONE-LINK-ROW.
053400*------------------------------------------------------------------*
053500*        FIELD-LENGTH VALIDATION / SERVER EXTRACTION IS DONE BY
053600*        CLKRC04 - AN INVALID ROW IS NOT REJECTED, IT IS WRITTEN
053700*        OUT ALREADY CHECKED-WITH-ERROR SO CLKLC01 NEVER SEES IT
053800*        AMONG THE UNCHECKED QUEUE.
053900     INITIALIZE                WK-C-RC04-RECORD.
054000     MOVE WK-C-SE-RECORD-ID (WK-C-TBL-IDX)
054100                            TO WK-C-RC04-RECORD-ID.
054200     MOVE WK-C-SE-EDM-TYPE (WK-C-TBL-IDX)
054300                            TO WK-C-RC04-EDM-TYPE.
054400     MOVE WK-C-SE-CONTENT-TIER (WK-C-TBL-IDX)
054500                            TO WK-C-RC04-CONTENT-TIER.
054600     MOVE WK-C-SE-METADATA-TIER (WK-C-TBL-IDX)
054700                            TO WK-C-RC04-METADATA-TIER.
054800     MOVE WK-C-CANDIDATE-URL TO WK-C-RC04-LINK-URL.
054900     CALL "CLKRC04" USING WK-C-RC04-RECORD.
055000 
055100     MOVE WK-C-NEXT-LINK-ID TO CLLINK-LINK-ID.
055200     ADD 1                  TO WK-C-NEXT-LINK-ID.
055300     MOVE WK-C-NEXT-RUN-ID  TO CLLINK-RUN-ID.
055400     MOVE WK-C-SE-RECORD-ID (WK-C-TBL-IDX)   TO CLLINK-RECORD-ID.
055500     MOVE WK-C-SE-IDX-CCYYMMDD (WK-C-TBL-IDX) TO CLLINK-IDX-CCYYMMDD.
055600     MOVE WK-C-SE-IDX-HHMMSS (WK-C-TBL-IDX)  TO CLLINK-IDX-HHMMSS.
055700     MOVE WK-C-SE-EDM-TYPE (WK-C-TBL-IDX)    TO CLLINK-EDM-TYPE.
055800     MOVE WK-C-SE-CONTENT-TIER (WK-C-TBL-IDX) TO CLLINK-CONTENT-TIER.
055900     MOVE WK-C-SE-METADATA-TIER (WK-C-TBL-IDX)
056000                            TO CLLINK-METADATA-TIER.
056100     MOVE WK-C-CANDIDATE-LINK-TYPE TO CLLINK-LINK-TYPE.
056200     MOVE WK-C-CANDIDATE-URL TO CLLINK-LINK-URL.
056300     MOVE WK-C-RC04-SERVER   TO CLLINK-SERVER.
056400     MOVE SPACES             TO CLLINK-ERROR.
056500     MOVE 0                  TO CLLINK-CHK-CCYYMMDD.
056600     MOVE 0                  TO CLLINK-CHK-HHMMSS.
056700     MOVE "N"                TO CLLINK-CHECKED-SW.
056800 
056900     IF WK-C-RC04-ROW-INVALID
057000        MOVE WK-C-RC04-ERROR      TO CLLINK-ERROR
057100        MOVE WK-C-TODAY-CCYYMMDD  TO CLLINK-CHK-CCYYMMDD
057200        MOVE WK-C-TODAY-HHMMSS    TO CLLINK-CHK-HHMMSS
057300        MOVE "Y"                 TO CLLINK-CHECKED-SW
057400     ELSE
057500        MOVE "Y"                 TO WK-C-ANY-UNCHECKED-SW
057600 END-IF.
057700 
057800     WRITE TCLLINK-REC-1.
057900     IF NOT WK-C-SUCCESSFUL
058000        DISPLAY "CLKRC02 - WRITE FILE ERROR - TCLLINK"
058100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
058200        GO TO Y900-ABNORMAL-TERMINATION
058300 END-IF.
058400     ADD 1                  TO WK-C-TOTAL-LINKS.
058500 G399-WRITE-ONE-LINK-ROW-EX.
058600 EXIT.
058700*------------------------------------------------------------------*
058800 H000-FINALISE-RUN-CHECKED-SW.
058900*------------------------------------------------------------------*
059000*        EVERY ROW JUST WRITTEN COULD HAVE FAILED VALIDATION AND
059100*        COME BACK ALREADY CHECKED-WITH-ERROR - IF SO THE RUN HAS
059200*        NO UNCHECKED LINK LEFT AND CLRUN-CHECKED-SW GOES STRAIGHT
059300*        TO "Y" RATHER THAN WAITING FOR CLKLC01.
059400     IF WK-C-SOME-LINK-UNCHECKED
059500        MOVE "N"           TO CLRUN-CHECKED-SW
059600     ELSE
059700        MOVE "Y"           TO CLRUN-CHECKED-SW
059800 END-IF.
059900     REWRITE TCLRUN-REC-1.
060000     IF NOT WK-C-SUCCESSFUL
060100        DISPLAY "CLKRC02 - REWRITE FILE ERROR - TCLRUN"
060200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
060300        GO TO Y900-ABNORMAL-TERMINATION
060400 END-IF.
060500 H099-FINALISE-RUN-CHECKED-SW-EX.
060600 EXIT.
060700*------------------------------------------------------------------*
060800 Y900-ABNORMAL-TERMINATION.
060900*------------------------------------------------------------------*
061000     PERFORM Z000-END-PROGRAM-ROUTINE
061100        THRU Z999-END-PROGRAM-ROUTINE-EX.
061200     EXIT PROGRAM.
061300*------------------------------------------------------------------*
061400 Z000-END-PROGRAM-ROUTINE.
061500*------------------------------------------------------------------*
061600     CLOSE TCLDSET.
061700     IF NOT WK-C-SUCCESSFUL
061800        DISPLAY "CLKRC02 - CLOSE FILE ERROR - TCLDSET"
061900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
062000 END-IF.
062100     CLOSE TCLRUN.
062200     IF NOT WK-C-SUCCESSFUL
062300        DISPLAY "CLKRC02 - CLOSE FILE ERROR - TCLRUN"
062400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
062500 END-IF.
062600     CLOSE TCLLINK.
062700     IF NOT WK-C-SUCCESSFUL
062800        DISPLAY "CLKRC02 - CLOSE FILE ERROR - TCLLINK"
062900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
063000 END-IF.
063100 Z999-END-PROGRAM-ROUTINE-EX.
063200 EXIT.
063300*------------------------------------------------------------------*
063400 Z010-GET-CURRENT-TIMESTAMP.
063500*------------------------------------------------------------------*
063600*        THIS MODULE STAMPS ITS OWN "NOW" AT CALL TIME RATHER
063700*        THAN TAKING ONE FROM CLKRC01 - A RUN'S STARTING-TIME
063800*        AND ITS LINK ROWS' CHECKING-TIME SHOULD REFLECT THE
063900*        INSTANT THIS DATASET WAS PROCESSED, NOT THE INSTANT
064000*        THE BATCH ROW WAS OPENED.
064100     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
064200     ACCEPT WK-C-TODAY-HHMMSS FROM TIME.
064300 Z019-GET-CURRENT-TIMESTAMP-EX.
064400 EXIT.
064500 
064600 
064700 
064800 

