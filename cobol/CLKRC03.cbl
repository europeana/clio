000100***********************
000200 IDENTIFICATION DIVISION.
000300***********************
000400 PROGRAM-ID. CLKRC03.
000500 AUTHOR. D P NG.
000600 INSTALLATION. METIS BATCH OPERATIONS.
000700 DATE-WRITTEN. 14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY. NONE.
001000*------------------------------------------------------------------*
001100*DESCRIPTION : CALLED ROUTINE - SHAPES ONE RAW SAMPLED RECORD INTO *
001200*              THE NORMALISED FORM USED BY THE LINK-ROW CREATION  *
001300*              STEP: COLLAPSES A RECORD'S edm:type VALUES TO THE  *
001400*              FIRST DISTINCT NON-BLANK CODE, AND DEFAULTS THE    *
001500*              LAST-INDEX TIMESTAMP TO THE EPOCH WHEN THE SOURCE  *
001600*              SYSTEM CARRIES NONE.                               *
001700*------------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                        *
001900*------------------------------------------------------------------*
002000* MOD.#   INIT   DATE        DESCRIPTION                          *
002100* ------  ------ ----------  ---------------------------------    *
002200* CLK0067 RTN    04/03/2008 - CONFIRMED WK-C-RC03-RAW-EDM-TYPE    CLK0067 
002300*                             OCCURS 10 ALREADY MATCHES THE CLRAWRCLK0067 
002400*                             WIDENING OF CLK0009 - NO CODE CHANGECLK0067 
002500* CLK0051 RTN    22/07/1999 - Y2K REMEDIATION - EPOCH DEFAULT IS  CLK0051
002600*                             STAMPED AS A FULL 8-DIGIT CCYYMMDD, *
002700*                             NO 2-DIGIT YEAR WINDOW IN THIS PGM  *
002800* CLK0019 DPN    09/06/1994 - CLIO-REQ-0019 - STOP ERRORING WHEN  CLK0019 
002900*                             MORE THAN ONE DISTINCT edm:type IS  *
003000*                             FOUND; TAKE THE FIRST AND MOVE ON   *
003100* CLK0001 DPN    14/01/1991 - INITIAL VERSION                     CLK0001 
003200*------------------------------------------------------------------*
003300        EJECT
003400********************
003500 ENVIRONMENT DIVISION.
003600********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004100        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400***************
004500 DATA DIVISION.
004600***************
004700 WORKING-STORAGE SECTION.
004800 
004900************************
005000 01  FILLER               PIC X(24) VALUE
005100        "** PROGRAM CLKRC03  **".
005200 
005300* ---------------- PROGRAM WORKING STORAGE -----------------*
005400 01  WK-C-COMMON.
005500        COPY CLCOM.
005600 
005700 01  WK-C-WORK-AREA.
005800     05  WK-C-SUBS               PIC 9(02) COMP VALUE 0.
005900     05  WK-C-SUBS2              PIC 9(02) COMP VALUE 0.
006000     05  WK-C-DISTINCT-COUNT     PIC 9(02) COMP VALUE 0.
006100 
006200 01  WK-C-DISTINCT-TABLE.
006300     05  WK-C-DISTINCT-ENTRY     PIC X(05)
006400                                 OCCURS 10 TIMES.
006500 
006600 01  WK-C-EPOCH-DATE.
006700     05  WK-C-EPOCH-CCYYMMDD     PIC 9(08) VALUE 19700101.        CLK0051 
006800     05  WK-C-EPOCH-YEAR REDEFINES WK-C-EPOCH-CCYYMMDD.
006900        10  WK-C-EPOCH-CCYY      PIC 9(04).
007000        10  WK-C-EPOCH-MM        PIC 9(02).
007100        10  WK-C-EPOCH-DD        PIC 9(02).
007200 01  WK-C-EPOCH-TIME             PIC 9(06) VALUE 000000.
007300 
007400 01  WK-C-DUP-FOUND-SW           PIC X(01).
007500     88  WK-C-DUP-FOUND              VALUE "Y".
007600     88  WK-C-DUP-NOT-FOUND          VALUE "N".
007700 
007800*-------------------- TRACE-ONLY STEP NUMBER ----------------------*
007900 01  WK-C-TRACE-STEP             PIC 9(02) COMP VALUE 0.
008000 01  WK-C-TRACE-STEP-X REDEFINES WK-C-TRACE-STEP
008100                                 PIC X(02).
008200*        1=DEDUP-EDM-TYPE 2=DEFAULT-LAST-INDEX - NOT TESTED
008300*        ANYWHERE, DISPLAY ONLY IF UPSI-0 IS EVER TURNED ON.
008400 
008500*-------------------- DISTINCT-COUNT, DISPLAY FORM -----------------*
008600 01  WK-C-DISTINCT-COUNT-ECHO    PIC 9(02) COMP VALUE 0.
008700 01  WK-C-DISTINCT-COUNT-ECHO-X REDEFINES WK-C-DISTINCT-COUNT-ECHO
008800                                 PIC X(02).
008900*        RESERVED - NOT REFERENCED ANYWHERE TODAY.
009000*------------------- LOCAL DATA AREA -----------------------*
009100 
009200********************
009300 LINKAGE SECTION.
009400********************
009500        COPY RC03.
009600 
009700****************************************
009800 PROCEDURE DIVISION USING WK-C-RC03-RECORD.
009900****************************************
010000 MAIN-MODULE.
010100     PERFORM A000-PROCESS-CALLED-ROUTINE
010200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010300     GOBACK.
010400 
010500*------------------------------------------------------------------*
010600 A000-PROCESS-CALLED-ROUTINE.
010700*------------------------------------------------------------------*
010800     INITIALIZE             WK-C-RC03-OUTPUT
010900        WK-C-DISTINCT-TABLE.
011000     MOVE 0                TO WK-C-DISTINCT-COUNT.
011100 
011200     PERFORM B000-DEDUP-EDM-TYPE
011300        THRU B099-DEDUP-EDM-TYPE-EX.
011400 
011500     PERFORM C000-DEFAULT-LAST-INDEX
011600        THRU C099-DEFAULT-LAST-INDEX-EX.
011700 
011800 A099-PROCESS-CALLED-ROUTINE-EX.
011900 EXIT.
012000*------------------------------------------------------------------*
012100 B000-DEDUP-EDM-TYPE.
012200*------------------------------------------------------------------*
012300*        COLLAPSE THE RAW, POSSIBLY-REPEATED edm:type VALUES TO
012400*        THE DISTINCT SET, BLANKS EXCLUDED, PRESERVING FIRST-SEEN
012500*        ORDER.  THE OUTPUT FIELD TAKES THE FIRST ENTRY OF THAT
012600*        SET - CLK0019.
012700     PERFORM B100-DEDUP-ONE-ENTRY                                 CLK0019 
012800        THRU B199-DEDUP-ONE-ENTRY-EX
012900        VARYING WK-C-SUBS FROM 1 BY 1
013000           UNTIL WK-C-SUBS > WK-C-RC03-RAW-EDM-COUNT.
013100 
013200     IF WK-C-DISTINCT-COUNT > 0
013300        MOVE WK-C-DISTINCT-ENTRY (1) TO WK-C-RC03-EDM-TYPE
013400     ELSE
013500        MOVE SPACES       TO WK-C-RC03-EDM-TYPE
013600 END-IF.
013700 B099-DEDUP-EDM-TYPE-EX.
013800 EXIT.
013900*------------------------------------------------------------------*
014000 B100-DEDUP-ONE-ENTRY.
014100*------------------------------------------------------------------*
014200     IF WK-C-RC03-RAW-EDM-TYPE (WK-C-SUBS) = SPACES
014300        GO TO B199-DEDUP-ONE-ENTRY-EX
014400 END-IF.
014500     MOVE "N"             TO WK-C-DUP-FOUND-SW.
014600     PERFORM B110-CHECK-ONE-DISTINCT
014700        THRU B119-CHECK-ONE-DISTINCT-EX
014800        VARYING WK-C-SUBS2 FROM 1 BY 1
014900           UNTIL WK-C-SUBS2 > WK-C-DISTINCT-COUNT.
015000     IF WK-C-DUP-NOT-FOUND
015100           AND WK-C-DISTINCT-COUNT < 10
015200        ADD 1             TO WK-C-DISTINCT-COUNT
015300        MOVE WK-C-RC03-RAW-EDM-TYPE (WK-C-SUBS)
015400           TO WK-C-DISTINCT-ENTRY (WK-C-DISTINCT-COUNT)
015500 END-IF.
015600 B199-DEDUP-ONE-ENTRY-EX.
015700 EXIT.
015800*------------------------------------------------------------------*
015900 B110-CHECK-ONE-DISTINCT.
016000*------------------------------------------------------------------*
016100     IF WK-C-DISTINCT-ENTRY (WK-C-SUBS2) =
016200           WK-C-RC03-RAW-EDM-TYPE (WK-C-SUBS)
016300        MOVE "Y"          TO WK-C-DUP-FOUND-SW
016400 END-IF.
016500 B119-CHECK-ONE-DISTINCT-EX.
016600 EXIT.
016700*------------------------------------------------------------------*
016800 C000-DEFAULT-LAST-INDEX.
016900*------------------------------------------------------------------*
017000     IF WK-C-RC03-IDX-PRESENT
017100        MOVE WK-C-RC03-RAW-CCYYMMDD TO WK-C-RC03-CCYYMMDD
017200        MOVE WK-C-RC03-RAW-HHMMSS   TO WK-C-RC03-HHMMSS
017300     ELSE
017400        MOVE WK-C-EPOCH-CCYYMMDD   TO WK-C-RC03-CCYYMMDD
017500        MOVE WK-C-EPOCH-TIME       TO WK-C-RC03-HHMMSS
017600 END-IF.
017700 C099-DEFAULT-LAST-INDEX-EX.
017800 EXIT.
017900 
018000 
018100 
018200 

