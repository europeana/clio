000100***********************
000200 IDENTIFICATION DIVISION.
000300***********************
000400 PROGRAM-ID. CLKRC04.
000500 AUTHOR. M WEE TL.
000600 INSTALLATION. METIS BATCH OPERATIONS.
000700 DATE-WRITTEN. 14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY. NONE.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : CALLED ROUTINE - VALIDATES ONE CANDIDATE LINK ROW  *
001200*              AGAINST THE FIELD-WIDTH LIMITS OF TCLLINK BEFORE   *
001300*              CLKRC02 WRITES IT, AND DERIVES THE "SERVER" VALUE  *
001400*              (SCHEME + AUTHORITY OF THE URL) USED FOR THE       *
001500*              SAME-SERVER THROTTLE IN CLKLC01.  A ROW THAT      *
001600*              FAILS VALIDATION IS NOT REJECTED - IT IS HANDED    *
001700*              BACK AS INVALID SO THE CALLER CAN WRITE IT ALREADY *
001800*              CHECKED-WITH-ERROR.                                *
001900*-----------------------------------------------------------------*
002000* HISTORY OF AMENDMENT :                                          *
002100*-----------------------------------------------------------------*
002200* CLK0068 30/06/2014 RTN  - REVIEWED AGAINST CLIO-REQ-0068 (SPLIT CLK0068 
002300*                   THE TRAILING PORT OFF WK-C-AUTHORITY-WORK FOR CLK0068 
002400*                   ITS OWN VALIDATION) - SERVER IS SCHEME+AUTH   CLK0068 
002500*                   AS ONE UNIT BY DESIGN (SEE C000 BELOW), NO    CLK0068 
002600*                   CODE CHANGE MADE, PORT-PART STAYS RESERVED    CLK0068 
002700* CLK0060 03/05/2002 RTN  - Y2K REMEDIATION FOLLOW-UP - CONFIRMED CLK0060 
002800*                   THIS ROUTINE STAMPS NO DATE FIELDS OF ITS OWN,CLK0060 
002900*                   ENTRY ADDED FOR THE Y2K SIGN-OFF FILE         CLK0060 
003000* CLK0018 30/05/1994 RTN  - WIDEN WK-C-RC04-ERROR TO 512 TO MATCH CLK0018
003100*                   THE CLLINK-ERROR WIDENING (E-REQ CLIO-118)    CLK0018 
003200* CLK0001 14/01/1991 MWT  - INITIAL VERSION                       CLK0001 
003300*-----------------------------------------------------------------*
003400        EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004200        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500***************
004600 DATA DIVISION.
004700***************
004800 WORKING-STORAGE SECTION.
004900 
005000************************
005100 01  FILLER               PIC X(24) VALUE
005200        "** PROGRAM CLKRC04  **".
005300 
005400* ---------------- PROGRAM WORKING STORAGE -----------------*
005500 01  WK-C-COMMON.
005600        COPY CLCOM.
005700 
005800 01  WK-C-SCHEME-WORK             PIC X(10).
005900 01  WK-C-AFTER-SCHEME            PIC X(768).
006000 01  WK-C-AUTHORITY-WORK          PIC X(128).
006100 01  WK-C-AUTHORITY-AS-HOSTPORT REDEFINES WK-C-AUTHORITY-WORK.
006200     05  WK-C-AUTHORITY-HOST      PIC X(118).
006300     05  WK-C-AUTHORITY-PORT-PART PIC X(010).
006400*                                RESERVED - NO PORT-SPECIFIC
006500*                                VALIDATION IS DONE YET
006600 01  WK-C-AFTER-AUTHORITY         PIC X(768).
006700 
006800 01  WK-C-SERVER-OK-SW            PIC X(01).
006900     88  WK-C-SERVER-OK               VALUE "Y".
007000     88  WK-C-SERVER-NOT-OK           VALUE "N".
007100 
007200 01  WK-C-ERROR-FIELD-NAME        PIC X(20).
007300 01  WK-C-ERROR-FIELD-VALUE       PIC X(128).
007400 01  WK-C-ERROR-VALUE-2-LINES REDEFINES WK-C-ERROR-FIELD-VALUE.
007500     05  WK-C-ERROR-VALUE-LINE-1  PIC X(064).
007600     05  WK-C-ERROR-VALUE-LINE-2  PIC X(064).
007700*                                RESERVED - FOR A POSSIBLE TWO-
007800*                                LINE DISPLAY OF THE OFFENDING
007900*                                VALUE, SHOULD THE SINGLE-LINE
008000*                                DISPLAY ON THE OPERATOR SCREEN
008100*                                EVER PROVE TOO NARROW
008200 
008300 01  WK-C-VALIDATION-STEP         PIC 9(02) COMP VALUE 0.
008400 01  WK-C-VALIDATION-STEP-X REDEFINES WK-C-VALIDATION-STEP
008500                                  PIC X(02).
008600*        1=RECORD-ID 2=EDM-TYPE 3=CONTENT-TIER 4=METADATA-TIER
008700*        5=LINK-URL 6=SERVER - TRACE ONLY, NOT TESTED ANYWHERE.
008800 
008900*------------------- LOCAL DATA AREA -----------------------*
009000 
009100********************
009200 LINKAGE SECTION.
009300********************
009400        COPY RC04.
009500 
009600****************************************
009700 PROCEDURE DIVISION USING WK-C-RC04-RECORD.
009800****************************************
009900 MAIN-MODULE.
010000     PERFORM A000-PROCESS-CALLED-ROUTINE
010100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010200     GOBACK.
010300 
010400*------------------------------------------------------------------*
010500 A000-PROCESS-CALLED-ROUTINE.
010600*------------------------------------------------------------------*
010700     MOVE "Y"             TO WK-C-RC04-VALID-SW.
010800     MOVE SPACES          TO WK-C-RC04-SERVER.
010900     MOVE SPACES          TO WK-C-RC04-ERROR.
011000 
011100     MOVE 1                TO WK-C-VALIDATION-STEP.
011200     IF WK-C-RC04-RECORD-ID (256:1) NOT = SPACE
011300        MOVE "record-id"   TO WK-C-ERROR-FIELD-NAME
011400        MOVE WK-C-RC04-RECORD-ID (1:128)
011500                           TO WK-C-ERROR-FIELD-VALUE
011600        GO TO B000-REPORT-TOO-LONG
011700 END-IF.
011800 
011900     MOVE 2                TO WK-C-VALIDATION-STEP.
012000     IF WK-C-RC04-EDM-TYPE (5:1) NOT = SPACE
012100        MOVE "record-edm-type" TO WK-C-ERROR-FIELD-NAME
012200        MOVE WK-C-RC04-EDM-TYPE TO WK-C-ERROR-FIELD-VALUE
012300        GO TO B000-REPORT-TOO-LONG
012400 END-IF.
012500 
012600*        STEPS 3 AND 4 (CONTENT-TIER, METADATA-TIER) ARE NO-OPS -
012700*        BOTH FIELDS ARE A SINGLE BYTE AND CANNOT OVERFLOW - BUT
012800*        THE STEP NUMBERS ARE RESERVED SO THE CHECK ORDER STAYS
012900*        LINED UP WITH CLIO-REQ-0007 SHOULD EITHER EVER WIDEN.
013000     MOVE 3                TO WK-C-VALIDATION-STEP.
013100     MOVE 4                TO WK-C-VALIDATION-STEP.
013200 
013300     MOVE 5                TO WK-C-VALIDATION-STEP.
013400     IF WK-C-RC04-LINK-URL (768:1) NOT = SPACE
013500        MOVE "link-url"    TO WK-C-ERROR-FIELD-NAME
013600        MOVE WK-C-RC04-LINK-URL (1:128)
013700                           TO WK-C-ERROR-FIELD-VALUE
013800        GO TO B000-REPORT-TOO-LONG
013900 END-IF.
014000 
014100     MOVE 6                TO WK-C-VALIDATION-STEP.
014200     PERFORM C000-EXTRACT-SERVER
014300        THRU C099-EXTRACT-SERVER-EX.
014400     IF WK-C-SERVER-NOT-OK
014500        MOVE "server"      TO WK-C-ERROR-FIELD-NAME
014600        MOVE WK-C-RC04-LINK-URL (1:128)
014700                           TO WK-C-ERROR-FIELD-VALUE
014800        GO TO B000-REPORT-TOO-LONG
014900 END-IF.
015000 
015100     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
015200 
015300 B000-REPORT-TOO-LONG.
015400     MOVE "N"              TO WK-C-RC04-VALID-SW.
015500     STRING WK-C-ERROR-FIELD-NAME  DELIMITED BY SPACE
015600            " is too long: " DELIMITED BY SIZE
015700            WK-C-ERROR-FIELD-VALUE  DELIMITED BY SPACE
015800            INTO WK-C-RC04-ERROR.
015900 
016000 A099-PROCESS-CALLED-ROUTINE-EX.
016100 EXIT.
016200*------------------------------------------------------------------*
016300 C000-EXTRACT-SERVER.
016400*------------------------------------------------------------------*
016500*        SERVER = SCHEME "://" AUTHORITY "/" OF WK-C-RC04-LINK-URL.
016600*        A URL WITH NO "://" OR NO AUTHORITY TEXT BEFORE THE NEXT
016700*        "/" IS CONSIDERED MALFORMED - SEE CLIO-REQ-0007.
016800     MOVE "Y"              TO WK-C-SERVER-OK-SW.
016900     MOVE SPACES           TO WK-C-SCHEME-WORK.
017000     MOVE SPACES           TO WK-C-AFTER-SCHEME.
017100     MOVE SPACES           TO WK-C-AUTHORITY-WORK.
017200     MOVE SPACES           TO WK-C-AFTER-AUTHORITY.
017300 
017400     UNSTRING WK-C-RC04-LINK-URL DELIMITED BY "://"
017500        INTO WK-C-SCHEME-WORK WK-C-AFTER-SCHEME.
017600 
017700     IF WK-C-AFTER-SCHEME = SPACES
017800        MOVE "N"           TO WK-C-SERVER-OK-SW
017900        GO TO C099-EXTRACT-SERVER-EX
018000 END-IF.
018100 
018200     UNSTRING WK-C-AFTER-SCHEME DELIMITED BY "/"
018300        INTO WK-C-AUTHORITY-WORK WK-C-AFTER-AUTHORITY.
018400 
018500     IF WK-C-AUTHORITY-WORK = SPACES
018600        MOVE "N"           TO WK-C-SERVER-OK-SW
018700        GO TO C099-EXTRACT-SERVER-EX
018800 END-IF.
018900 
019000     STRING WK-C-SCHEME-WORK  DELIMITED BY SPACE
019100            "://"            DELIMITED BY SIZE
019200            WK-C-AUTHORITY-WORK DELIMITED BY SPACE
019300            "/"              DELIMITED BY SIZE
019400            INTO WK-C-RC04-SERVER.
019500 
019600     IF WK-C-RC04-SERVER (128:1) NOT = SPACE
019700        MOVE "N"           TO WK-C-SERVER-OK-SW
019800 END-IF.
019900 C099-EXTRACT-SERVER-EX.
020000 EXIT.
020100 
020200 
020300 
020400 
020500 

