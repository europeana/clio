000100***********************
000200 IDENTIFICATION DIVISION.
000300***********************
000400 PROGRAM-ID. CLKRP01.
000500 AUTHOR. R T NG.
000600 INSTALLATION. METIS BATCH OPERATIONS.
000700 DATE-WRITTEN. 19 FEB 1992.
000800 DATE-COMPILED.
000900 SECURITY. NONE.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : BROKEN-LINKS REPORT PASS.  FOR EVERY DATASET, FINDS*
001200*              THE LATEST RUN THAT IS FULLY CHECKED AND SORTS ITS *
001300*              ERRORED LINK ROWS INTO DATASET/RECORD/LINK-TYPE/    *
001400*              LINK-URL ORDER, THEN RENDERS THE CSV DETAIL LINES   *
001500*              TO THE CLBRKRPT ARTIFACT AND PERSISTS THE SAME TEXT *
001600*              AS A TCLRPT ROW AGAINST THE MOST RECENT BATCH.      *
001700*-----------------------------------------------------------------*
001800* HISTORY OF AMENDMENT :                                          *
001900*-----------------------------------------------------------------*
002000* CLK0071 06/07/2017 RTN  - CLIO-REQ-0071 - WIRE WK-C-GRAND-TOTAL CLK0071 
002100*                   INTO A REAL UPSI-SWITCH-0 DISPLAY IN Z000 SO  CLK0071 
002200*                   THE COMMENT THAT HAS BEEN SITTING ON IT SINCE CLK0071 
002300*                   CLK0001 IS ACTUALLY TRUE                      CLK0071 
002400* CLK0069 12/03/2015 RTN  - REVIEWED AGAINST CLIO-REQ-0069 (TWO
002500*                   RUNS CREATED IN THE SAME SECOND BY A RESTARTEDCLK0069 
002600*                   JOB STEP) - B110'S <= TIE-BREAK ALREADY KEEPS CLK0069 
002700*                   THE FIRST ONE SCANNED AS THE WINNER, NO CODE  CLK0069 
002800*                   CHANGE MADE                                   CLK0069 
002900* CLK0054 09/11/1999 RTN  - Y2K REMEDIATION - THE ISO TIMESTAMP   CLK0054
003000*                   RENDERING IN E100 ALREADY USES A 4-DIGIT YEAR  *
003100*                   (SEE CLCOM CLK0001) - ENTRY ADDED FOR THE Y2K  *
003200*                   SIGN-OFF FILE.                                 *
003300* CLK0036 21/08/1997 VENKPL - DROP ROWS WHOSE RUN IS NOT YET FULLYCLK0036 
003400*                   CHECKED (CLRUN-ALL-CHECKED, SEE CLK0011) - THE *
003500*                   OLD VERSION COULD PICK UP A RUN STILL BEING    *
003600*                   DRAINED BY CLKLC01 IF THE TWO STEPS OVERLAPPED *
003700* CLK0029 02/09/1996 DPN  - USE TCLPARM CODE "RPTURLTP" FOR THE   CLK0029 
003800*                   METIS DATASET PAGE TEMPLATE, SEE CLKPM01        *
003900* CLK0001 14/01/1991 DPN  - INITIAL VERSION                       CLK0001 
004000*-----------------------------------------------------------------*
004100        EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004900        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005000        UPSI-0 IS UPSI-SWITCH-0.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TCLDSET ASSIGN TO DATABASE-TCLDSET
005400     ORGANIZATION IS INDEXED
005500     ACCESS MODE IS DYNAMIC
005600     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005700 FILE STATUS IS WK-C-FILE-STATUS.
005800     SELECT TCLRUN ASSIGN TO DATABASE-TCLRUN
005900     ORGANIZATION IS INDEXED
006000     ACCESS MODE IS DYNAMIC
006100     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006200     ALTERNATE RECORD KEY IS CLRUN-DATASET-ID WITH DUPLICATES
006300 FILE STATUS IS WK-C-FILE-STATUS.
006400     SELECT TCLLINK ASSIGN TO DATABASE-TCLLINK
006500     ORGANIZATION IS INDEXED
006600     ACCESS MODE IS DYNAMIC
006700     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006800     ALTERNATE RECORD KEY IS CLLINK-RUN-ID WITH DUPLICATES
006900 FILE STATUS IS WK-C-FILE-STATUS.
007000     SELECT TCLBATC ASSIGN TO DATABASE-TCLBATC
007100     ORGANIZATION IS INDEXED
007200     ACCESS MODE IS DYNAMIC
007300     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
007400 FILE STATUS IS WK-C-FILE-STATUS.
007500     SELECT TCLRPT ASSIGN TO DATABASE-TCLRPT
007600     ORGANIZATION IS INDEXED
007700     ACCESS MODE IS DYNAMIC
007800     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
007900 FILE STATUS IS WK-C-FILE-STATUS.
008000     SELECT CLBRKRPT ASSIGN TO PRINTER-CLBRKRPT
008100 FILE STATUS IS WK-C-FILE-STATUS.
008200     SELECT WK-C-SORT-FILE ASSIGN TO SORTWK01.
008300 EJECT
008400***************
008500 DATA DIVISION.
008600***************
008700 FILE SECTION.
008800***************
008900 FD  TCLDSET
009000        LABEL RECORDS ARE OMITTED
009100 DATA RECORD IS TCLDSET-REC.
009200 01  TCLDSET-REC.
009300        COPY DDS-ALL-FORMATS OF TCLDSET.
009400 01  TCLDSET-REC-1.
009500        COPY CLDSET.
009600 
009700 FD  TCLRUN
009800        LABEL RECORDS ARE OMITTED
009900 DATA RECORD IS TCLRUN-REC.
010000 01  TCLRUN-REC.
010100        COPY DDS-ALL-FORMATS OF TCLRUN.
010200 01  TCLRUN-REC-1.
010300        COPY CLRUN.
010400 
010500 FD  TCLLINK
010600        LABEL RECORDS ARE OMITTED
010700 DATA RECORD IS TCLLINK-REC.
010800 01  TCLLINK-REC.
010900        COPY DDS-ALL-FORMATS OF TCLLINK.
011000 01  TCLLINK-REC-1.
011100        COPY CLLINK.
011200 
011300 FD  TCLBATC
011400        LABEL RECORDS ARE OMITTED
011500 DATA RECORD IS TCLBATC-REC.
011600 01  TCLBATC-REC.
011700        COPY DDS-ALL-FORMATS OF TCLBATC.
011800 01  TCLBATC-REC-1.
011900        COPY CLBATC.
012000 
012100 FD  TCLRPT
012200        LABEL RECORDS ARE OMITTED
012300 DATA RECORD IS TCLRPT-REC.
012400 01  TCLRPT-REC.
012500        COPY DDS-ALL-FORMATS OF TCLRPT.
012600 01  TCLRPT-REC-1.
012700        COPY CLRPT.
012800 
012900 FD  CLBRKRPT
013000        LABEL RECORDS ARE OMITTED
013100 DATA RECORD IS CLBRKRPT-LINE.
013200 01  CLBRKRPT-LINE                 PIC X(2048).
013300 
013400 SD  WK-C-SORT-FILE.
013500 01  WK-C-SORT-REC.
013600     05  WK-C-SORT-DATASET-ID          PIC X(16).
013700     05  WK-C-SORT-RECORD-ID           PIC X(256).
013800     05  WK-C-SORT-LINK-TYPE-RAW       PIC X(11).
013900     05  WK-C-SORT-LINK-URL            PIC X(768).
014000     05  WK-C-SORT-DSET-SIZE           PIC 9(09).
014100     05  WK-C-SORT-DSET-PROVIDER       PIC X(64).
014200     05  WK-C-SORT-DSET-DATA-PROVIDER  PIC X(64).
014300     05  WK-C-SORT-IDX-CCYYMMDD        PIC 9(08).
014400     05  WK-C-SORT-IDX-HHMMSS          PIC 9(06).
014500     05  WK-C-SORT-EDM-TYPE            PIC X(05).
014600     05  WK-C-SORT-CONTENT-TIER        PIC X(01).
014700     05  WK-C-SORT-METADATA-TIER       PIC X(01).
014800     05  WK-C-SORT-LINK-SERVER         PIC X(128).
014900     05  WK-C-SORT-CHK-CCYYMMDD        PIC 9(08).
015000     05  WK-C-SORT-CHK-HHMMSS          PIC 9(06).
015100     05  WK-C-SORT-ERROR               PIC X(512).
015200*************************
015300 WORKING-STORAGE SECTION.
015400*************************
015500 01  FILLER                  PIC X(24) VALUE
015600        "** PROGRAM CLKRP01  **".
015700 
015800* ------------------ PROGRAM WORKING STORAGE -------------------*
015900 01  WK-C-COMMON.
016000        COPY CLCOM.
016100 
016200*-------------- LINKAGE-SHAPED WORK AREA FOR CLKPM01 ---------------*
016300        COPY CLPARM.
016400 
016500 01  WK-C-WORK-AREA.
016600     05  WK-C-DSET-DONE-SW     PIC X(01) VALUE "N".
016700         88  WK-C-DSET-SCAN-DONE      VALUE "Y".
016800     05  WK-C-RUN-DONE-SW      PIC X(01) VALUE "N".
016900         88  WK-C-RUN-SCAN-DONE       VALUE "Y".
017000     05  WK-C-LINK-DONE-SW     PIC X(01) VALUE "N".
017100         88  WK-C-LINK-SCAN-DONE      VALUE "Y".
017200     05  WK-C-RETURN-DONE-SW   PIC X(01) VALUE "N".
017300         88  WK-C-RETURN-DONE         VALUE "Y".
017400     05  WK-C-HAS-WINNING-RUN-SW PIC X(01) VALUE "N".
017500         88  WK-C-HAS-WINNING-RUN     VALUE "Y".
017600     05  WK-C-PCT-FOUND-SW     PIC X(01) VALUE "N".
017700         88  WK-C-PCT-FOUND           VALUE "Y".
017800 
017900 01  WK-C-CURRENT-DATASET-ID   PIC X(16).
018000 01  WK-C-WINNING-RUN-ID       PIC 9(09) COMP VALUE 0.
018100 01  WK-C-WINNING-START-CCYYMMDD PIC 9(08) VALUE 0.
018200 01  WK-C-WINNING-START-HHMMSS   PIC 9(06) VALUE 0.
018300 01  WK-C-REPORT-BATCH-ID      PIC 9(09) COMP VALUE 0.
018400 01  WK-C-NEXT-REPORT-ID       PIC 9(09) COMP VALUE 0.
018500 
018600 01  WK-C-URL-TEMPLATE         PIC X(128).
018700 01  WK-C-SCAN-IDX             PIC 9(03) COMP VALUE 0.
018800 01  WK-C-PCT-POS              PIC 9(03) COMP VALUE 0.
018900 
019000 01  WK-C-PREV-DATASET-ID      PIC X(16).
019100 01  WK-C-DATASET-PAGE-TEXT    PIC X(256).
019200 01  WK-C-DATASET-SUBTOTAL     PIC 9(07) COMP VALUE 0.
019300*        RESET TO ZERO ON EACH DATASET-ID BREAK IN E010 BELOW -
019400*        SAME UPSI-0 TRACE CONVENTION AS WK-C-GRAND-TOTAL, NOT
019500*        PRINTED ON THE CSV ITSELF (CLIO-REQ-0071).
019600 77  WK-C-GRAND-TOTAL          PIC 9(07) COMP VALUE 0.
019700*        GRAND TOTAL OF BROKEN LINKS WRITTEN THIS RUN - DISPLAYED
019800*        ONLY IF UPSI-SWITCH-0 IS ON FOR THIS PROGRAM (CLK0071).
019900 
020000*-------------------- TIMESTAMP FORMATTER WORK AREA -----------------*
020100 01  WK-C-TS-IN-CCYYMMDD       PIC 9(08) VALUE 0.
020200 01  WK-C-TS-IN-HHMMSS         PIC 9(06) VALUE 0.
020300 01  WK-C-TS-OUT-TEXT          PIC X(25) VALUE SPACES.
020400 01  WK-C-TS-CCYYMMDD-SPLIT REDEFINES WK-C-TS-IN-CCYYMMDD.
020500     05  WK-C-TS-CCYY              PIC 9(04).
020600     05  WK-C-TS-MM                PIC 9(02).
020700     05  WK-C-TS-DD                PIC 9(02).
020800 01  WK-C-TS-HHMMSS-SPLIT REDEFINES WK-C-TS-IN-HHMMSS.
020900     05  WK-C-TS-HH                 PIC 9(02).
021000     05  WK-C-TS-MI                 PIC 9(02).
021100     05  WK-C-TS-SS                 PIC 9(02).
021200 
021300*-------------------- LINE-END LITERAL FOR THE CLRPT-BODY COPY ------*
021400 01  WK-C-SEP-NL1               PIC X(01) VALUE X"0A".
021500 
021600*-------------------- CSV LINE BUILD WORK AREA -----------------------*
021700 01  WK-C-CSV-LINE              PIC X(2048).
021800 01  WK-C-CSV-PTR               PIC 9(04) COMP VALUE 0.
021900 01  WK-C-BODY-PTR              PIC 9(05) COMP VALUE 0.
022000 01  WK-C-IDX-TS-TEXT           PIC X(25).
022100 01  WK-C-CHK-TS-TEXT           PIC X(25).
022200 01  WK-C-LINK-TYPE-TEXT        PIC X(24).
022300 
022400*-------------------- TRACE-ONLY STEP NUMBER ----------------------*
022500 01  WK-C-TRACE-STEP           PIC 9(02) COMP VALUE 0.
022600 01  WK-C-TRACE-STEP-X REDEFINES WK-C-TRACE-STEP
022700                               PIC X(02).
022800*        1=FIND-LATEST-RUNS 2=SORT-LINKS 3=EMIT-CSV 4=PERSIST-REPORT
022900*        - NOT TESTED ANYWHERE, DISPLAY ONLY IF UPSI-0 IS EVER TURNED
023000*        ON FOR THIS PROGRAM.
023100 
023200*-------------------- REPORT-ID, DISPLAY FORM -----------------------*
023300 01  WK-C-NEXT-REPORT-ID-X REDEFINES WK-C-NEXT-REPORT-ID
023400                               PIC X(04).
023500*        RESERVED - NOT REFERENCED ANYWHERE TODAY.
023600 
023700*------------------- LOCAL DATA AREA -----------------------*
023800 
023900****************
024000 LINKAGE SECTION.
024100****************
024200*        NONE - THIS IS A MAIN/BATCH-ENTRY PROGRAM, NO PARAMETERS.
024300 
024400 PROCEDURE DIVISION.
024500****************
024600 MAIN-MODULE.
024700     PERFORM A000-PROCESS-REPORT-PASS
024800        THRU A099-PROCESS-REPORT-PASS-EX.
024900     PERFORM Z000-END-PROGRAM-ROUTINE
025000        THRU Z999-END-PROGRAM-ROUTINE-EX.
025100     GOBACK.
025200 
025300*------------------------------------------------------------------*
025400 A000-PROCESS-REPORT-PASS.
025500*------------------------------------------------------------------*
025600     OPEN INPUT TCLDSET.
025700     IF NOT WK-C-SUCCESSFUL
025800        DISPLAY "CLKRP01 - OPEN FILE ERROR - TCLDSET"
025900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026000        GO TO Y900-ABNORMAL-TERMINATION
026100 END-IF.
026200     OPEN INPUT TCLRUN.
026300     IF NOT WK-C-SUCCESSFUL
026400        DISPLAY "CLKRP01 - OPEN FILE ERROR - TCLRUN"
026500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026600        GO TO Y900-ABNORMAL-TERMINATION
026700 END-IF.
026800     OPEN INPUT TCLLINK.
026900     IF NOT WK-C-SUCCESSFUL
027000        DISPLAY "CLKRP01 - OPEN FILE ERROR - TCLLINK"
027100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027200        GO TO Y900-ABNORMAL-TERMINATION
027300 END-IF.
027400     OPEN INPUT TCLBATC.
027500     IF NOT WK-C-SUCCESSFUL
027600        DISPLAY "CLKRP01 - OPEN FILE ERROR - TCLBATC"
027700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027800        GO TO Y900-ABNORMAL-TERMINATION
027900 END-IF.
028000     OPEN I-O TCLRPT.
028100     IF NOT WK-C-SUCCESSFUL
028200        DISPLAY "CLKRP01 - OPEN FILE ERROR - TCLRPT"
028300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028400        GO TO Y900-ABNORMAL-TERMINATION
028500 END-IF.
028600     OPEN OUTPUT CLBRKRPT.
028700     IF NOT WK-C-SUCCESSFUL
028800        DISPLAY "CLKRP01 - OPEN FILE ERROR - CLBRKRPT"
028900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029000        GO TO Y900-ABNORMAL-TERMINATION
029100 END-IF.
029200     PERFORM Z010-GET-CURRENT-TIMESTAMP
029300        THRU Z019-GET-CURRENT-TIMESTAMP-EX.
029400     MOVE 1                TO WK-C-BODY-PTR.
029500     MOVE 0                TO WK-C-GRAND-TOTAL.
029600     MOVE SPACES           TO CLRPT-BODY.
029700     PERFORM A010-WRITE-CSV-HEADER
029800        THRU A019-WRITE-CSV-HEADER-EX.
029900 
030000     MOVE ALL "9"          TO CLBATC-BATCH-ID.
030100     START TCLBATC KEY IS NOT GREATER THAN EXTERNALLY-DESCRIBED-KEY.
030200     IF WK-C-SUCCESSFUL
030300        READ TCLBATC NEXT RECORD
030400        IF WK-C-SUCCESSFUL
030500           MOVE CLBATC-BATCH-ID TO WK-C-REPORT-BATCH-ID
030600        ELSE
030700           MOVE 0          TO WK-C-REPORT-BATCH-ID
030800        END-IF
030900     ELSE
031000        MOVE 0             TO WK-C-REPORT-BATCH-ID
031100 END-IF.
031200 
031300     INITIALIZE            WK-C-PARM.
031400     MOVE "RPTURLTP"       TO WK-C-PARM-CODE.
031500     CALL "CLKPM01" USING WK-C-PARM.
031600     MOVE WK-C-PARM-URL-TEMPLATE TO WK-C-URL-TEMPLATE.
031700 
031800     MOVE 2                TO WK-C-TRACE-STEP.
031900     PERFORM D000-SORT-LINKS
032000        THRU D099-SORT-LINKS-EX.
032100     MOVE 4                TO WK-C-TRACE-STEP.
032200     PERFORM F000-PERSIST-REPORT-ROW
032300        THRU F099-PERSIST-REPORT-ROW-EX.
032400 A099-PROCESS-REPORT-PASS-EX.
032500 EXIT.
032600*------------------------------------------------------------------*
032700 A010-WRITE-CSV-HEADER.
032800*------------------------------------------------------------------*
032900*        ONE-TIME HEADER LINE NAMING THE 15 DETAIL COLUMNS -
033000*        WRITTEN AHEAD OF THE SORT SO THE CSV ARTIFACT IS
033100*        SELF-DESCRIBING EVEN IF NO LINKS ARE FOUND BROKEN.
033200     MOVE SPACES           TO WK-C-CSV-LINE.
033300     STRING "DATASET ID"                  DELIMITED BY SIZE ","
033400            "METIS DATASET PAGE"           DELIMITED BY SIZE ","
033500            "DATASET SIZE"                 DELIMITED BY SIZE ","
033600            "PROVIDER"                     DELIMITED BY SIZE ","
033700            "DATA PROVIDER"                DELIMITED BY SIZE ","
033800            "RECORD ID"                    DELIMITED BY SIZE ","
033900            "LAST RECORD INDEX"            DELIMITED BY SIZE ","
034000            "RECORD EDM TYPE"              DELIMITED BY SIZE ","
034100            "RECORD CONTENT TIER"          DELIMITED BY SIZE ","
034200            "RECORD METADATA TIER"         DELIMITED BY SIZE ","
034300            "LINK TYPE"                    DELIMITED BY SIZE ","
034400            "LINK"                         DELIMITED BY SIZE ","
034500            "LINK SERVER"                  DELIMITED BY SIZE ","
034600            "TIME OF CHECKING"             DELIMITED BY SIZE ","
034700            "ERROR"                        DELIMITED BY SIZE
034800        INTO WK-C-CSV-LINE.
034900     MOVE WK-C-CSV-LINE    TO CLBRKRPT-LINE.
035000     WRITE CLBRKRPT-LINE.
035100     IF NOT WK-C-SUCCESSFUL
035200        DISPLAY "CLKRP01 - WRITE FILE ERROR - CLBRKRPT"
035300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035400        GO TO Y900-ABNORMAL-TERMINATION
035500 END-IF.
035600     STRING WK-C-CSV-LINE DELIMITED BY SPACE
035700            WK-C-SEP-NL1 DELIMITED BY SIZE
035800        INTO CLRPT-BODY WITH POINTER WK-C-BODY-PTR.
035900 A019-WRITE-CSV-HEADER-EX.
036000 EXIT.
036100*------------------------------------------------------------------*
036200 B000-FIND-LATEST-COMPLETED-RUNS.
036300*------------------------------------------------------------------*
036400*        SORT INPUT PROCEDURE - FOR EVERY DATASET, FINDS THE RUN
036500*        WITH THE LATEST START TIME AMONG THOSE FULLY CHECKED
036600*        (CLRUN-ALL-CHECKED) AND RELEASES ITS ERRORED LINK ROWS.
036700     MOVE LOW-VALUES       TO CLDSET-DATASET-ID.
036800     START TCLDSET KEY IS NOT LESS THAN EXTERNALLY-DESCRIBED-KEY.
036900     IF NOT WK-C-SUCCESSFUL
037000        MOVE "Y"           TO WK-C-DSET-DONE-SW
037100 END-IF.
037200     PERFORM B100-PROCESS-ONE-DATASET
037300        THRU B199-PROCESS-ONE-DATASET-EX
037400        UNTIL WK-C-DSET-SCAN-DONE.
037500 B099-FIND-LATEST-COMPLETED-RUNS-EX.
037600 EXIT.
037700*------------------------------------------------------------------*
037800 B100-PROCESS-ONE-DATASET.
037900*------------------------------------------------------------------*
038000     READ TCLDSET NEXT RECORD.
038100     IF NOT WK-C-SUCCESSFUL
038200        MOVE "Y"           TO WK-C-DSET-DONE-SW
038300        GO TO B199-PROCESS-ONE-DATASET-EX
038400 END-IF.
038500     MOVE CLDSET-DATASET-ID TO WK-C-CURRENT-DATASET-ID.
038600     MOVE "N"              TO WK-C-HAS-WINNING-RUN-SW.
038700     MOVE "N"              TO WK-C-RUN-DONE-SW.
038800     MOVE WK-C-CURRENT-DATASET-ID TO CLRUN-DATASET-ID.
038900     START TCLRUN KEY IS EQUAL TO CLRUN-DATASET-ID.
039000     IF NOT WK-C-SUCCESSFUL
039100        MOVE "Y"           TO WK-C-RUN-DONE-SW
039200 END-IF.
039300     PERFORM B110-CHECK-ONE-RUN
039400        THRU B119-CHECK-ONE-RUN-EX
039500        UNTIL WK-C-RUN-SCAN-DONE.
039600     IF WK-C-HAS-WINNING-RUN
039700        PERFORM C000-COLLECT-ERRORED-LINKS
039800           THRU C099-COLLECT-ERRORED-LINKS-EX
039900 END-IF.
040000 B199-PROCESS-ONE-DATASET-EX.
040100 EXIT.
040200*------------------------------------------------------------------*
040300 B110-CHECK-ONE-RUN.
040400*------------------------------------------------------------------*
040500     READ TCLRUN NEXT RECORD.
040600     IF NOT WK-C-SUCCESSFUL
040700        OR CLRUN-DATASET-ID NOT = WK-C-CURRENT-DATASET-ID
040800        MOVE "Y"           TO WK-C-RUN-DONE-SW
040900        GO TO B119-CHECK-ONE-RUN-EX
041000 END-IF.
041100     IF NOT CLRUN-ALL-CHECKED
041200        GO TO B119-CHECK-ONE-RUN-EX
041300 END-IF.
041400     IF WK-C-HAS-WINNING-RUN
041500        IF CLRUN-START-CCYYMMDD < WK-C-WINNING-START-CCYYMMDD
041600           GO TO B119-CHECK-ONE-RUN-EX
041700        END-IF
041800        IF CLRUN-START-CCYYMMDD = WK-C-WINNING-START-CCYYMMDD
041900           AND CLRUN-START-HHMMSS <= WK-C-WINNING-START-HHMMSS
042000           GO TO B119-CHECK-ONE-RUN-EX
042100        END-IF
042200 END-IF.
042300     MOVE "Y"              TO WK-C-HAS-WINNING-RUN-SW.
042400     MOVE CLRUN-RUN-ID     TO WK-C-WINNING-RUN-ID.
042500     MOVE CLRUN-START-CCYYMMDD TO WK-C-WINNING-START-CCYYMMDD.
042600     MOVE CLRUN-START-HHMMSS   TO WK-C-WINNING-START-HHMMSS.
042700 B119-CHECK-ONE-RUN-EX.
042800 EXIT.
042900*------------------------------------------------------------------*
043000 C000-COLLECT-ERRORED-LINKS.
043100*------------------------------------------------------------------*
043200     MOVE "N"              TO WK-C-LINK-DONE-SW.
043300     MOVE WK-C-WINNING-RUN-ID TO CLLINK-RUN-ID.
043400     START TCLLINK KEY IS EQUAL TO CLLINK-RUN-ID.
043500     IF NOT WK-C-SUCCESSFUL
043600        MOVE "Y"           TO WK-C-LINK-DONE-SW
043700 END-IF.
043800     PERFORM C100-RELEASE-ONE-LINK
043900        THRU C199-RELEASE-ONE-LINK-EX
044000        UNTIL WK-C-LINK-SCAN-DONE.
044100 C099-COLLECT-ERRORED-LINKS-EX.
044200 EXIT.
044300*------------------------------------------------------------------*
044400 C100-RELEASE-ONE-LINK.
044500*------------------------------------------------------------------*
044600     READ TCLLINK NEXT RECORD.
044700     IF NOT WK-C-SUCCESSFUL
044800        OR CLLINK-RUN-ID NOT = WK-C-WINNING-RUN-ID
044900        MOVE "Y"           TO WK-C-LINK-DONE-SW
045000        GO TO C199-RELEASE-ONE-LINK-EX
045100 END-IF.
045200     IF CLLINK-ERROR = SPACES
045300        GO TO C199-RELEASE-ONE-LINK-EX
045400 END-IF.
045500     MOVE WK-C-CURRENT-DATASET-ID TO WK-C-SORT-DATASET-ID.
045600     MOVE CLLINK-RECORD-ID        TO WK-C-SORT-RECORD-ID.
045700     MOVE CLLINK-LINK-TYPE        TO WK-C-SORT-LINK-TYPE-RAW.
045800     MOVE CLLINK-LINK-URL         TO WK-C-SORT-LINK-URL.
045900     MOVE CLDSET-SIZE             TO WK-C-SORT-DSET-SIZE.
046000     MOVE CLDSET-PROVIDER         TO WK-C-SORT-DSET-PROVIDER.
046100     MOVE CLDSET-DATA-PROVIDER    TO WK-C-SORT-DSET-DATA-PROVIDER.
046200     MOVE CLLINK-IDX-CCYYMMDD     TO WK-C-SORT-IDX-CCYYMMDD.
046300     MOVE CLLINK-IDX-HHMMSS       TO WK-C-SORT-IDX-HHMMSS.
046400     MOVE CLLINK-EDM-TYPE         TO WK-C-SORT-EDM-TYPE.
046500     MOVE CLLINK-CONTENT-TIER     TO WK-C-SORT-CONTENT-TIER.
046600     MOVE CLLINK-METADATA-TIER    TO WK-C-SORT-METADATA-TIER.
046700     MOVE CLLINK-SERVER           TO WK-C-SORT-LINK-SERVER.
046800     MOVE CLLINK-CHK-CCYYMMDD     TO WK-C-SORT-CHK-CCYYMMDD.
046900     MOVE CLLINK-CHK-HHMMSS       TO WK-C-SORT-CHK-HHMMSS.
047000     MOVE CLLINK-ERROR            TO WK-C-SORT-ERROR.
047100     RELEASE WK-C-SORT-REC.
047200 C199-RELEASE-ONE-LINK-EX.
047300 EXIT.
047400*------------------------------------------------------------------*
047500 D000-SORT-LINKS.
047600*------------------------------------------------------------------*
047700     SORT WK-C-SORT-FILE
047800        ASCENDING KEY WK-C-SORT-DATASET-ID
047900                       WK-C-SORT-RECORD-ID
048000                       WK-C-SORT-LINK-TYPE-RAW
048100                       WK-C-SORT-LINK-URL
048200        INPUT PROCEDURE IS B000-FIND-LATEST-COMPLETED-RUNS
048300           THRU B099-FIND-LATEST-COMPLETED-RUNS-EX
048400        OUTPUT PROCEDURE IS E000-EMIT-CSV-ROUTINE
048500           THRU E099-EMIT-CSV-ROUTINE-EX.
048600     IF SORT-RETURN NOT = 0
048700        DISPLAY "CLKRP01 - SORT FAILED - SORT-RETURN "
048800           SORT-RETURN
048900        GO TO Y900-ABNORMAL-TERMINATION
049000 END-IF.
049100 D099-SORT-LINKS-EX.
049200 EXIT.
049300*------------------------------------------------------------------*
049400 E000-EMIT-CSV-ROUTINE.
049500*------------------------------------------------------------------*
049600     MOVE "N"              TO WK-C-RETURN-DONE-SW.
049700     MOVE SPACES           TO WK-C-PREV-DATASET-ID.
049800     MOVE 0                TO WK-C-DATASET-SUBTOTAL.
049900     PERFORM E010-EMIT-ONE-RECORD
050000        THRU E019-EMIT-ONE-RECORD-EX
050100        UNTIL WK-C-RETURN-DONE.
050200 E099-EMIT-CSV-ROUTINE-EX.
050300 EXIT.
050400*------------------------------------------------------------------*
050500 E010-EMIT-ONE-RECORD.
050600*------------------------------------------------------------------*
050700     RETURN WK-C-SORT-FILE
050800        AT END
050900           MOVE "Y"        TO WK-C-RETURN-DONE-SW
051000           GO TO E019-EMIT-ONE-RECORD-EX
051100     END-RETURN.
051200     IF WK-C-SORT-DATASET-ID NOT = WK-C-PREV-DATASET-ID
051300        MOVE WK-C-SORT-DATASET-ID TO WK-C-PREV-DATASET-ID
051400        MOVE 0             TO WK-C-DATASET-SUBTOTAL
051500        PERFORM E200-FORMAT-DATASET-LINK
051600           THRU E299-FORMAT-DATASET-LINK-EX
051700 END-IF.
051800     MOVE WK-C-SORT-IDX-CCYYMMDD TO WK-C-TS-IN-CCYYMMDD.
051900     MOVE WK-C-SORT-IDX-HHMMSS   TO WK-C-TS-IN-HHMMSS.
052000     PERFORM E100-FORMAT-TIMESTAMP
052100        THRU E199-FORMAT-TIMESTAMP-EX.
052200     MOVE WK-C-TS-OUT-TEXT TO WK-C-IDX-TS-TEXT.
052300     MOVE WK-C-SORT-CHK-CCYYMMDD TO WK-C-TS-IN-CCYYMMDD.
052400     MOVE WK-C-SORT-CHK-HHMMSS   TO WK-C-TS-IN-HHMMSS.
052500     PERFORM E100-FORMAT-TIMESTAMP
052600        THRU E199-FORMAT-TIMESTAMP-EX.
052700     MOVE WK-C-TS-OUT-TEXT TO WK-C-CHK-TS-TEXT.
052800     IF WK-C-SORT-LINK-TYPE-RAW = "IS_SHOWN_AT"
052900        MOVE "VIEW RECORD AT SOURCE" TO WK-C-LINK-TYPE-TEXT
053000     ELSE
053100        MOVE "VIEW MEDIA AT SOURCE"  TO WK-C-LINK-TYPE-TEXT
053200 END-IF.
053300 
053400     MOVE SPACES           TO WK-C-CSV-LINE.
053500     MOVE 1                TO WK-C-CSV-PTR.
053600     STRING WK-C-SORT-DATASET-ID    DELIMITED BY SPACE ","
053700            WK-C-DATASET-PAGE-TEXT  DELIMITED BY SPACE ","
053800            WK-C-SORT-DSET-SIZE     DELIMITED BY SIZE ","
053900            WK-C-SORT-DSET-PROVIDER DELIMITED BY SPACE ","
054000            WK-C-SORT-DSET-DATA-PROVIDER DELIMITED BY SPACE ","
054100            WK-C-SORT-RECORD-ID     DELIMITED BY SPACE ","
054200            WK-C-IDX-TS-TEXT        DELIMITED BY SPACE ","
054300            WK-C-SORT-EDM-TYPE      DELIMITED BY SPACE ","
054400            WK-C-SORT-CONTENT-TIER  DELIMITED BY SPACE ","
054500            WK-C-SORT-METADATA-TIER DELIMITED BY SPACE ","
054600            WK-C-LINK-TYPE-TEXT     DELIMITED BY SPACE ","
054700            WK-C-SORT-LINK-URL      DELIMITED BY SPACE ","
054800            WK-C-SORT-LINK-SERVER   DELIMITED BY SPACE ","
054900            WK-C-CHK-TS-TEXT        DELIMITED BY SPACE ","
055000            WK-C-SORT-ERROR         DELIMITED BY SPACE
055100        INTO WK-C-CSV-LINE WITH POINTER WK-C-CSV-PTR.
055200 
055300     MOVE WK-C-CSV-LINE    TO CLBRKRPT-LINE.
055400     WRITE CLBRKRPT-LINE.
055500     IF NOT WK-C-SUCCESSFUL
055600        DISPLAY "CLKRP01 - WRITE FILE ERROR - CLBRKRPT"
055700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
055800        GO TO Y900-ABNORMAL-TERMINATION
055900 END-IF.
056000     IF WK-C-BODY-PTR < 31000
056100        STRING WK-C-CSV-LINE DELIMITED BY SPACE
056200               WK-C-SEP-NL1 DELIMITED BY SIZE
056300           INTO CLRPT-BODY WITH POINTER WK-C-BODY-PTR
056400 END-IF.
056500     ADD 1                 TO WK-C-DATASET-SUBTOTAL.
056600     ADD 1                 TO WK-C-GRAND-TOTAL.
056700 E019-EMIT-ONE-RECORD-EX.
056800 EXIT.
056900*------------------------------------------------------------------*
057000 E100-FORMAT-TIMESTAMP.
057100*------------------------------------------------------------------*
057200*        RENDERS AN ISO-8601 DATE-TIME WITH A UTC OFFSET - THE
057300*        SUITE CARRIES NO TIME ZONE OF ITS OWN SO THE OFFSET IS
057400*        ALWAYS SHOWN AS "+00:00".  A ZERO INPUT (NO TIMESTAMP
057500*        RECORDED) RENDERS AS AN EMPTY FIELD.
057600     IF WK-C-TS-IN-CCYYMMDD = 0
057700        MOVE SPACES        TO WK-C-TS-OUT-TEXT
057800     ELSE
057900        STRING WK-C-TS-CCYY "-" WK-C-TS-MM "-" WK-C-TS-DD "T"
058000               WK-C-TS-HH   ":" WK-C-TS-MI ":" WK-C-TS-SS
058100               "+00:00"
058200           DELIMITED BY SIZE
058300           INTO WK-C-TS-OUT-TEXT
058400 END-IF.
058500 E199-FORMAT-TIMESTAMP-EX.
058600 EXIT.
058700*------------------------------------------------------------------*
058800 E200-FORMAT-DATASET-LINK.
058900*------------------------------------------------------------------*
059000*        SUBSTITUTES THE DATASET ID INTO THE ONE %s PLACEHOLDER OF
059100*        THE METIS DATASET PAGE TEMPLATE - A STRAIGHT STRING
059200*        SUBSTITUTION, NOT A CALCULATION.
059300     MOVE "N"              TO WK-C-PCT-FOUND-SW.
059400     MOVE 1                TO WK-C-SCAN-IDX.
059500     PERFORM E210-FIND-PERCENT-S
059600        THRU E219-FIND-PERCENT-S-EX
059700        UNTIL WK-C-PCT-FOUND OR WK-C-SCAN-IDX > 126.
059800     MOVE SPACES           TO WK-C-DATASET-PAGE-TEXT.
059900     IF WK-C-PCT-FOUND
060000        STRING WK-C-URL-TEMPLATE (1:WK-C-PCT-POS - 1)
060100                  DELIMITED BY SIZE
060200               WK-C-SORT-DATASET-ID DELIMITED BY SPACE
060300               WK-C-URL-TEMPLATE (WK-C-PCT-POS + 2:)
060400                  DELIMITED BY SPACE
060500           INTO WK-C-DATASET-PAGE-TEXT
060600     ELSE
060700        MOVE WK-C-URL-TEMPLATE TO WK-C-DATASET-PAGE-TEXT
060800 END-IF.
060900 E299-FORMAT-DATASET-LINK-EX.
061000 EXIT.
061100*------------------------------------------------------------------*
061200 E210-FIND-PERCENT-S.
061300*------------------------------------------------------------------*
061400     IF WK-C-URL-TEMPLATE (WK-C-SCAN-IDX:2) = "%s"
061500        MOVE WK-C-SCAN-IDX TO WK-C-PCT-POS
061600        MOVE "Y"           TO WK-C-PCT-FOUND-SW
061700     ELSE
061800        ADD 1              TO WK-C-SCAN-IDX
061900 END-IF.
062000 E219-FIND-PERCENT-S-EX.
062100 EXIT.
062200*------------------------------------------------------------------*
062300 F000-PERSIST-REPORT-ROW.
062400*------------------------------------------------------------------*
062500     MOVE ALL "9"          TO CLRPT-REPORT-ID.
062600     START TCLRPT KEY IS NOT GREATER THAN EXTERNALLY-DESCRIBED-KEY.
062700     IF WK-C-SUCCESSFUL
062800        READ TCLRPT NEXT RECORD
062900        IF WK-C-SUCCESSFUL
063000           COMPUTE WK-C-NEXT-REPORT-ID = CLRPT-REPORT-ID + 1
063100        ELSE
063200           MOVE 1          TO WK-C-NEXT-REPORT-ID
063300        END-IF
063400     ELSE
063500        MOVE 1             TO WK-C-NEXT-REPORT-ID
063600 END-IF.
063700     MOVE WK-C-NEXT-REPORT-ID TO CLRPT-REPORT-ID.
063800     MOVE WK-C-REPORT-BATCH-ID TO CLRPT-BATCH-ID.
063900     MOVE WK-C-TODAY-CCYYMMDD TO CLRPT-CREATE-CCYYMMDD.
064000     MOVE WK-C-TODAY-HHMMSS   TO CLRPT-CREATE-HHMMSS.
064100     WRITE TCLRPT-REC-1.
064200     IF NOT WK-C-SUCCESSFUL
064300        DISPLAY "CLKRP01 - WRITE FILE ERROR - TCLRPT"
064400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
064500        GO TO Y900-ABNORMAL-TERMINATION
064600 END-IF.
064700 F099-PERSIST-REPORT-ROW-EX.
064800 EXIT.
064900*------------------------------------------------------------------*
065000 Y900-ABNORMAL-TERMINATION.
065100*------------------------------------------------------------------*
065200     PERFORM Z000-END-PROGRAM-ROUTINE
065300        THRU Z999-END-PROGRAM-ROUTINE-EX.
065400     EXIT PROGRAM.
065500*------------------------------------------------------------------*
065600 Z000-END-PROGRAM-ROUTINE.
065700*------------------------------------------------------------------*
065800     IF UPSI-SWITCH-0
065900        DISPLAY "CLKRP01 - BROKEN LINKS WRITTEN THIS RUN - "
066000           WK-C-GRAND-TOTAL
066100     END-IF.
066200     CLOSE TCLDSET.
066300     IF NOT WK-C-SUCCESSFUL
066400        DISPLAY "CLKRP01 - CLOSE FILE ERROR - TCLDSET"
066500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
066600 END-IF.
066700     CLOSE TCLRUN.
066800     IF NOT WK-C-SUCCESSFUL
066900        DISPLAY "CLKRP01 - CLOSE FILE ERROR - TCLRUN"
067000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
067100 END-IF.
067200     CLOSE TCLLINK.
067300     IF NOT WK-C-SUCCESSFUL
067400        DISPLAY "CLKRP01 - CLOSE FILE ERROR - TCLLINK"
067500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
067600 END-IF.
067700     CLOSE TCLBATC.
067800     IF NOT WK-C-SUCCESSFUL
067900        DISPLAY "CLKRP01 - CLOSE FILE ERROR - TCLBATC"
068000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
068100 END-IF.
068200     CLOSE TCLRPT.
068300     IF NOT WK-C-SUCCESSFUL
068400        DISPLAY "CLKRP01 - CLOSE FILE ERROR - TCLRPT"
068500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
068600 END-IF.
068700     CLOSE CLBRKRPT.
068800     IF NOT WK-C-SUCCESSFUL
068900        DISPLAY "CLKRP01 - CLOSE FILE ERROR - CLBRKRPT"
069000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
069100 END-IF.
069200 Z999-END-PROGRAM-ROUTINE-EX.
069300 EXIT.
069400*------------------------------------------------------------------*
069500 Z010-GET-CURRENT-TIMESTAMP.
069600*------------------------------------------------------------------*
069700     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
069800     ACCEPT WK-C-TODAY-HHMMSS FROM TIME.
069900 Z019-GET-CURRENT-TIMESTAMP-EX.
070000 EXIT.
070100 
070200 
070300 
070400 
070500 
070600 
070700 
070800 

