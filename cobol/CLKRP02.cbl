000100***********************
000200 IDENTIFICATION DIVISION.
000300***********************
000400 PROGRAM-ID. CLKRP02.
000500 AUTHOR. D P NG.
000600 INSTALLATION. METIS BATCH OPERATIONS.
000700 DATE-WRITTEN. 21 FEB 1992.
000800 DATE-COMPILED.
000900 SECURITY. NONE.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : BATCH-SUMMARY LISTING.  LISTS THE N MOST RECENT    *
001200*              BATCH ROWS, NEWEST FIRST, WITH THEIR EXCLUSION     *
001300*              COUNTERS AND - PER BATCH - THE NUMBER OF RUNS       *
001400*              ALREADY FULLY CHECKED AGAINST THE NUMBER STILL      *
001500*              CARRYING AT LEAST ONE UNCHECKED LINK.                *
001600*-----------------------------------------------------------------*
001700* HISTORY OF AMENDMENT :                                          *
001800*-----------------------------------------------------------------*
001900* CLK0070 19/01/2016 RTN  - REVIEWED AGAINST CLIO-REQ-0070 (SPLIT CLK0070 
002000*                   PENDING BATCHES OUT OF THE PROCESSED COUNT ON CLK0070 
002100*                   SUMMARY LINE) - D000 ALREADY MOVES BOTH COUNTECLK0070 
002200*                   TO THEIR OWN PRINT-LINE FIELDS, NO CODE CHANGECLK0070 
002300*                   MADE                                          CLK0070 
002400* CLK0055 09/11/1999 RTN  - Y2K REMEDIATION - ALL DATES PRINTED   CLK0055
002500*                   HERE ARE ALREADY CCYYMMDD (SEE CLCOM CLK0001) -*
002600*                   ENTRY ADDED FOR THE Y2K SIGN-OFF FILE.          *
002700* CLK0038 14/04/1998 VENKPL - USE TCLPARM CODE "RPTNBATS" FOR THE CLK0038 
002800*                   NUMBER OF BATCHES TO LIST, SEE CLKPM01          *
002900* CLK0011 03/12/1992 DPN  - COUNT DATASETS-PROCESSED/PENDING OFF  CLK0011 
003000*                   CLRUN-CHECKED-SW INSTEAD OF SCANNING TCLLINK -  *
003100*                   THE FLAG IS MAINTAINED BY CLKLC01 ALREADY       *
003200* CLK0001 14/01/1991 DPN  - INITIAL VERSION                       CLK0001 
003300*-----------------------------------------------------------------*
003400       EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004200        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004300        C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TCLBATC ASSIGN TO DATABASE-TCLBATC
004700     ORGANIZATION IS INDEXED
004800     ACCESS MODE IS DYNAMIC
004900     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005000 FILE STATUS IS WK-C-FILE-STATUS.
005100     SELECT TCLRUN ASSIGN TO DATABASE-TCLRUN
005200     ORGANIZATION IS INDEXED
005300     ACCESS MODE IS DYNAMIC
005400     RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005500     ALTERNATE RECORD KEY IS CLRUN-BATCH-ID WITH DUPLICATES
005600 FILE STATUS IS WK-C-FILE-STATUS.
005700     SELECT CLBATRPT ASSIGN TO PRINTER-CLBATRPT
005800 FILE STATUS IS WK-C-FILE-STATUS.
005900 EJECT
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400***************
006500 FD  TCLBATC
006600        LABEL RECORDS ARE OMITTED
006700 DATA RECORD IS TCLBATC-REC.
006800 01  TCLBATC-REC.
006900        COPY DDS-ALL-FORMATS OF TCLBATC.
007000 01  TCLBATC-REC-1.
007100        COPY CLBATC.
007200 
007300 FD  TCLRUN
007400        LABEL RECORDS ARE OMITTED
007500 DATA RECORD IS TCLRUN-REC.
007600 01  TCLRUN-REC.
007700        COPY DDS-ALL-FORMATS OF TCLRUN.
007800 01  TCLRUN-REC-1.
007900        COPY CLRUN.
008000 
008100 FD  CLBATRPT
008200        LABEL RECORDS ARE OMITTED
008300 DATA RECORD IS CLBATRPT-LINE.
008400 01  CLBATRPT-LINE.
008500     05  WK-C-PL-BATCH-ID          PIC Z(8)9.
008600     05  FILLER                    PIC X(02) VALUE SPACES.
008700     05  WK-C-PL-CREATE-CCYYMMDD   PIC 9(08).
008800     05  FILLER                    PIC X(01) VALUE SPACES.
008900     05  WK-C-PL-CREATE-HHMMSS     PIC 9(06).
009000     05  FILLER                    PIC X(02) VALUE SPACES.
009100     05  WK-C-PL-SOLR-CCYYMMDD     PIC 9(08).
009200     05  FILLER                    PIC X(01) VALUE SPACES.
009300     05  WK-C-PL-SOLR-HHMMSS       PIC 9(06).
009400     05  FILLER                    PIC X(02) VALUE SPACES.
009500     05  WK-C-PL-METIS-CCYYMMDD    PIC 9(08).
009600     05  FILLER                    PIC X(01) VALUE SPACES.
009700     05  WK-C-PL-METIS-HHMMSS      PIC 9(06).
009800     05  FILLER                    PIC X(02) VALUE SPACES.
009900     05  WK-C-PL-EXCL-RUNNING      PIC ZZZ,ZZ9.
010000     05  FILLER                    PIC X(02) VALUE SPACES.
010100     05  WK-C-PL-EXCL-NOT-INDEXED  PIC ZZZ,ZZ9.
010200     05  FILLER                    PIC X(02) VALUE SPACES.
010300     05  WK-C-PL-EXCL-NO-LINKS     PIC ZZZ,ZZ9.
010400     05  FILLER                    PIC X(02) VALUE SPACES.
010500     05  WK-C-PL-PROCESSED         PIC ZZZ,ZZ9.
010600     05  FILLER                    PIC X(02) VALUE SPACES.
010700     05  WK-C-PL-PENDING           PIC ZZZ,ZZ9.
010800     05  FILLER                    PIC X(20) VALUE SPACES.
010900*************************
011000 WORKING-STORAGE SECTION.
011100*************************
011200 01  FILLER                  PIC X(24) VALUE
011300        "** PROGRAM CLKRP02  **".
011400 
011500* ------------------ PROGRAM WORKING STORAGE -------------------*
011600 01  WK-C-COMMON.
011700        COPY CLCOM.
011800 
011900*-------------- LINKAGE-SHAPED WORK AREA FOR CLKPM01 ---------------*
012000        COPY CLPARM.
012100 
012200 01  WK-C-WORK-AREA.
012300     05  WK-C-BATC-DONE-SW     PIC X(01) VALUE "N".
012400         88  WK-C-BATC-SCAN-DONE      VALUE "Y".
012500     05  WK-C-RUN-DONE-SW      PIC X(01) VALUE "N".
012600         88  WK-C-RUN-SCAN-DONE       VALUE "Y".
012700 
012800 01  WK-C-MAX-BATCHES          PIC 9(05) COMP VALUE 0.
012900 01  WK-C-BATCHES-LISTED       PIC 9(05) COMP VALUE 0.
013000 01  WK-C-CURRENT-BATCH-ID     PIC 9(09) VALUE 0.
013100 01  WK-C-PROCESSED-COUNT      PIC 9(07) COMP VALUE 0.
013200 01  WK-C-PENDING-COUNT        PIC 9(07) COMP VALUE 0.
013300 77  WK-C-LINES-PRINTED        PIC 9(05) COMP VALUE 0.
013400*        TALLIES DETAIL LINES WRITTEN THIS RUN - DISPLAYED ONLY IF
013500*        UPSI-0 IS EVER TURNED ON FOR THIS PROGRAM.
013600 
013700*-------------------- TRACE-ONLY STEP NUMBER ----------------------*
013800 01  WK-C-TRACE-STEP           PIC 9(02) COMP VALUE 0.
013900 01  WK-C-TRACE-STEP-X REDEFINES WK-C-TRACE-STEP
014000                               PIC X(02).
014100*        1=FETCH-N-BATCHES 2=COMPUTE-RUN-COUNTS 3=PRINT-SUMMARY-LINE
014200*        - NOT TESTED ANYWHERE, DISPLAY ONLY IF UPSI-0 IS EVER
014300*        TURNED ON FOR THIS PROGRAM.
014400 
014500*-------------------- BATCH-ID, DISPLAY FORM -----------------------*
014600 01  WK-C-MAX-BATCHES-X REDEFINES WK-C-MAX-BATCHES
014700                               PIC X(04).
014800*        RESERVED - NOT REFERENCED ANYWHERE TODAY.
014900 
015000 01  WK-C-CURRENT-BATCH-SPLIT REDEFINES WK-C-CURRENT-BATCH-ID.
015100     05  WK-C-CURRENT-BATCH-HIGH   PIC 9(05).
015200     05  WK-C-CURRENT-BATCH-LOW    PIC 9(04).
015300*        RESERVED - NOT REFERENCED ANYWHERE TODAY.
015400 
015500*------------------- LOCAL DATA AREA -----------------------*
015600 
015700****************
015800 LINKAGE SECTION.
015900****************
016000*        NONE - THIS IS A MAIN/BATCH-ENTRY PROGRAM, NO PARAMETERS.
016100 
016200 PROCEDURE DIVISION.
016300****************
016400 MAIN-MODULE.
016500     PERFORM A000-PROCESS-SUMMARY-PASS
016600        THRU A099-PROCESS-SUMMARY-PASS-EX.
016700     PERFORM Z000-END-PROGRAM-ROUTINE
016800        THRU Z999-END-PROGRAM-ROUTINE-EX.
016900     GOBACK.
017000 
017100*------------------------------------------------------------------*
017200 A000-PROCESS-SUMMARY-PASS.
017300*------------------------------------------------------------------*
017400     OPEN INPUT TCLBATC.
017500     IF NOT WK-C-SUCCESSFUL
017600        DISPLAY "CLKRP02 - OPEN FILE ERROR - TCLBATC"
017700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017800        GO TO Y900-ABNORMAL-TERMINATION
017900 END-IF.
018000     OPEN INPUT TCLRUN.
018100     IF NOT WK-C-SUCCESSFUL
018200        DISPLAY "CLKRP02 - OPEN FILE ERROR - TCLRUN"
018300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018400        GO TO Y900-ABNORMAL-TERMINATION
018500 END-IF.
018600     OPEN OUTPUT CLBATRPT.
018700     IF NOT WK-C-SUCCESSFUL
018800        DISPLAY "CLKRP02 - OPEN FILE ERROR - CLBATRPT"
018900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019000        GO TO Y900-ABNORMAL-TERMINATION
019100 END-IF.
019200     MOVE 0                TO WK-C-LINES-PRINTED.
019300     MOVE 0                TO WK-C-BATCHES-LISTED.
019400 
019500     INITIALIZE            WK-C-PARM.
019600     MOVE "RPTNBATS"       TO WK-C-PARM-CODE.
019700     CALL "CLKPM01" USING WK-C-PARM.
019800     IF WK-C-PARM-NO-ERROR = "Y"
019900        MOVE WK-C-PARM-NUM-VALUE TO WK-C-MAX-BATCHES
020000     ELSE
020100        MOVE 10            TO WK-C-MAX-BATCHES
020200 END-IF.
020300 
020400     MOVE 1                TO WK-C-TRACE-STEP.
020500     PERFORM B000-FETCH-N-BATCHES
020600        THRU B099-FETCH-N-BATCHES-EX.
020700 A099-PROCESS-SUMMARY-PASS-EX.
020800 EXIT.
020900*------------------------------------------------------------------*
021000 B000-FETCH-N-BATCHES.
021100*------------------------------------------------------------------*
021200*        POSITIONS AFTER THE HIGHEST POSSIBLE BATCH-ID AND WALKS
021300*        BACKWARD - CLBATC-BATCH-ID IS A SEQUENTIALLY ASSIGNED
021400*        SURROGATE KEY SO THE HIGHEST VALUE IS ALWAYS THE NEWEST
021500*        BATCH - UNTIL WK-C-MAX-BATCHES ROWS HAVE BEEN LISTED OR
021600*        THE TABLE RUNS OUT.
021700     MOVE "N"              TO WK-C-BATC-DONE-SW.
021800     MOVE ALL "9"          TO CLBATC-BATCH-ID.
021900     START TCLBATC KEY IS NOT GREATER THAN EXTERNALLY-DESCRIBED-KEY.
022000     IF NOT WK-C-SUCCESSFUL
022100        MOVE "Y"           TO WK-C-BATC-DONE-SW
022200 END-IF.
022300     PERFORM B100-PRINT-ONE-BATCH
022400        THRU B199-PRINT-ONE-BATCH-EX
022500        UNTIL WK-C-BATC-SCAN-DONE
022600           OR WK-C-BATCHES-LISTED NOT LESS THAN WK-C-MAX-BATCHES.
022700 B099-FETCH-N-BATCHES-EX.
022800 EXIT.
022900*------------------------------------------------------------------*
023000 B100-PRINT-ONE-BATCH.
023100*------------------------------------------------------------------*
023200     READ TCLBATC PREVIOUS RECORD.
023300     IF NOT WK-C-SUCCESSFUL
023400        MOVE "Y"           TO WK-C-BATC-DONE-SW
023500        GO TO B199-PRINT-ONE-BATCH-EX
023600 END-IF.
023700     MOVE CLBATC-BATCH-ID  TO WK-C-CURRENT-BATCH-ID.
023800     MOVE 2                TO WK-C-TRACE-STEP.
023900     PERFORM C000-COMPUTE-RUN-COUNTS
024000        THRU C099-COMPUTE-RUN-COUNTS-EX.
024100     MOVE 3                TO WK-C-TRACE-STEP.
024200     PERFORM D000-PRINT-SUMMARY-LINE
024300        THRU D099-PRINT-SUMMARY-LINE-EX.
024400     ADD 1                 TO WK-C-BATCHES-LISTED.
024500 B199-PRINT-ONE-BATCH-EX.
024600 EXIT.
024700*------------------------------------------------------------------*
024800 C000-COMPUTE-RUN-COUNTS.
024900*------------------------------------------------------------------*
025000*        SCANS THE RUN ROWS OF THE CURRENT BATCH BY THE ALTERNATE
025100*        KEY ON CLRUN-BATCH-ID, SORTING EACH INTO PROCESSED
025200*        (CLRUN-ALL-CHECKED) OR PENDING (CLRUN-SOME-UNCHECKED) -
025300*        THE FLAG IS MAINTAINED BY CLKLC01 SO NO LINK ROW NEEDS
025400*        TO BE TOUCHED HERE.
025500     MOVE 0                TO WK-C-PROCESSED-COUNT.
025600     MOVE 0                TO WK-C-PENDING-COUNT.
025700     MOVE "N"              TO WK-C-RUN-DONE-SW.
025800     MOVE WK-C-CURRENT-BATCH-ID TO CLRUN-BATCH-ID.
025900     START TCLRUN KEY IS EQUAL TO CLRUN-BATCH-ID.
026000     IF NOT WK-C-SUCCESSFUL
026100        MOVE "Y"           TO WK-C-RUN-DONE-SW
026200 END-IF.
026300     PERFORM C100-CHECK-ONE-RUN
026400        THRU C199-CHECK-ONE-RUN-EX
026500        UNTIL WK-C-RUN-SCAN-DONE.
026600 C099-COMPUTE-RUN-COUNTS-EX.
026700 EXIT.
026800*------------------------------------------------------------------*
026900 C100-CHECK-ONE-RUN.
027000*------------------------------------------------------------------*
027100     READ TCLRUN NEXT RECORD.
027200     IF NOT WK-C-SUCCESSFUL
027300        OR CLRUN-BATCH-ID NOT = WK-C-CURRENT-BATCH-ID
027400        MOVE "Y"           TO WK-C-RUN-DONE-SW
027500        GO TO C199-CHECK-ONE-RUN-EX
027600 END-IF.
027700     IF CLRUN-ALL-CHECKED
027800        ADD 1              TO WK-C-PROCESSED-COUNT
027900     ELSE
028000        ADD 1              TO WK-C-PENDING-COUNT
028100 END-IF.
028200 C199-CHECK-ONE-RUN-EX.
028300 EXIT.
028400*------------------------------------------------------------------*
028500 D000-PRINT-SUMMARY-LINE.
028600*------------------------------------------------------------------*
028700     MOVE SPACES           TO CLBATRPT-LINE.
028800     MOVE CLBATC-BATCH-ID         TO WK-C-PL-BATCH-ID.
028900     MOVE CLBATC-CREATE-CCYYMMDD  TO WK-C-PL-CREATE-CCYYMMDD.
029000     MOVE CLBATC-CREATE-HHMMSS    TO WK-C-PL-CREATE-HHMMSS.
029100     MOVE CLBATC-SOLR-CCYYMMDD    TO WK-C-PL-SOLR-CCYYMMDD.
029200     MOVE CLBATC-SOLR-HHMMSS      TO WK-C-PL-SOLR-HHMMSS.
029300     MOVE CLBATC-METIS-CCYYMMDD   TO WK-C-PL-METIS-CCYYMMDD.
029400     MOVE CLBATC-METIS-HHMMSS     TO WK-C-PL-METIS-HHMMSS.
029500     MOVE CLBATC-EXCL-RUNNING     TO WK-C-PL-EXCL-RUNNING.
029600     MOVE CLBATC-EXCL-NOT-INDEXED TO WK-C-PL-EXCL-NOT-INDEXED.
029700     MOVE CLBATC-EXCL-NO-LINKS    TO WK-C-PL-EXCL-NO-LINKS.
029800     MOVE WK-C-PROCESSED-COUNT    TO WK-C-PL-PROCESSED.
029900     MOVE WK-C-PENDING-COUNT      TO WK-C-PL-PENDING.
030000     WRITE CLBATRPT-LINE.
030100     IF NOT WK-C-SUCCESSFUL
030200        DISPLAY "CLKRP02 - WRITE FILE ERROR - CLBATRPT"
030300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030400        GO TO Y900-ABNORMAL-TERMINATION
030500 END-IF.
030600     ADD 1                 TO WK-C-LINES-PRINTED.
030700 D099-PRINT-SUMMARY-LINE-EX.
030800 EXIT.
030900*------------------------------------------------------------------*
031000 Y900-ABNORMAL-TERMINATION.
031100*------------------------------------------------------------------*
031200     PERFORM Z000-END-PROGRAM-ROUTINE
031300        THRU Z999-END-PROGRAM-ROUTINE-EX.
031400     EXIT PROGRAM.
031500*------------------------------------------------------------------*
031600 Z000-END-PROGRAM-ROUTINE.
031700*------------------------------------------------------------------*
031800     CLOSE TCLBATC.
031900     IF NOT WK-C-SUCCESSFUL
032000        DISPLAY "CLKRP02 - CLOSE FILE ERROR - TCLBATC"
032100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032200 END-IF.
032300     CLOSE TCLRUN.
032400     IF NOT WK-C-SUCCESSFUL
032500        DISPLAY "CLKRP02 - CLOSE FILE ERROR - TCLRUN"
032600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032700 END-IF.
032800     CLOSE CLBATRPT.
032900     IF NOT WK-C-SUCCESSFUL
033000        DISPLAY "CLKRP02 - CLOSE FILE ERROR - CLBATRPT"
033100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033200 END-IF.
033300 Z999-END-PROGRAM-ROUTINE-EX.
033400 EXIT.
033500 
033600 
033700 
033800 
033900 
034000 

