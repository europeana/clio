      *****************************************************************
      * CLLINK.cpybk                                                  *
      * AMENDMENT HISTORY:                                            *
      *****************************************************************
      * CLK0040 27/01/1998 VENKPL - ADD CLLINK-CHECKED-SW INDICATOR    *
      *                    BYTE SO THE UNCHECKED QUEUE CAN BE A        *
      *                    DUPLICATES ALTERNATE KEY INSTEAD OF A       *
      *                    FULL-FILE SCAN TESTING CHECKING-TIME        *
      *                    FOR ZERO - RECORD LEN 1728 TO 1750          *
      * CLK0018 30/05/1994 RTN    - WIDEN CLLINK-ERROR FROM 256 TO 512 *
      *                    PER E-REQ CLIO-118 (CHAINED CAUSE MESSAGES  *
      *                    WERE BEING TRUNCATED TOO AGGRESSIVELY)      *
      *                    - RECORD LEN 1472 TO 1728                   *
      * CLK0001 14/01/1991 DPN    - INITIAL VERSION                    *
      *****************************************************************
           05  CLLINK-RECORD                PIC X(1750).
      *
      *  I-O FORMAT: CLLINKR  FROM FILE TCLLINK  OF LIBRARY CLIOLIB
      *
           05  CLLINKR  REDEFINES CLLINK-RECORD.
               06  CLLINK-LINK-ID            PIC 9(09).
      *                                SURROGATE KEY
               06  CLLINK-RUN-ID             PIC 9(09).
      *                                FK TO CLRUN
               06  CLLINK-RECORD-ID          PIC X(256).
      *                                SOURCE RECORD ID THE LINK CAME FROM
               06  CLLINK-IDX-CCYYMMDD       PIC 9(08).
               06  CLLINK-IDX-HHMMSS         PIC 9(06).
      *                                RECORD LAST INDEXED (DEFAULTS TO
      *                                19700101/000000 - SEE CLKRC03)
               06  CLLINK-EDM-TYPE           PIC X(05).
      *                                TEXT/VIDEO/IMAGE/SOUND/3D
               06  CLLINK-CONTENT-TIER       PIC X(01).
      *                                "0" THRU "4"
               06  CLLINK-METADATA-TIER      PIC X(01).
      *                                "A" THRU "D"
               06  CLLINK-LINK-TYPE          PIC X(11).
                   88  CLLINK-IS-SHOWN-AT        VALUE "IS_SHOWN_AT".
                   88  CLLINK-IS-SHOWN-BY        VALUE "IS_SHOWN_BY".
               06  CLLINK-LINK-URL           PIC X(768).
               06  CLLINK-SERVER             PIC X(128).
      *                                SCHEME://AUTHORITY/ OF THE URL
               06  CLLINK-ERROR              PIC X(512).
      *                                BLANK UNTIL CHECKED-WITH-ERROR
               06  CLLINK-CHK-CCYYMMDD       PIC 9(08).
               06  CLLINK-CHK-HHMMSS         PIC 9(06).
      *                                TIME THE CHECK COMPLETED
               06  CLLINK-CHECKED-SW         PIC X(01).
                   88  CLLINK-CHECKED            VALUE "Y".
                   88  CLLINK-UNCHECKED          VALUE "N".
               06  FILLER                    PIC X(21).
      *                                RESERVED
