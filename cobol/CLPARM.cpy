      * HISTORY OF MODIFICATION:
      * ==========================================================================
      * TAG NAME DATE DESCRIPTION
      * --------------------------------------------------------------------------
      * CLK0027 VENKPL 19/07/1996 - ADD CLPARM-O-URL-TEMPLATE, THE REPORTING
      *                  PASS NEEDED THE METIS DATASET PAGE TEMPLATE
      *                  TOO AND IT DIDN'T FIT IN THE OLD 40-BYTE VALUE
      * CLK0001 DPN    14/01/1991 - INITIAL VERSION
      * --------------------------------------------------------------------------
       01  WK-C-PARM.
           05  WK-C-PARM-INPUT.
              10  WK-C-PARM-CODE        PIC X(08).
      *                                 SEE CLK0001-PARM-CODE-TABLE
      *                                 IN CLKPM01 FOR VALID CODES
           05  WK-C-PARM-OUTPUT.
              10  WK-C-PARM-NO-ERROR    PIC X(01).
              10  WK-C-PARM-NUM-VALUE   PIC S9(07) COMP-3.
              10  WK-C-PARM-URL-TEMPLATE PIC X(128).
              10  WK-C-PARM-ERROR-CD    PIC X(07).
           05  FILLER                    PIC X(04).
