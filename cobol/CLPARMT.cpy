      * CLPARMT.cpybk - TCLPARM MASTER FILE RECORD LAYOUT
      * ONE ROW PER CONFIGURATION PARAMETER, KEYED BY PARM-CODE.
      * AMENDMENT HISTORY:
      * CLK0027 19/07/1996 VENKPL - ADD CLPARMT-TEXT-VALUE FOR THE
      *                    METIS URL TEMPLATE (NUMERIC-ONLY UNTIL NOW)
      * CLK0001 14/01/1991 DPN    - INITIAL VERSION
           05  CLPARMT-RECORD               PIC X(192).
      *
      *  I-O FORMAT: CLPARMTR  FROM FILE TCLPARM  OF LIBRARY CLIOLIB
      *
           05  CLPARMTR  REDEFINES CLPARMT-RECORD.
               06  CLPARMT-CODE               PIC X(08).
      *                                PRIMARY KEY - SEE CLK0001-PARM-CODE
      *                                TABLE IN CLKPM01
               06  CLPARMT-NUM-VALUE          PIC S9(07) COMP-3.
               06  CLPARMT-TEXT-VALUE         PIC X(128).
               06  CLPARMT-DESCRIPTION        PIC X(40).
               06  FILLER                     PIC X(12).
