      * CLPUBD.cpybk - CLPUBDS PUBLISHED-DATASET EXTRACT LAYOUT
      * LINE-SEQUENTIAL SUBSTITUTE FOR A LIVE READ OF THE METIS
      * METADATA CATALOG'S LIST OF CURRENTLY-PUBLISHED DATASETS.
      * AMENDMENT HISTORY:
      * CLK0001 14/01/1991 DPN - INITIAL VERSION
       01  CLPUBD-RECORD.
           05  CLPUBD-DATASET-ID            PIC X(16).
           05  CLPUBD-NAME                  PIC X(64).
           05  CLPUBD-SIZE                  PIC 9(09).
           05  CLPUBD-PROVIDER               PIC X(64).
           05  CLPUBD-DATA-PROVIDER          PIC X(64).
           05  FILLER                        PIC X(07).
