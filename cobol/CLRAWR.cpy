      *****************************************************************
      * CLRAWR.cpybk - CLRAWREC RAW SAMPLED-RECORD EXTRACT LAYOUT     *
      * SUBSTITUTE FOR A LIVE READ OF THE SOLR INDEX DOCUMENT BEHIND  *
      * THE RANDOM-SAMPLE SELECTION - PRE-SORTED IN RANDOM ORDER BY   *
      * THE EXTRACT JOB, ONE ROW PER INDEXED RECORD OF THE DATASET.   *
      *****************************************************************
      * AMENDMENT HISTORY:                                            *
      *****************************************************************
      * CLK0009 03/11/1992 DPN  - WIDEN LINK OCCURS TABLES FROM 5 TO  *
      *                    10 PER TYPE - SEE ALSO CLSAMP.cpy          *
      * CLK0001 14/01/1991 DPN  - INITIAL VERSION                     *
      *****************************************************************
       01  CLRAWR-RECORD.
           05  CLRAWR-DATASET-ID            PIC X(16).
           05  CLRAWR-RECORD-ID              PIC X(256).
           05  CLRAWR-IDX-PRESENT-SW          PIC X(01).
               88  CLRAWR-IDX-PRESENT             VALUE "Y".
               88  CLRAWR-IDX-ABSENT              VALUE "N".
           05  CLRAWR-IDX-CCYYMMDD            PIC 9(08).
           05  CLRAWR-IDX-HHMMSS              PIC 9(06).
           05  CLRAWR-EDM-COUNT               PIC 9(02).
           05  CLRAWR-EDM-TYPE                PIC X(05)
                                              OCCURS 10 TIMES.
      *                                RAW, POSSIBLY REPEATED/DUPLICATE
           05  CLRAWR-CONTENT-TIER            PIC X(01).
           05  CLRAWR-METADATA-TIER           PIC X(01).
           05  CLRAWR-ISAT-COUNT              PIC 9(02).
           05  CLRAWR-ISAT-LINK               PIC X(768)
                                              OCCURS 10 TIMES.
           05  CLRAWR-ISBY-COUNT              PIC 9(02).
           05  CLRAWR-ISBY-LINK               PIC X(768)
                                              OCCURS 10 TIMES.
           05  FILLER                         PIC X(04).
