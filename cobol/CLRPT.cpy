      *****************************************************************
      * CLRPT.cpybk                                                   *
      * AMENDMENT HISTORY:                                            *
      *****************************************************************
      * CLK0033 12/05/1997 RTN    - DOUBLE CLRPT-BODY AGAIN, 16000 TO  *
      *                    32000, AFTER THE APR/1997 BATCH OVERFLOWED  *
      *                    THE OLD LIMIT FOR A LARGE PROVIDER          *
      * CLK0017 10/02/1994 DPN    - DOUBLE CLRPT-BODY, 8000 TO 16000   *
      * CLK0001 14/01/1991 DPN    - INITIAL VERSION                    *
      *****************************************************************
           05  CLRPT-RECORD                 PIC X(32022).
      *
      *  I-O FORMAT: CLRPTR  FROM FILE TCLRPT  OF LIBRARY CLIOLIB
      *
           05  CLRPTR  REDEFINES CLRPT-RECORD.
               06  CLRPT-REPORT-ID            PIC 9(09).
      *                                SURROGATE KEY
               06  CLRPT-BATCH-ID             PIC 9(09).
      *                                FK TO CLBATC - 1:1, UNIQUE ALT KEY
               06  CLRPT-CREATE-CCYYMMDD      PIC 9(08).
               06  CLRPT-CREATE-HHMMSS        PIC 9(06).
      *                                TIME THE REPORT WAS GENERATED
               06  CLRPT-BODY                 PIC X(32000).
      *                                RENDERED CSV TEXT - SEE CLBRKRPT
      *                                FOR THE LINE-SEQUENTIAL ARTIFACT
      *                                THIS FIELD MIRRORS AT WRITE TIME
