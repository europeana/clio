      *****************************************************************
      * CLRUN.cpybk - CLRUN RUN TABLE RECORD LAYOUT, ONE ROW PER       *
      *               CHECKING RUN CREATED AGAINST A DATASET.          *
      *****************************************************************
      * AMENDMENT HISTORY:                                             *
      *****************************************************************
      * CLK0011 03/12/1992 DPN - ADD CLRUN-CHECKED-SW, A MAINTAINED    *
      *                    FLAG SO CLKRP02 NEEDN'T RE-SCAN EVERY LINK  *
      *                    ROW OF A RUN JUST TO PRINT THE SUMMARY LINE *
      * CLK0001 14/01/1991 DPN - INITIAL VERSION                       *
      *****************************************************************
           05  CLRUN-RECORD               PIC X(064).
      * I-O FORMAT:CLRUNR  FROM FILE TCLRUN  OF LIBRARY CLIOLIB
      *
           05  CLRUNR  REDEFINES CLRUN-RECORD.
               06  CLRUN-RUN-ID             PIC 9(09).
      *                                SURROGATE KEY
               06  CLRUN-START-CCYYMMDD     PIC 9(08).
      *                                RUN START DATE
               06  CLRUN-START-HHMMSS       PIC 9(06).
      *                                RUN START TIME
               06  CLRUN-DATASET-ID         PIC X(16).
      *                                FK TO CLDSET
               06  CLRUN-BATCH-ID           PIC 9(09).
      *                                FK TO CLBATC
               06  CLRUN-CHECKED-SW         PIC X(01).
                   88  CLRUN-ALL-CHECKED         VALUE "Y".
                   88  CLRUN-SOME-UNCHECKED     VALUE "N".
      *                                Y WHEN NO LINK ROW OF THIS RUN
      *                                HAS CLLINK-CHECKED-SW = "N" -
      *                                MAINTAINED BY CLKLC01, NOT
      *                                RECOMPUTED ON EVERY READ
               06  FILLER                   PIC X(15).
      *                                RESERVED
