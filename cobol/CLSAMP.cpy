      *-----------------------------------------------------------*
      *CLSAMP - LINKAGE LAYOUT FOR CLKPM02, THE SAMPLE-RECORD      *
      *         CURSOR ROUTINE.  CALLER SETS CLSAMP-I-ACTION TO    *
      *         "INIT" ONCE (WITH CLSAMP-I-DATASET-ID AND          *
      *         CLSAMP-I-MAX-SAMPLE SET) AND THEN "NEXT" REPEATEDLY*
      *         UNTIL CLSAMP-O-MORE-SW COMES BACK "N".             *
      *-----------------------------------------------------------*
      * AMENDMENT HISTORY:                                        *
      *-----------------------------------------------------------*
      * CLK0009 03/11/1992 DPN  - WIDEN LINK OCCURS TABLES FROM 5  *
      *                    TO 10 PER TYPE, SOME EDM:VIDEO RECORDS *
      *                    CARRY MORE THAN 5 IS_SHOWN_BY LINKS     *
      * CLK0001 14/01/1991 DPN  - INITIAL VERSION                  *
      *-----------------------------------------------------------*
       01  WK-C-SAMP-RECORD.
           05  CLSAMP-I-ACTION              PIC X(04).
               88  CLSAMP-ACTION-INIT           VALUE "INIT".
               88  CLSAMP-ACTION-NEXT           VALUE "NEXT".
           05  CLSAMP-I-DATASET-ID          PIC X(16).
           05  CLSAMP-I-MAX-SAMPLE          PIC 9(04) COMP.
      *                                CONFIGURED SAMPLE-RECORDS-PER-DATASET
           05  CLSAMP-O-MORE-SW             PIC X(01).
               88  CLSAMP-MORE-RECORDS          VALUE "Y".
               88  CLSAMP-NO-MORE-RECORDS       VALUE "N".
           05  CLSAMP-O-RECORD-ID           PIC X(256).
           05  CLSAMP-O-IDX-CCYYMMDD        PIC 9(08).
           05  CLSAMP-O-IDX-HHMMSS          PIC 9(06).
           05  CLSAMP-O-EDM-TYPE            PIC X(05).
           05  CLSAMP-O-CONTENT-TIER        PIC X(01).
           05  CLSAMP-O-METADATA-TIER       PIC X(01).
           05  CLSAMP-O-ISAT-COUNT          PIC 9(02) COMP.
           05  CLSAMP-O-ISAT-LINK           PIC X(768)
                                            OCCURS 10 TIMES.
           05  CLSAMP-O-ISBY-COUNT          PIC 9(02) COMP.
           05  CLSAMP-O-ISBY-LINK           PIC X(768)
                                            OCCURS 10 TIMES.
           05  CLSAMP-O-ERROR-CD            PIC X(07).
           05  FILLER                       PIC X(04).
