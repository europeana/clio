      *-----------------------------------------------------------*
      *RC02 - LINKAGE LAYOUT FOR CLKRC02, THE PER-DATASET RUN      *
      *       CREATION STEP CALLED ONCE PER DATASET BY CLKRC01.   *
      *-----------------------------------------------------------*
      * HISTORY OF AMENDMENT :                                     *
      *-----------------------------------------------------------*
      * CLK0052 - RTN    - 14/09/1999 - CLKRC01 NOW PASSES DOWN THE *
      *                    CLPUBDS ROW IT JUST READ INSTEAD OF      *
      *                    MAKING CLKRC02 RE-OPEN THE EXTRACT - A   *
      *                    BLANK NAME HERE MEANS THE EXTRACT CARRIED*
      *                    NO METADATA FOR THE ID, I.E. "NOT        *
      *                    CURRENTLY PUBLISHED"                     *
      * CLK0001 - DPN    - 14/01/1991 - INITIAL VERSION             *
      *-----------------------------------------------------------*
       01  WK-C-RC02-RECORD.
           05  WK-C-RC02-INPUT.
              10  WK-C-RC02-DATASET-ID     PIC X(16).
              10  WK-C-RC02-BATCH-ID       PIC 9(09).
              10  WK-C-RC02-NAME           PIC X(64).
              10  WK-C-RC02-SIZE           PIC 9(09).
              10  WK-C-RC02-PROVIDER       PIC X(64).
              10  WK-C-RC02-DATA-PROVIDER  PIC X(64).
           05  WK-C-RC02-OUTPUT.
              10  WK-C-RC02-RESULT-CD      PIC X(08).
                  88  WK-C-RC02-RUN-CREATED    VALUE "RUNOK   ".
                  88  WK-C-RC02-ALREADY-RUN    VALUE "ALRDYRUN".
                  88  WK-C-RC02-NOT-INDEXED    VALUE "NOTIDXED".
                  88  WK-C-RC02-NO-LINKS       VALUE "NOLINKS ".
              10  WK-C-RC02-RUN-ID         PIC 9(09).
              10  WK-C-RC02-LINK-COUNT     PIC 9(05) COMP.
           05  FILLER                      PIC X(04).
