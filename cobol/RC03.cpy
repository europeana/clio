      *-----------------------------------------------------------*
      *RC03 - LINKAGE LAYOUT FOR CLKRC03, THE PER-RECORD SHAPING   *
      *       ROUTINE (EDM:TYPE DE-DUPLICATION AND LAST-INDEX-TIME *
      *       DEFAULTING).  CALLED ONCE PER RAW RECORD BY CLKPM02. *
      *-----------------------------------------------------------*
      * HISTORY OF AMENDMENT :                                     *
      *-----------------------------------------------------------*
      * CLK0001 - DPN    - 14/01/1991 - INITIAL VERSION             *
      *-----------------------------------------------------------*
       01  WK-C-RC03-RECORD.
           05  WK-C-RC03-INPUT.
              10  WK-C-RC03-RAW-EDM-COUNT  PIC 9(02) COMP.
              10  WK-C-RC03-RAW-EDM-TYPE   PIC X(05)
                                           OCCURS 10 TIMES.
              10  WK-C-RC03-RAW-IDX-SW     PIC X(01).
                  88  WK-C-RC03-IDX-PRESENT    VALUE "Y".
                  88  WK-C-RC03-IDX-ABSENT     VALUE "N".
              10  WK-C-RC03-RAW-CCYYMMDD   PIC 9(08).
              10  WK-C-RC03-RAW-HHMMSS     PIC 9(06).
           05  WK-C-RC03-OUTPUT.
              10  WK-C-RC03-EDM-TYPE       PIC X(05).
      *                                FIRST OF THE DISTINCT NON-BLANK
      *                                CODES, DUPLICATES COLLAPSED
              10  WK-C-RC03-CCYYMMDD       PIC 9(08).
              10  WK-C-RC03-HHMMSS         PIC 9(06).
      *                                EPOCH 19700101/000000 WHEN ABSENT
           05  FILLER                      PIC X(04).
