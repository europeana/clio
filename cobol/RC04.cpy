      *-----------------------------------------------------------*
      *RC04 - LINKAGE LAYOUT FOR CLKRC04, THE LINKROW FIELD-LENGTH *
      *       VALIDATION / SERVER-EXTRACTION ROUTINE.  CALLED ONCE *
      *       PER CANDIDATE LINK ROW BY CLKRC02 BEFORE THE WRITE   *
      *       TO TCLLINK.                                          *
      *-----------------------------------------------------------*
      * HISTORY OF AMENDMENT :                                     *
      *-----------------------------------------------------------*
      * CLK0018 - RTN    - 30/05/1994 - WIDEN WK-C-RC04-ERROR TO 512*
      *                    TO MATCH THE CLLINK-ERROR WIDENING       *
      * CLK0001 - DPN    - 14/01/1991 - INITIAL VERSION             *
      *-----------------------------------------------------------*
       01  WK-C-RC04-RECORD.
           05  WK-C-RC04-INPUT.
              10  WK-C-RC04-RECORD-ID      PIC X(256).
              10  WK-C-RC04-EDM-TYPE       PIC X(05).
              10  WK-C-RC04-CONTENT-TIER   PIC X(01).
              10  WK-C-RC04-METADATA-TIER  PIC X(01).
              10  WK-C-RC04-LINK-URL       PIC X(768).
           05  WK-C-RC04-OUTPUT.
              10  WK-C-RC04-VALID-SW       PIC X(01).
                  88  WK-C-RC04-ROW-VALID      VALUE "Y".
                  88  WK-C-RC04-ROW-INVALID    VALUE "N".
              10  WK-C-RC04-SERVER         PIC X(128).
              10  WK-C-RC04-ERROR          PIC X(512).
           05  FILLER                      PIC X(04).
